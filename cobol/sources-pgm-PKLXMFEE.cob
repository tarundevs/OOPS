000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLXMFEE.
000500       AUTHOR.         DESMOND LIM.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   23 SEP 1994.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  COMMON MODULE - WORKS OUT THE MONTHLY
001200      *               SUBSCRIPTION BASE FEE FOR A VEHICLE/SPOT CLASS
001300      *               BY PRICING AN 8 HOUR DAY AND APPLYING THE
001400      *               22-DAY/30-PERCENT-OFF SUBSCRIBER DISCOUNT.
001500      *----------------------------------------------------------------*
001600      * HISTORY OF MODIFICATION:                                      *
001700      *----------------------------------------------------------------*
001800      * TAG    INIT   DATE        DESCRIPTION                         *
001900      * ------ ------ ----------  ----------------------------------- *
002000      * PKL040 DSL    23/09/1994 - INITIAL VERSION.                   *
002100      * PKL081 SGN    19/12/1998 - Y2K SWEEP - NO DATE FIELDS HELD,   *
002200      *                            NO CHANGE REQUIRED.                *
002250      * PKL161 KPT    14/03/2007 - ADD VEHICLE-TYPE HOLDING AREA AND   *
002260      *                            MONTHLY FEE BYTE DUMP FOR AUDIT    *
002270      *                            TRAIL PER PKL-RQ-075.              *
002300      *----------------------------------------------------------------*
002400               EJECT
002500      **********************
002600       ENVIRONMENT DIVISION.
002700      **********************
002800       CONFIGURATION SECTION.
002900       SOURCE-COMPUTER.  IBM-AS400.
003000       OBJECT-COMPUTER.  IBM-AS400.
003100       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003200      *
003300      ***************
003400       DATA DIVISION.
003500      ***************
003600       WORKING-STORAGE SECTION.
003700      *************************
003800       01  FILLER                          PIC X(24)        VALUE
003900           "** PROGRAM PKLXMFEE **".
004000      *
004100       01    WK-C-COMMON.
004200       COPY PLCMWS.
004300      *
004400       01  WK-N-XMFEE-DAILY-RATE       PIC S9(7)V9(4) COMP-3.
004500       01  WK-N-XMFEE-DAILY-R REDEFINES WK-N-XMFEE-DAILY-RATE
004600                                        PIC X(05).
004610      *
004620       01  WK-C-XMFEE-VEH-HOLD         PIC X(08).                 PKL161  
004630       01  WK-C-XMFEE-VEH-HOLD-R REDEFINES WK-C-XMFEE-VEH-HOLD.   PKL161  
004640           05  WK-C-XMFEE-VEH-PFX          PIC X(03).             PKL161  
004650           05  WK-C-XMFEE-VEH-REST         PIC X(05).             PKL161  
004660       01  WK-N-XMFEE-MONTH-FEE-ED     PIC S9(7)V9(2).            PKL161  
004670       01  WK-N-XMFEE-MONTH-FEE-R REDEFINES WK-N-XMFEE-MONTH-FEE-ED
004680                                        PIC X(05).                PKL161
004700      *
004800      * ------------- BUFFER FOR CALL TO PKLXFEE -------------------*
004900       COPY XFEE.
005000      *
005100      *****************
005200       LINKAGE SECTION.
005300      *****************
005400       COPY XMFEE.
005500               EJECT
005600      ********************************************
005700       PROCEDURE DIVISION USING WK-C-XMFEE-RECORD.
005800      ********************************************
005900       MAIN-MODULE.
006000           PERFORM A000-PRICE-ONE-DAY
006100              THRU A099-PRICE-ONE-DAY-EX.
006200           EXIT PROGRAM.
006300      *
006400      *---------------------------------------------------------------*
006500       A000-PRICE-ONE-DAY.
006600      *---------------------------------------------------------------*
006700           MOVE WK-C-XMFEE-VEHICLE-TYPE TO WK-C-XMFEE-VEH-HOLD.   PKL161  
006710           MOVE WK-C-XMFEE-VEH-HOLD     TO WK-C-XFEE-VEHICLE-TYPE.PKL161  
006800           MOVE WK-C-XMFEE-SPOT-TYPE    TO WK-C-XFEE-SPOT-TYPE.
006900           MOVE 8.0                     TO WK-C-XFEE-DURATION-HRS.
007000           MOVE WK-C-XMFEE-CUR-HOUR     TO WK-C-XFEE-CUR-HOUR.
007100           MOVE WK-C-XMFEE-CUR-DOW      TO WK-C-XFEE-CUR-DOW.
007200           CALL "PKLXFEE" USING WK-C-XFEE-RECORD.
007300           IF  NOT WK-C-XFEE-VALID
007400               MOVE WK-C-XFEE-ERROR-CD  TO WK-C-XMFEE-ERROR-CD
007500               MOVE ZERO                TO WK-C-XMFEE-BASE-FEE
007600               GO TO A099-PRICE-ONE-DAY-EX.
007700      *
007800           MOVE WK-C-XFEE-FEE-AMT       TO WK-N-XMFEE-DAILY-RATE.
007900           COMPUTE WK-C-XMFEE-BASE-FEE ROUNDED =
008000                   WK-N-XMFEE-DAILY-RATE * 22 * 0.7.
008050           MOVE WK-C-XMFEE-BASE-FEE     TO WK-N-XMFEE-MONTH-FEE-EDPKL161  
008060           DISPLAY "PKLXMFEE - MONTHLY FEE BYTES - "              PKL161  
008070                   WK-N-XMFEE-MONTH-FEE-R.                        PKL161  
008100           MOVE SPACES                  TO WK-C-XMFEE-ERROR-CD.
008200      *
008300       A099-PRICE-ONE-DAY-EX.
008400           EXIT.
008500      *
008600      ******************************************************************
008700      ************** END OF PROGRAM SOURCE -  PKLXMFEE ***************
008800      ******************************************************************
