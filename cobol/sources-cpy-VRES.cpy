000100******************************************************************
000200*           LINKAGE RECORD  -  V R E S   (CALLS PKLVRES)         *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL020 RLH    14/03/1991 - INITIAL VERSION.                    *
000700* PKL099 MKN    08/05/2001 - ADD OPTION 3, CHECKWIN, CALLED FROM *
000800*                            PKLVCKIN TO GATE THE +/-10 MIN USE  *
000900*                            WINDOW ON A RESERVATION.            *
001000*------------------------------------------------------------------
001100 01  WK-C-VRES-RECORD.
001200     05  WK-C-VRES-INPUT.
001300         10  WK-C-VRES-OPTION         PIC X(01).
001400             88  WK-C-VRES-CREATE         VALUE "1".
001500             88  WK-C-VRES-CANCEL         VALUE "2".
001600             88  WK-C-VRES-CHECKWIN       VALUE "3".
001700         10  WK-C-VRES-PLATE          PIC X(15).
001800         10  WK-C-VRES-VEHICLE-TYPE   PIC X(08).
001900         10  WK-C-VRES-START-DATE     PIC 9(08).
002000         10  WK-C-VRES-START-TIME     PIC 9(04).
002100         10  WK-C-VRES-END-DATE       PIC 9(08).
002200         10  WK-C-VRES-END-TIME       PIC 9(04).
002300         10  WK-C-VRES-CUR-DATE       PIC 9(08).
002400         10  WK-C-VRES-CUR-TIME       PIC 9(04).
002500     05  WK-C-VRES-OUTPUT.
002600         10  WK-C-VRES-ASSIGNED-SPOT  PIC X(06).
002700         10  WK-C-VRES-RESULT-FLAG    PIC X(01).
002800             88  WK-C-VRES-OK              VALUE "Y".
002900         10  WK-C-VRES-ERROR-CD       PIC X(07).
003000         10  FILLER                    PIC X(10).
