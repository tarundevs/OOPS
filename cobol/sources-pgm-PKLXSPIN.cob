000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLXSPIN.
000500       AUTHOR.         R L HARGREAVES.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   15 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO BUILD THE INITIAL SPOTS
001200      *               FILE FROM A TOTAL SPOT COUNT, FOLLOWING THE
001300      *               STANDARD CAR/BIKE/TRUCK/ELECTRIC/HANDICAPPED
001400      *               SPLIT.  RUN ONCE WHEN A NEW CAR PARK IS BUILT
001500      *               OR RE-RUN TO REBUILD THE SPOTS FILE FROM
001600      *               SCRATCH.
001700      *----------------------------------------------------------------*
001800      * HISTORY OF MODIFICATION:                                      *
001900      *----------------------------------------------------------------*
002000      * TAG    INIT   DATE        DESCRIPTION                         *
002100      * ------ ------ ----------  ----------------------------------- *
002200      * PKL032 RLH    15/03/1991 - INITIAL VERSION.                   *
002300      * PKL059 DJT    02/11/1994 - ELECTRIC BAYS SPLIT OUT OF THE     *
002400      *                            TRUCK ALLOWANCE - REQUEST          *
002500      *                            PKL-RQ-059.                        *
002600      * PKL076 SGN    19/12/1998 - Y2K SWEEP - NO DATE FIELDS HELD,   *
002700      *                            NO CHANGE REQUIRED.                *
002800      * PKL141 APH    11/06/2004 - SPOT-ID NOW ZERO-PADDED TO 5       *
002900      *                            DIGITS SO THE FILE SORTS CLEANLY   *
003000      *                            ON THE NIGHTLY AVAILABILITY RUN.   *
003050      * PKL157 KPT    14/03/2007 - TRACE DISPLAY OF SPOTS-PER-TYPE     *
003060      *                            ADDED FOR THE BUILD LOG, PER       *
003070      *                            PKL-RQ-075.                        *
003100      *----------------------------------------------------------------*
003200               EJECT
003300      **********************
003400       ENVIRONMENT DIVISION.
003500      **********************
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.  IBM-AS400.
003800       OBJECT-COMPUTER.  IBM-AS400.
003900       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT SPOTS ASSIGN TO SPOTS
004300                  ORGANIZATION   IS LINE SEQUENTIAL
004400                  FILE STATUS    IS WK-C-FILE-STATUS.
004500      *
004600      ***************
004700       DATA DIVISION.
004800      ***************
004900       FILE SECTION.
005000      **************
005100       FD  SPOTS
005200           LABEL RECORDS ARE OMITTED.
005300       COPY SPOTREC.
005400      *
005500       WORKING-STORAGE SECTION.
005600      *************************
005700       01  FILLER                          PIC X(24)        VALUE
005800           "** PROGRAM PKLXSPIN **".
005900      *
006000      * ------------------ PROGRAM WORKING STORAGE -------------------*
006100       01    WK-C-COMMON.
006200       COPY PLCMWS.
006300      *
006400       01  WK-N-XSPIN-CTR              PIC 9(05) COMP.
006500       01  WK-N-XSPIN-LIMIT            PIC 9(05) COMP.
006600       01  WK-A-XSPIN-CTR-ED           PIC 9(05).
006700       01  WK-A-XSPIN-CTR-R REDEFINES WK-A-XSPIN-CTR-ED.
006800           05  WK-A-XSPIN-CTR-BYTE     PIC X(01) OCCURS 5 TIMES.
006900       01  WK-C-XSPIN-TYPE-LETTER      PIC X(01).
006910       01  WK-N-XSPIN-COUNT-PAIR.
006920           05  WK-N-XSPIN-COUNT-A      PIC 9(05) COMP.
006930           05  WK-N-XSPIN-COUNT-B      PIC 9(05) COMP.
006940       01  WK-X-XSPIN-COUNT-PAIR-R REDEFINES WK-N-XSPIN-COUNT-PAIR.
006950           05  WK-X-XSPIN-COUNT-BYTES  PIC X(04).
006960       01  WK-N-XSPIN-LIMIT-ED         PIC 9(05).                 PKL157  
006970       01  WK-N-XSPIN-LIMIT-R REDEFINES WK-N-XSPIN-LIMIT-ED.      PKL157  
006980           05  WK-N-XSPIN-LIMIT-BYTE   PIC X(01) OCCURS 5 TIMES.  PKL157  
007000      *
007100      *****************
007200       LINKAGE SECTION.
007300      *****************
007400       COPY XSPIN.
007500               EJECT
007600      ********************************************
007700       PROCEDURE DIVISION USING WK-C-XSPIN-RECORD.
007800      ********************************************
007900       MAIN-MODULE.
008000           PERFORM A000-OPEN-SPOTS-FILE
008100              THRU A099-OPEN-SPOTS-FILE-EX.
008200           PERFORM B100-ALLOCATE-COUNTS
008300              THRU B199-ALLOCATE-COUNTS-EX.
008400           PERFORM C100-GENERATE-IDS
008500              THRU C199-GENERATE-IDS-EX.
008600           PERFORM Z000-END-PROGRAM-ROUTINE
008700              THRU Z999-END-PROGRAM-ROUTINE-EX.
008800           EXIT PROGRAM.
008900      *
009000      *---------------------------------------------------------------*
009100       A000-OPEN-SPOTS-FILE.
009200      *---------------------------------------------------------------*
009300           MOVE    ZERO                TO    WK-C-XSPIN-SPOTS-WRITTEN.
009400           MOVE    SPACES              TO    WK-C-XSPIN-ERROR-CD.
009500           OPEN OUTPUT SPOTS.
009600           IF  NOT WK-C-SUCCESSFUL
009700               DISPLAY "PKLXSPIN - OPEN FILE ERROR - SPOTS"
009800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009900               MOVE  "PKL0101"         TO    WK-C-XSPIN-ERROR-CD
010000               GO TO Y900-ABNORMAL-TERMINATION.
010100      *
010200       A099-OPEN-SPOTS-FILE-EX.
010300           EXIT.
010400      *
010500      *---------------------------------------------------------------*
010600       B100-ALLOCATE-COUNTS.
010700      *---------------------------------------------------------------*
010800           DIVIDE WK-C-XSPIN-TOTAL-SPOTS BY 2
010900                  GIVING WK-C-XSPIN-CAR-COUNT.
011000           DIVIDE WK-C-XSPIN-TOTAL-SPOTS BY 4
011100                  GIVING WK-C-XSPIN-BIKE-COUNT.
011200           DIVIDE WK-C-XSPIN-TOTAL-SPOTS BY 8
011300                  GIVING WK-C-XSPIN-TRUCK-COUNT.
011400           DIVIDE WK-C-XSPIN-TOTAL-SPOTS BY 8
011500                  GIVING WK-C-XSPIN-ELEC-COUNT.
011600           COMPUTE WK-C-XSPIN-HDCP-COUNT =
011700                   WK-C-XSPIN-TOTAL-SPOTS
011800                 - WK-C-XSPIN-CAR-COUNT
011900                 - WK-C-XSPIN-BIKE-COUNT
012000                 - WK-C-XSPIN-TRUCK-COUNT
012100                 - WK-C-XSPIN-ELEC-COUNT.
012200      *
012300       B199-ALLOCATE-COUNTS-EX.
012400           EXIT.
012500      *
012600      *---------------------------------------------------------------*
012700       C100-GENERATE-IDS.
012800      *---------------------------------------------------------------*
012900           MOVE    "C"                 TO    WK-C-XSPIN-TYPE-LETTER.
013000           MOVE    WK-C-XSPIN-CAR-COUNT TO   WK-N-XSPIN-LIMIT.
013100           MOVE    "CAR"               TO    SPOT-TYPE.
013200           PERFORM D100-WRITE-ONE-SPOT-TYPE
013300              THRU D199-WRITE-ONE-SPOT-TYPE-EX.
013400      *
013500           MOVE    "B"                 TO    WK-C-XSPIN-TYPE-LETTER.
013600           MOVE    WK-C-XSPIN-BIKE-COUNT TO  WK-N-XSPIN-LIMIT.
013700           MOVE    "BIKE"              TO    SPOT-TYPE.
013800           PERFORM D100-WRITE-ONE-SPOT-TYPE
013900              THRU D199-WRITE-ONE-SPOT-TYPE-EX.
014000      *
014100           MOVE    "T"                 TO    WK-C-XSPIN-TYPE-LETTER.
014200           MOVE    WK-C-XSPIN-TRUCK-COUNT TO WK-N-XSPIN-LIMIT.
014300           MOVE    "TRUCK"             TO    SPOT-TYPE.
014400           PERFORM D100-WRITE-ONE-SPOT-TYPE
014500              THRU D199-WRITE-ONE-SPOT-TYPE-EX.
014600      *
014700           MOVE    "E"                 TO    WK-C-XSPIN-TYPE-LETTER.
014800           MOVE    WK-C-XSPIN-ELEC-COUNT TO  WK-N-XSPIN-LIMIT.
014900           MOVE    "ELECTRIC"          TO    SPOT-TYPE.
015000           PERFORM D100-WRITE-ONE-SPOT-TYPE
015100              THRU D199-WRITE-ONE-SPOT-TYPE-EX.
015200      *
015300           MOVE    "H"                 TO    WK-C-XSPIN-TYPE-LETTER.
015400           MOVE    WK-C-XSPIN-HDCP-COUNT TO  WK-N-XSPIN-LIMIT.
015500           MOVE    "HANDICAPPED"       TO    SPOT-TYPE.
015600           PERFORM D100-WRITE-ONE-SPOT-TYPE
015700              THRU D199-WRITE-ONE-SPOT-TYPE-EX.
015800      *
015900       C199-GENERATE-IDS-EX.
016000           EXIT.
016100      *
016200      *---------------------------------------------------------------*
016300       D100-WRITE-ONE-SPOT-TYPE.
016400      *---------------------------------------------------------------*
016500           MOVE    ZERO                TO    WK-N-XSPIN-CTR.
016510           MOVE    WK-N-XSPIN-LIMIT    TO    WK-N-XSPIN-LIMIT-ED. PKL157  
016520           DISPLAY "PKLXSPIN - SPOTS TO WRITE FOR THIS TYPE - "   PKL157  
016530                   WK-N-XSPIN-LIMIT-ED.                           PKL157  
016600           PERFORM D110-WRITE-ONE-SPOT
016700              THRU D119-WRITE-ONE-SPOT-EX
016800              WK-N-XSPIN-LIMIT TIMES.
016900      *
017000       D199-WRITE-ONE-SPOT-TYPE-EX.
017100           EXIT.
017200      *
017300      *---------------------------------------------------------------*
017400       D110-WRITE-ONE-SPOT.
017500      *---------------------------------------------------------------*
017600           ADD     1                   TO    WK-N-XSPIN-CTR.
017700           MOVE    WK-N-XSPIN-CTR      TO    WK-A-XSPIN-CTR-ED.
017800           STRING  WK-C-XSPIN-TYPE-LETTER  DELIMITED BY SIZE
017900                   WK-A-XSPIN-CTR-ED       DELIMITED BY SIZE
018000                   INTO SPOT-ID.
018100           MOVE    "Y"                 TO    SPOT-AVAILABLE-FLAG.
018200           MOVE    SPACES              TO    SPOT-OCCUPYING-PLATE.
018300           WRITE   SPOT-RECORD.
018400           IF  WK-C-SUCCESSFUL
018500               ADD  1 TO WK-C-XSPIN-SPOTS-WRITTEN
018600           ELSE
018700               DISPLAY "PKLXSPIN - WRITE ERROR - SPOTS"
018800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900               MOVE  "PKL0102"         TO    WK-C-XSPIN-ERROR-CD.
019000      *
019100       D119-WRITE-ONE-SPOT-EX.
019200           EXIT.
019300      *
019400      *---------------------------------------------------------------*
019500      *                   PROGRAM SUBROUTINE                         *
019600      *---------------------------------------------------------------*
019700       Y900-ABNORMAL-TERMINATION.
019800           PERFORM Z000-END-PROGRAM-ROUTINE.
019900           EXIT PROGRAM.
020000      *
020100       Z000-END-PROGRAM-ROUTINE.
020200           CLOSE SPOTS.
020300           IF  NOT WK-C-SUCCESSFUL
020400               DISPLAY "PKLXSPIN - CLOSE FILE ERROR - SPOTS"
020500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
020600      *
020700       Z999-END-PROGRAM-ROUTINE-EX.
020800           EXIT.
020900      *
021000      ******************************************************************
021100      ************** END OF PROGRAM SOURCE -  PKLXSPIN ***************
021200      ******************************************************************
