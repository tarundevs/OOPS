000100      ***************************************************************
000200       IDENTIFICATION DIVISION.
000300      ***************************************************************
000400       PROGRAM-ID. PKLVRES.
000500       AUTHOR. R L HARGREAVES.
000600       INSTALLATION. CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN. 02 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY. CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : RESERVATION MAINTENANCE MODULE - CREATE, CANCEL  *
001200      *              AND THE "USE RESERVATION" CHECK-IN WINDOW TEST.  *
001300      *              LIKE PKLVSPOT, THE RESERVATIONS FILE IS HELD     *
001400      *              WHOLE IN A WORKING STORAGE TABLE AND RE-WRITTEN  *
001500      *              WHEN CHANGED.                                    *
001600      *              THE +/-10 MINUTE USE WINDOW CARRIES THE SHIFT     *
001700      *              ACROSS MIDNIGHT BY ROLLING THE JULIAN DAY NUMBER  *
001800      *              OF RES-START-DATE/RES-END-DATE BACKWARD/FORWARD   *
001900      *              ONE DAY WHEN THE +/-10 MINUTE ADJUSTMENT TAKES    *
002000      *              THE CLOCK PAST 00:00/24:00 - SEE PKL175 BELOW,    *
002100      *              WHICH SUPERSEDES THE PKL146 "KNOWN LIMIT" NOTE.   *
002300      *----------------------------------------------------------------*
002400      * HISTORY OF MODIFICATION:                                      *
002500      *----------------------------------------------------------------*
002600      * TAG    INIT   DATE        DESCRIPTION                         *
002700      * ------ ------ ----------  ----------------------------------- *
002800      * PKL036 RLH    02/04/1991 - INITIAL VERSION, CREATE/CANCEL.    *
002900      * PKL080 SGN    19/12/1998 - Y2K: ALL DATE FIELDS WIDENED TO    *
003000      *                            9(08) CCYYMMDD.                    *
003100      * PKL109 MKN    10/10/2001 - ADD OPTION 3 CHECKWIN FOR THE NEW  *
003200      *                            "USE EXISTING RESERVATION" GATE    *
003300      *                            CHECK-IN PATH.                     *
003400      * PKL146 APH    16/06/2004 - DOCUMENT MIDNIGHT-BOUNDARY LIMIT   *
003500      *                            ON THE USE WINDOW - AUDIT PKL-AUD-30.
003510      * PKL162 KPT    14/03/2007 - ADD PLATE HOLDING AREA AND RES-COUNT*
003520      *                            TRACE DISPLAY FOR THE JOB LOG PER   *
003530      *                            PKL-RQ-075.                        *
003540      * PKL175 KPT    14/03/2007 - SUPERSEDES PKL146.  C510-COMPUTE-   *
003550      *                            WINDOW NOW ROLLS RES-START-DATE/    *
003560      *                            RES-END-DATE ACROSS MIDNIGHT VIA A  *
003570      *                            JULIAN DAY NUMBER (SAME TECHNIQUE   *
003580      *                            AS PKLVCKOUT C600-CALC-JULIAN) SO A *
003590      *                            00:05 START OR 23:55 END GETS THE   *
003595      *                            FULL 10 MINUTES - AUDIT PKL-AUD-32. *
003600      *----------------------------------------------------------------*
003700               EJECT
003800      ***************************************************************
003900       ENVIRONMENT DIVISION.
004000      ***************************************************************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-AS400.
004300       OBJECT-COMPUTER. IBM-AS400.
004400       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT SPOTS ASSIGN TO SPOTS
004800                  ORGANIZATION IS LINE SEQUENTIAL
004900                  FILE STATUS  IS WK-C-FILE-STATUS.
005000           SELECT RESERVATIONS ASSIGN TO RESERVATIONS
005100                  ORGANIZATION IS LINE SEQUENTIAL
005200                  FILE STATUS  IS WK-C-FS2.
005300      ***************
005400       DATA DIVISION.
005500      ***************
005600       FILE SECTION.
005700      ***************
005800       FD  SPOTS
005900           LABEL RECORDS ARE OMITTED.
006000       COPY SPOTREC.
006100      *
006200       FD  RESERVATIONS
006300           LABEL RECORDS ARE OMITTED.
006400       COPY RESREC.
006500      *
006600       WORKING-STORAGE SECTION.
006700      *************************
006800       01  FILLER PIC X(24) VALUE "** PROGRAM PKLVRES **".
006900      *
007000       01  WK-C-COMMON.
007100       COPY PLCMWS.
007200       01  WK-C-FS2 PIC X(02).
007300      *
007400       01  WK-N-RES-MAX-ENTRIES    PIC 9(05) COMP VALUE 500.
007500       01  WK-N-SPOT-COUNT         PIC 9(05) COMP.
007600       01  WK-N-RES-COUNT          PIC 9(05) COMP.
007700       01  WK-N-SPOT-IDX           PIC 9(05) COMP.
007800       01  WK-N-RES-IDX            PIC 9(05) COMP.
007900       01  WK-C-RES-CHANGED-FLAG   PIC X(01) VALUE "N".
008000           88  WK-C-RES-TABLE-CHANGED  VALUE "Y".
008100      *
008200       01  WK-SPOT-TABLE.
008300           05  WK-SPOT-ENTRY OCCURS 500 TIMES.
008400               10  WK-SPOT-T-ID          PIC X(06).
008500               10  WK-SPOT-T-TYPE        PIC X(12).
008600               10  WK-SPOT-T-AVAIL-FLAG  PIC X(01).
008700               10  WK-SPOT-T-OCC-PLATE   PIC X(15).
008750               10  FILLER                PIC X(01).               PKL162  
008800       01  WK-RES-TABLE.
008900           05  WK-RES-ENTRY OCCURS 500 TIMES.
009000               10  WK-RES-T-PLATE        PIC X(15).
009100               10  WK-RES-T-SPOT-ID      PIC X(06).
009200               10  WK-RES-T-START-DATE   PIC 9(08).
009300               10  WK-RES-T-START-TIME   PIC 9(04).
009400               10  WK-RES-T-END-DATE     PIC 9(08).
009500               10  WK-RES-T-END-TIME     PIC 9(04).
009600               10  WK-RES-T-STATUS       PIC X(10).
009650               10  FILLER                PIC X(01).               PKL162  
009700       01  WK-RES-TABLE-BYTES REDEFINES WK-RES-TABLE              PKL162  
009800                                         PIC X(28000).            PKL162  
009900      *
010000       01  WK-N-NEW-COMBINED-START PIC 9(12) COMP.
010100       01  WK-N-NEW-COMBINED-END   PIC 9(12) COMP.
010200       01  WK-N-OLD-COMBINED-START PIC 9(12) COMP.
010300       01  WK-N-OLD-COMBINED-END   PIC 9(12) COMP.
010400       01  WK-N-CUR-COMBINED       PIC 9(12) COMP.
010500       01  WK-N-WINDOW-LO-COMBINED PIC 9(12) COMP.
010600       01  WK-N-WINDOW-HI-COMBINED PIC 9(12) COMP.
010700       01  WK-N-HH                 PIC 9(02) COMP.
010800       01  WK-N-MM                 PIC 9(02) COMP.
010900       01  WK-N-MINUTES-OF-DAY     PIC S9(04) COMP.
010910      * ---- PKL175 - JULIAN DAY ROLL FOR THE MIDNIGHT-CROSSING ------*
010920      * ---- CHECK-IN WINDOW.  SAME TECHNIQUE AS PKLVCKOUT            *
010930      * ---- C600-CALC-JULIAN, COPIED FORWARD UNCHANGED.              *
010940       01  WK-N-WINDOW-JULIAN      PIC 9(07) COMP.
010945       01  WK-N-JULIAN-A           PIC 9(02) COMP.
010950       01  WK-N-JULIAN-Y           PIC 9(07) COMP.
010955       01  WK-N-JULIAN-M           PIC 9(03) COMP.
010960       01  WK-N-JULIAN-R REDEFINES WK-N-JULIAN-A PIC X(02).
010965       01  WK-N-G-CCYY             PIC 9(04) COMP.
010970       01  WK-N-G-MM               PIC 9(02) COMP.
010975       01  WK-N-G-DD               PIC 9(02) COMP.
010980       01  WK-N-G-DATE-ED          PIC 9(08).
010985       01  WK-N-G-DATE-R REDEFINES WK-N-G-DATE-ED.
010988           05  WK-N-G-DATE-CCYY        PIC 9(04).
010990           05  WK-N-G-DATE-MM          PIC 9(02).
010992           05  WK-N-G-DATE-DD          PIC 9(02).
010994       01  WK-N-JUL-L              PIC S9(09) COMP.
010995       01  WK-N-JUL-N              PIC S9(09) COMP.
010996       01  WK-N-JUL-I              PIC S9(09) COMP.
010997       01  WK-N-JUL-J              PIC S9(09) COMP.
011000       01  WK-C-RES-FOUND-FLAG     PIC X(01) VALUE "N".
011100           88  WK-C-RES-FOUND          VALUE "Y".
011200       01  WK-C-RES-CONFLICT-FLAG  PIC X(01) VALUE "N".
011300           88  WK-C-RES-CONFLICT       VALUE "Y".
011310      *
011320       01  WK-C-VRES-PLATE-HOLD    PIC X(15).                     PKL162  
011330       01  WK-C-VRES-PLATE-HOLD-R REDEFINES WK-C-VRES-PLATE-HOLD. PKL162  
011340           05  WK-C-VRES-PLATE-PFX     PIC X(03).                 PKL162  
011350           05  WK-C-VRES-PLATE-REST    PIC X(12).                 PKL162  
011360       01  WK-N-RES-COUNT-ED       PIC 9(05).                     PKL162  
011370       01  WK-N-RES-COUNT-R REDEFINES WK-N-RES-COUNT-ED.          PKL162  
011380           05  WK-N-RES-COUNT-BYTE     PIC X(01) OCCURS 5 TIMES.  PKL162  
011400      *
011500      * ------------- BUFFERS FOR CALLS TO HELPER MODULES ------------*
011600       COPY VFIT.
011700       COPY VSPOT.
011800      *
011900      *****************
012000       LINKAGE SECTION.
012100      *****************
012200       COPY VRES.
012300               EJECT
012400      ***************************************************************
012500       PROCEDURE DIVISION USING WK-C-VRES-RECORD.
012600      ***************************************************************
012700       MAIN-MODULE.
012800           MOVE "N" TO WK-C-RES-CHANGED-FLAG.
012900           MOVE SPACES TO WK-C-VRES-ASSIGNED-SPOT.
013000           MOVE SPACES TO WK-C-VRES-RESULT-FLAG.
013100           MOVE SPACES TO WK-C-VRES-ERROR-CD.
013200           PERFORM A000-LOAD-SPOTS-TABLE
013300              THRU A099-LOAD-SPOTS-TABLE-EX.
013400           PERFORM A100-LOAD-RES-TABLE
013500              THRU A199-LOAD-RES-TABLE-EX.
013600           EVALUATE TRUE
013700             WHEN WK-C-VRES-CREATE
013800               PERFORM B100-CREATE-RESERVATION
013900                  THRU B199-CREATE-RESERVATION-EX
014000             WHEN WK-C-VRES-CANCEL
014100               PERFORM B200-CANCEL-RESERVATION
014200                  THRU B299-CANCEL-RESERVATION-EX
014300             WHEN WK-C-VRES-CHECKWIN
014400               PERFORM B300-CHECK-USE-WINDOW
014500                  THRU B399-CHECK-USE-WINDOW-EX
014600             WHEN OTHER
014700               MOVE "PKL0161" TO WK-C-VRES-ERROR-CD
014800           END-EVALUATE.
014900           IF  WK-C-RES-TABLE-CHANGED
015000               PERFORM C100-REWRITE-RES-FILE
015100                  THRU C199-REWRITE-RES-FILE-EX.
015200           EXIT PROGRAM.
015300      *
015400      *---------------------------------------------------------------*
015500       A000-LOAD-SPOTS-TABLE.
015600      *---------------------------------------------------------------*
015700           MOVE ZERO TO WK-N-SPOT-COUNT.
015800           OPEN INPUT SPOTS.
015900           IF  NOT WK-C-SUCCESSFUL
016000               MOVE "PKL0162" TO WK-C-VRES-ERROR-CD
016100               GO TO A099-LOAD-SPOTS-TABLE-EX.
016200           PERFORM A010-READ-ONE-SPOT.
016300           PERFORM A020-LOAD-ONE-SPOT
016400              UNTIL WK-C-END-OF-FILE.
016500           CLOSE SPOTS.
016600      *
016700       A099-LOAD-SPOTS-TABLE-EX.
016800           EXIT.
016900      *
017000      *---------------------------------------------------------------*
017100       A010-READ-ONE-SPOT.
017200      *---------------------------------------------------------------*
017300           READ SPOTS.
017400      *
017500      *---------------------------------------------------------------*
017600       A020-LOAD-ONE-SPOT.
017700      *---------------------------------------------------------------*
017800           ADD 1 TO WK-N-SPOT-COUNT.
017900           MOVE SPOT-ID              TO WK-SPOT-T-ID (WK-N-SPOT-COUNT).
018000           MOVE SPOT-TYPE            TO WK-SPOT-T-TYPE (WK-N-SPOT-COUNT).
018100           MOVE SPOT-AVAILABLE-FLAG  TO
018200                              WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-COUNT).
018300           MOVE SPOT-OCCUPYING-PLATE TO
018400                              WK-SPOT-T-OCC-PLATE (WK-N-SPOT-COUNT).
018500           PERFORM A010-READ-ONE-SPOT.
018600      *
018700      *---------------------------------------------------------------*
018800       A100-LOAD-RES-TABLE.
018900      *---------------------------------------------------------------*
019000           MOVE ZERO TO WK-N-RES-COUNT.
019100           OPEN INPUT RESERVATIONS.
019200           IF  NOT (WK-C-FS2 = "00" OR WK-C-FS2 = "35")
019300               MOVE "PKL0163" TO WK-C-VRES-ERROR-CD
019400               GO TO A199-LOAD-RES-TABLE-EX.
019500           IF  WK-C-FS2 = "35"
019600               GO TO A199-LOAD-RES-TABLE-EX.
019700           PERFORM A110-READ-ONE-RES.
019800           PERFORM A120-LOAD-ONE-RES
019900              UNTIL WK-C-FS2 = "10".
020000           CLOSE RESERVATIONS.
020100      *
020200       A199-LOAD-RES-TABLE-EX.
020300           EXIT.
020400      *
020500      *---------------------------------------------------------------*
020600       A110-READ-ONE-RES.
020700      *---------------------------------------------------------------*
020800           READ RESERVATIONS.
020900      *
021000      *---------------------------------------------------------------*
021100       A120-LOAD-ONE-RES.
021200      *---------------------------------------------------------------*
021300           ADD 1 TO WK-N-RES-COUNT.
021400           MOVE RES-LICENSE-PLATE TO WK-RES-T-PLATE (WK-N-RES-COUNT).
021500           MOVE RES-SPOT-ID       TO WK-RES-T-SPOT-ID (WK-N-RES-COUNT).
021600           MOVE RES-START-DATE    TO WK-RES-T-START-DATE (WK-N-RES-COUNT).
021700           MOVE RES-START-TIME    TO WK-RES-T-START-TIME (WK-N-RES-COUNT).
021800           MOVE RES-END-DATE      TO WK-RES-T-END-DATE (WK-N-RES-COUNT).
021900           MOVE RES-END-TIME      TO WK-RES-T-END-TIME (WK-N-RES-COUNT).
022000           MOVE RES-STATUS        TO WK-RES-T-STATUS (WK-N-RES-COUNT).
022100           PERFORM A110-READ-ONE-RES.
022200      *
022300      *---------------------------------------------------------------*
022400       B100-CREATE-RESERVATION.
022500      *---------------------------------------------------------------*
022600           IF  WK-C-VRES-START-DATE > WK-C-VRES-END-DATE
022700               OR (WK-C-VRES-START-DATE = WK-C-VRES-END-DATE
022800                   AND WK-C-VRES-START-TIME NOT LESS WK-C-VRES-END-TIME)
022900               MOVE "PKL0164" TO WK-C-VRES-ERROR-CD
023000               GO TO B199-CREATE-RESERVATION-EX.
023100      *
023200           COMPUTE WK-N-NEW-COMBINED-START =
023300                   WK-C-VRES-START-DATE * 10000 + WK-C-VRES-START-TIME.
023400           COMPUTE WK-N-NEW-COMBINED-END =
023500                   WK-C-VRES-END-DATE   * 10000 + WK-C-VRES-END-TIME.
023600      *
023700           PERFORM C200-CHECK-CONFLICT
023800              THRU C299-CHECK-CONFLICT-EX.
023900           IF  WK-C-RES-CONFLICT
024000               MOVE "PKL0165" TO WK-C-VRES-ERROR-CD
024100               GO TO B199-CREATE-RESERVATION-EX.
024200      *
024300           PERFORM C300-FIND-SPOT-FOR-WINDOW
024400              THRU C399-FIND-SPOT-FOR-WINDOW-EX.
024500           IF  NOT WK-C-RES-FOUND
024600               MOVE "PKL0166" TO WK-C-VRES-ERROR-CD
024700               GO TO B199-CREATE-RESERVATION-EX.
024800      *
024900           ADD 1 TO WK-N-RES-COUNT.
024910           MOVE WK-N-RES-COUNT       TO WK-N-RES-COUNT-ED.        PKL162  
024920           DISPLAY "PKLVRES - RESERVATIONS ON FILE NOW - "        PKL162  
024930                   WK-N-RES-COUNT-ED.                             PKL162  
024940           MOVE WK-C-VRES-PLATE      TO WK-C-VRES-PLATE-HOLD.     PKL162  
025000           MOVE WK-C-VRES-PLATE-HOLD TO WK-RES-T-PLATE (WK-N-RES-COUNT).
025100           MOVE WK-C-VRES-ASSIGNED-SPOT
025200                                     TO WK-RES-T-SPOT-ID (WK-N-RES-COUNT).
025300           MOVE WK-C-VRES-START-DATE TO
025310               WK-RES-T-START-DATE (WK-N-RES-COUNT).
025400           MOVE WK-C-VRES-START-TIME TO
025410               WK-RES-T-START-TIME (WK-N-RES-COUNT).
025500           MOVE WK-C-VRES-END-DATE   TO
025510               WK-RES-T-END-DATE (WK-N-RES-COUNT).
025600           MOVE WK-C-VRES-END-TIME   TO
025610               WK-RES-T-END-TIME (WK-N-RES-COUNT).
025700           MOVE "PENDING"            TO WK-RES-T-STATUS (WK-N-RES-COUNT).
025800           SET WK-C-RES-TABLE-CHANGED TO TRUE.
025900      *
026000           MOVE "S"                  TO WK-C-VSPOT-OPTION.
026100           MOVE WK-C-VRES-ASSIGNED-SPOT TO WK-C-VSPOT-SPOT-ID.
026200           MOVE WK-C-VRES-PLATE      TO WK-C-VSPOT-PLATE.
026300           CALL "PKLVSPOT" USING WK-C-VSPOT-RECORD.
026400           SET WK-C-VRES-OK TO TRUE.
026500      *
026600       B199-CREATE-RESERVATION-EX.
026700           EXIT.
026800      *
026900      *---------------------------------------------------------------*
027000       B200-CANCEL-RESERVATION.
027100      *---------------------------------------------------------------*
027200           MOVE ZERO TO WK-N-RES-IDX.
027300           MOVE "N"  TO WK-C-RES-FOUND-FLAG.
027400           PERFORM C400-TEST-CANCEL-CANDIDATE
027500              THRU C499-TEST-CANCEL-CANDIDATE-EX
027600              VARYING WK-N-RES-IDX FROM 1 BY 1
027700              UNTIL WK-N-RES-IDX > WK-N-RES-COUNT
027800                 OR WK-C-RES-FOUND.
027900           IF  WK-C-RES-FOUND
028000               SET WK-C-VRES-OK TO TRUE
028100           ELSE
028200               MOVE "PKL0167" TO WK-C-VRES-ERROR-CD
028300           END-IF.
028400      *
028500       B299-CANCEL-RESERVATION-EX.
028600           EXIT.
028700      *
028800      *---------------------------------------------------------------*
028900       B300-CHECK-USE-WINDOW.
029000      *---------------------------------------------------------------*
029100           MOVE ZERO TO WK-N-RES-IDX.
029200           MOVE "N"  TO WK-C-RES-FOUND-FLAG.
029300           PERFORM C500-TEST-CHECKIN-CANDIDATE
029400              THRU C599-TEST-CHECKIN-CANDIDATE-EX
029500              VARYING WK-N-RES-IDX FROM 1 BY 1
029600              UNTIL WK-N-RES-IDX > WK-N-RES-COUNT
029700                 OR WK-C-RES-FOUND.
029800           IF  NOT WK-C-RES-FOUND
029900               MOVE "PKL0168" TO WK-C-VRES-ERROR-CD.
030000      *
030100       B399-CHECK-USE-WINDOW-EX.
030200           EXIT.
030300      *
030400      *---------------------------------------------------------------*
030500       C200-CHECK-CONFLICT.
030600      *---------------------------------------------------------------*
030700           MOVE "N" TO WK-C-RES-CONFLICT-FLAG.
030800           MOVE ZERO TO WK-N-RES-IDX.
030900           PERFORM C210-TEST-ONE-RES-CONFLICT
031000              THRU C219-TEST-ONE-RES-CONFLICT-EX
031100              VARYING WK-N-RES-IDX FROM 1 BY 1
031200              UNTIL WK-N-RES-IDX > WK-N-RES-COUNT
031300                 OR WK-C-RES-CONFLICT.
031400           IF  NOT WK-C-RES-CONFLICT
031500               MOVE ZERO TO WK-N-SPOT-IDX
031600               PERFORM C220-TEST-PARKED-CONFLICT
031700                  THRU C229-TEST-PARKED-CONFLICT-EX
031800                  VARYING WK-N-SPOT-IDX FROM 1 BY 1
031900                  UNTIL WK-N-SPOT-IDX > WK-N-SPOT-COUNT
032000                     OR WK-C-RES-CONFLICT.
032100      *
032200       C299-CHECK-CONFLICT-EX.
032300           EXIT.
032400      *
032500      *---------------------------------------------------------------*
032600       C210-TEST-ONE-RES-CONFLICT.
032700      *---------------------------------------------------------------*
032800           IF  WK-RES-T-PLATE (WK-N-RES-IDX) = WK-C-VRES-PLATE
032900               AND (WK-RES-T-STATUS (WK-N-RES-IDX) = "PENDING" OR
033000                    WK-RES-T-STATUS (WK-N-RES-IDX) = "CHECKED_IN")
033100               COMPUTE WK-N-OLD-COMBINED-START =
033200                  WK-RES-T-START-DATE (WK-N-RES-IDX) * 10000
033300                + WK-RES-T-START-TIME (WK-N-RES-IDX)
033400               COMPUTE WK-N-OLD-COMBINED-END =
033500                  WK-RES-T-END-DATE (WK-N-RES-IDX) * 10000
033600                + WK-RES-T-END-TIME (WK-N-RES-IDX)
033700               IF  NOT (WK-N-OLD-COMBINED-END   < WK-N-NEW-COMBINED-START
033800                    OR  WK-N-OLD-COMBINED-START > WK-N-NEW-COMBINED-END)
033900                   SET WK-C-RES-CONFLICT TO TRUE
034000               END-IF
034100           END-IF.
034200      *
034300       C219-TEST-ONE-RES-CONFLICT-EX.
034400           EXIT.
034500      *
034600      *---------------------------------------------------------------*
034700       C220-TEST-PARKED-CONFLICT.
034800      *---------------------------------------------------------------*
034900           IF  WK-SPOT-T-OCC-PLATE (WK-N-SPOT-IDX) = WK-C-VRES-PLATE
035000               AND WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-IDX) = "N"
035100               SET WK-C-RES-CONFLICT TO TRUE.
035200      *
035300       C229-TEST-PARKED-CONFLICT-EX.
035400           EXIT.
035500      *
035600      *---------------------------------------------------------------*
035700       C300-FIND-SPOT-FOR-WINDOW.
035800      *---------------------------------------------------------------*
035900           MOVE "N" TO WK-C-RES-FOUND-FLAG.
036000           MOVE ZERO TO WK-N-SPOT-IDX.
036100           PERFORM C310-TEST-ONE-SPOT-WINDOW
036200              THRU C319-TEST-ONE-SPOT-WINDOW-EX
036300              VARYING WK-N-SPOT-IDX FROM 1 BY 1
036400              UNTIL WK-N-SPOT-IDX > WK-N-SPOT-COUNT
036500                 OR WK-C-RES-FOUND.
036600      *
036700       C399-FIND-SPOT-FOR-WINDOW-EX.
036800           EXIT.
036900      *
037000      *---------------------------------------------------------------*
037100       C310-TEST-ONE-SPOT-WINDOW.
037200      *---------------------------------------------------------------*
037300           MOVE WK-SPOT-T-TYPE (WK-N-SPOT-IDX) TO WK-C-VFIT-SPOT-TYPE.
037400           MOVE WK-C-VRES-VEHICLE-TYPE         TO WK-C-VFIT-VEHICLE-TYPE.
037500           CALL "PKLVFIT" USING WK-C-VFIT-RECORD.
037600           IF  NOT WK-C-VFIT-FITS
037700               GO TO C319-TEST-ONE-SPOT-WINDOW-EX.
037800      *
037900           PERFORM C320-FIND-CURRENT-RES-FOR-SPOT
038000              THRU C329-FIND-CURRENT-RES-FOR-SPOT-EX.
038100           IF  NOT WK-C-RES-CONFLICT
038200      *            NO CURRENT RESERVATION ON THIS SPOT - FALL BACK
038300      *            TO THE SPOT'S OWN PHYSICAL AVAILABILITY FLAG.
038400               IF  WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-IDX) = "Y"
038500                   MOVE WK-SPOT-T-ID (WK-N-SPOT-IDX)
038600                                    TO WK-C-VRES-ASSIGNED-SPOT
038700                   SET WK-C-RES-FOUND TO TRUE
038800               END-IF
038900           ELSE
039000               IF  NOT (WK-N-OLD-COMBINED-END   < WK-N-NEW-COMBINED-START
039100                    OR  WK-N-OLD-COMBINED-START > WK-N-NEW-COMBINED-END)
039200                   CONTINUE
039300               ELSE
039400                   MOVE WK-SPOT-T-ID (WK-N-SPOT-IDX)
039500                                    TO WK-C-VRES-ASSIGNED-SPOT
039600                   SET WK-C-RES-FOUND TO TRUE
039700               END-IF
039800           END-IF.
039900      *
040000       C319-TEST-ONE-SPOT-WINDOW-EX.
040100           EXIT.
040200      *
040300      *---------------------------------------------------------------*
040400       C320-FIND-CURRENT-RES-FOR-SPOT.
040500      *---------------------------------------------------------------*
040600           MOVE "N" TO WK-C-RES-CONFLICT-FLAG.
040700           MOVE ZERO TO WK-N-RES-IDX.
040800           PERFORM C330-TEST-SPOT-RES
040900              THRU C339-TEST-SPOT-RES-EX
041000              VARYING WK-N-RES-IDX FROM 1 BY 1
041100              UNTIL WK-N-RES-IDX > WK-N-RES-COUNT
041200                 OR WK-C-RES-CONFLICT.
041300      *
041400       C329-FIND-CURRENT-RES-FOR-SPOT-EX.
041500           EXIT.
041600      *
041700      *---------------------------------------------------------------*
041800       C330-TEST-SPOT-RES.
041900      *---------------------------------------------------------------*
042000           IF  WK-RES-T-SPOT-ID (WK-N-RES-IDX) =
042010               WK-SPOT-T-ID (WK-N-SPOT-IDX)
042100               AND (WK-RES-T-STATUS (WK-N-RES-IDX) = "PENDING" OR
042200                    WK-RES-T-STATUS (WK-N-RES-IDX) = "CHECKED_IN")
042300               COMPUTE WK-N-OLD-COMBINED-START =
042400                  WK-RES-T-START-DATE (WK-N-RES-IDX) * 10000
042500                + WK-RES-T-START-TIME (WK-N-RES-IDX)
042600               COMPUTE WK-N-OLD-COMBINED-END =
042700                  WK-RES-T-END-DATE (WK-N-RES-IDX) * 10000
042800                + WK-RES-T-END-TIME (WK-N-RES-IDX)
042900               SET WK-C-RES-CONFLICT TO TRUE
043000           END-IF.
043100      *
043200       C339-TEST-SPOT-RES-EX.
043300           EXIT.
043400      *
043500      *---------------------------------------------------------------*
043600       C400-TEST-CANCEL-CANDIDATE.
043700      *---------------------------------------------------------------*
043800           IF  WK-RES-T-PLATE (WK-N-RES-IDX) = WK-C-VRES-PLATE
043900               AND (WK-RES-T-STATUS (WK-N-RES-IDX) = "PENDING" OR
044000                    WK-RES-T-STATUS (WK-N-RES-IDX) = "CHECKED_IN")
044100               SET WK-C-RES-FOUND TO TRUE
044200               IF  WK-RES-T-STATUS (WK-N-RES-IDX) = "PENDING"
044300                   MOVE "R" TO WK-C-VSPOT-OPTION
044400                   MOVE WK-RES-T-SPOT-ID (WK-N-RES-IDX)
044500                                     TO WK-C-VSPOT-SPOT-ID
044600                   CALL "PKLVSPOT" USING WK-C-VSPOT-RECORD
044700               END-IF
044800               MOVE "CANCELLED" TO WK-RES-T-STATUS (WK-N-RES-IDX)
044900               SET WK-C-RES-TABLE-CHANGED TO TRUE
045000           END-IF.
045100      *
045200       C499-TEST-CANCEL-CANDIDATE-EX.
045300           EXIT.
045400      *
045500      *---------------------------------------------------------------*
045600       C500-TEST-CHECKIN-CANDIDATE.
045700      *---------------------------------------------------------------*
045800           IF  WK-RES-T-PLATE (WK-N-RES-IDX) = WK-C-VRES-PLATE
045900               AND WK-RES-T-STATUS (WK-N-RES-IDX) = "PENDING"
046000               PERFORM C510-COMPUTE-WINDOW
046100                  THRU C519-COMPUTE-WINDOW-EX
046200               COMPUTE WK-N-CUR-COMBINED =
046300                  WK-C-VRES-CUR-DATE * 10000 + WK-C-VRES-CUR-TIME
046400               IF  WK-N-CUR-COMBINED NOT < WK-N-WINDOW-LO-COMBINED
046500                   AND WK-N-CUR-COMBINED NOT > WK-N-WINDOW-HI-COMBINED
046600                   MOVE WK-RES-T-SPOT-ID (WK-N-RES-IDX)
046700                                     TO WK-C-VRES-ASSIGNED-SPOT
046800                   MOVE "CHECKED_IN" TO WK-RES-T-STATUS (WK-N-RES-IDX)
046900                   SET WK-C-RES-TABLE-CHANGED TO TRUE
047000                   SET WK-C-VRES-OK TO TRUE
047100                   SET WK-C-RES-FOUND TO TRUE
047200               END-IF
047300           END-IF.
047400      *
047500       C599-TEST-CHECKIN-CANDIDATE-EX.
047600           EXIT.
047700      *
047800      *---------------------------------------------------------------*
047900       C510-COMPUTE-WINDOW.
048000      *---------------------------------------------------------------*
048010      *    PKL175 - LOW END OF THE WINDOW.  IF THE -10 MINUTE SHIFT
048020      *    BORROWS PAST 00:00, ROLL RES-START-DATE BACK A DAY VIA THE
048030      *    JULIAN DAY NUMBER INSTEAD OF CLAMPING TO 00:00 SAME DAY.
048040           MOVE WK-RES-T-START-DATE (WK-N-RES-IDX) TO WK-N-G-DATE-ED.
048050           MOVE WK-N-G-DATE-CCYY TO WK-N-G-CCYY.
048060           MOVE WK-N-G-DATE-MM   TO WK-N-G-MM.
048070           MOVE WK-N-G-DATE-DD   TO WK-N-G-DD.
048080           PERFORM C520-CALC-JULIAN THRU C529-CALC-JULIAN-EX.
048100           DIVIDE WK-RES-T-START-TIME (WK-N-RES-IDX) BY 100
048200                  GIVING WK-N-HH REMAINDER WK-N-MM.
048300           COMPUTE WK-N-MINUTES-OF-DAY = (WK-N-HH * 60 + WK-N-MM) - 10.
048400           IF  WK-N-MINUTES-OF-DAY < 0
048410               ADD 1440 TO WK-N-MINUTES-OF-DAY
048420               SUBTRACT 1 FROM WK-N-WINDOW-JULIAN
048430               PERFORM C530-CALC-GREGORIAN THRU C539-CALC-GREGORIAN-EX
048440               MOVE WK-N-G-CCYY TO WK-N-G-DATE-CCYY
048450               MOVE WK-N-G-MM   TO WK-N-G-DATE-MM
048460               MOVE WK-N-G-DD   TO WK-N-G-DATE-DD
048470           ELSE
048480               MOVE WK-RES-T-START-DATE (WK-N-RES-IDX) TO WK-N-G-DATE-ED
048490           END-IF.
048600           DIVIDE WK-N-MINUTES-OF-DAY BY 60
048700                  GIVING WK-N-HH REMAINDER WK-N-MM.
048800           COMPUTE WK-N-WINDOW-LO-COMBINED =
048900               WK-N-G-DATE-ED * 10000
049000             + WK-N-HH * 100 + WK-N-MM.
049100      *
049110      *    PKL175 - HIGH END OF THE WINDOW.  IF THE +10 MINUTE SHIFT
049120      *    CARRIES PAST 24:00, ROLL RES-END-DATE FORWARD A DAY VIA THE
049130      *    JULIAN DAY NUMBER INSTEAD OF CLAMPING TO 23:59 SAME DAY.
049140           MOVE WK-RES-T-END-DATE (WK-N-RES-IDX) TO WK-N-G-DATE-ED.
049150           MOVE WK-N-G-DATE-CCYY TO WK-N-G-CCYY.
049160           MOVE WK-N-G-DATE-MM   TO WK-N-G-MM.
049170           MOVE WK-N-G-DATE-DD   TO WK-N-G-DD.
049180           PERFORM C520-CALC-JULIAN THRU C529-CALC-JULIAN-EX.
049200           DIVIDE WK-RES-T-END-TIME (WK-N-RES-IDX) BY 100
049300                  GIVING WK-N-HH REMAINDER WK-N-MM.
049400           COMPUTE WK-N-MINUTES-OF-DAY = (WK-N-HH * 60 + WK-N-MM) + 10.
049500           IF  WK-N-MINUTES-OF-DAY > 1439
049510               SUBTRACT 1440 FROM WK-N-MINUTES-OF-DAY
049520               ADD 1 TO WK-N-WINDOW-JULIAN
049530               PERFORM C530-CALC-GREGORIAN THRU C539-CALC-GREGORIAN-EX
049540               MOVE WK-N-G-CCYY TO WK-N-G-DATE-CCYY
049550               MOVE WK-N-G-MM   TO WK-N-G-DATE-MM
049560               MOVE WK-N-G-DD   TO WK-N-G-DATE-DD
049570           ELSE
049580               MOVE WK-RES-T-END-DATE (WK-N-RES-IDX) TO WK-N-G-DATE-ED
049590           END-IF.
049700           DIVIDE WK-N-MINUTES-OF-DAY BY 60
049800                  GIVING WK-N-HH REMAINDER WK-N-MM.
049900           COMPUTE WK-N-WINDOW-HI-COMBINED =
050000               WK-N-G-DATE-ED * 10000
050100             + WK-N-HH * 100 + WK-N-MM.
050200      *
050300       C519-COMPUTE-WINDOW-EX.
050400           EXIT.
050500      *
060010      *---------------------------------------------------------------*
060020      * PKL175 - GREGORIAN TO JULIAN DAY NUMBER.  SAME FORMULA AS
060030      * PKLVCKOUT'S C600-CALC-JULIAN, COPIED FORWARD UNCHANGED.
060040      *---------------------------------------------------------------*
060050       C520-CALC-JULIAN.
060060           COMPUTE WK-N-JULIAN-A = (14 - WK-N-G-MM) / 12.
060070           COMPUTE WK-N-JULIAN-Y = WK-N-G-CCYY + 4800 - WK-N-JULIAN-A.
060080           COMPUTE WK-N-JULIAN-M = WK-N-G-MM + (12 * WK-N-JULIAN-A) - 3.
060090           COMPUTE WK-N-JULIAN-Y =
060100               WK-N-G-DD + ((153 * WK-N-JULIAN-M) + 2) / 5
060110             + (365 * WK-N-JULIAN-Y) + (WK-N-JULIAN-Y / 4)
060120             - (WK-N-JULIAN-Y / 100) + (WK-N-JULIAN-Y / 400) - 32045.
060130           MOVE WK-N-JULIAN-Y TO WK-N-WINDOW-JULIAN.
060140      *
060150       C529-CALC-JULIAN-EX.
060160           EXIT.
060170      *
060180      *---------------------------------------------------------------*
060190      * PKL175 - JULIAN DAY NUMBER BACK TO GREGORIAN, THE INVERSE OF
060200      * C520-CALC-JULIAN ABOVE (FLIEGEL-VAN FLANDERN FORMULA).
060210      *---------------------------------------------------------------*
060220       C530-CALC-GREGORIAN.
060230           COMPUTE WK-N-JUL-L = WK-N-WINDOW-JULIAN + 68569.
060240           COMPUTE WK-N-JUL-N = (4 * WK-N-JUL-L) / 146097.
060250           COMPUTE WK-N-JUL-L = WK-N-JUL-L
060260                              - (146097 * WK-N-JUL-N + 3) / 4.
060270           COMPUTE WK-N-JUL-I = (4000 * (WK-N-JUL-L + 1)) / 1461001.
060280           COMPUTE WK-N-JUL-L = WK-N-JUL-L
060290                              - (1461 * WK-N-JUL-I) / 4 + 31.
060300           COMPUTE WK-N-JUL-J = (80 * WK-N-JUL-L) / 2447.
060310           COMPUTE WK-N-G-DD = WK-N-JUL-L - (2447 * WK-N-JUL-J) / 80.
060320           COMPUTE WK-N-JUL-L = WK-N-JUL-J / 11.
060330           COMPUTE WK-N-G-MM = WK-N-JUL-J + 2 - (12 * WK-N-JUL-L).
060340           COMPUTE WK-N-G-CCYY = (100 * (WK-N-JUL-N - 49))
060350                               + WK-N-JUL-I + WK-N-JUL-L.
060360      *
060370       C539-CALC-GREGORIAN-EX.
060380           EXIT.
060390      *
060400      *---------------------------------------------------------------*
060410       C100-REWRITE-RES-FILE.
060420      *---------------------------------------------------------------*
060430           OPEN OUTPUT RESERVATIONS.
060440           PERFORM C110-WRITE-ONE-RES
060450              VARYING WK-N-RES-IDX FROM 1 BY 1
060460              UNTIL WK-N-RES-IDX > WK-N-RES-COUNT.
060470           CLOSE RESERVATIONS.
060480      *
060490       C199-REWRITE-RES-FILE-EX.
060500           EXIT.
060510      *
060520      *---------------------------------------------------------------*
060530       C110-WRITE-ONE-RES.
060540      *---------------------------------------------------------------*
060550           MOVE WK-RES-T-PLATE (WK-N-RES-IDX)      TO RES-LICENSE-PLATE.
060560           MOVE WK-RES-T-SPOT-ID (WK-N-RES-IDX)    TO RES-SPOT-ID.
060570           MOVE WK-RES-T-START-DATE (WK-N-RES-IDX) TO RES-START-DATE.
060580           MOVE WK-RES-T-START-TIME (WK-N-RES-IDX) TO RES-START-TIME.
060590           MOVE WK-RES-T-END-DATE (WK-N-RES-IDX)   TO RES-END-DATE.
060600           MOVE WK-RES-T-END-TIME (WK-N-RES-IDX)   TO RES-END-TIME.
060610           MOVE WK-RES-T-STATUS (WK-N-RES-IDX)     TO RES-STATUS.
060620           WRITE RES-RECORD.
060630      *
060640      ******************************************************************
060650      ************** END OF PROGRAM SOURCE -  PKLVRES ****************
060660      ******************************************************************
