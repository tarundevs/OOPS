000100******************************************************************
000200*           LINKAGE RECORD  -  V P A Y   (CALLS PKLVPAY)         *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL021 RLH    14/03/1991 - INITIAL VERSION.                    *
000700*------------------------------------------------------------------
000800 01  WK-C-VPAY-RECORD.
000900     05  WK-C-VPAY-INPUT.
001000         10  WK-C-VPAY-OPTION         PIC X(01).
001100             88  WK-C-VPAY-APPEND         VALUE "1".
001200             88  WK-C-VPAY-COMPLETE       VALUE "2".
001300             88  WK-C-VPAY-FAIL           VALUE "3".
001400         10  WK-C-VPAY-PLATE          PIC X(15).
001500         10  WK-C-VPAY-AMOUNT         PIC S9(7)V9(2) COMP-3.
001600         10  WK-C-VPAY-METHOD         PIC X(11).
001700         10  WK-C-VPAY-CUR-DATE       PIC 9(08).
001800     05  WK-C-VPAY-OUTPUT.
001900         10  WK-C-VPAY-ERROR-CD       PIC X(07).
002000         10  FILLER                    PIC X(10).
