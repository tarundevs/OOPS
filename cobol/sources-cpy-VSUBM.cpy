000100******************************************************************
000200*           LINKAGE RECORD  -  V S U B M  (CALLS PKLVSUBM)       *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL019 RLH    14/03/1991 - INITIAL VERSION.                    *
000700* PKL096 MKN    08/05/2001 - ADD OPTION 4, LOOKUP-ACTIVE, CALLED *
000800*                            FROM PKLVCKOUT TO WAIVE THE FEE.    *
000900*------------------------------------------------------------------
001000 01  WK-C-VSUBM-RECORD.
001100     05  WK-C-VSUBM-INPUT.
001200         10  WK-C-VSUBM-OPTION        PIC X(01).
001300             88  WK-C-VSUBM-REGISTER      VALUE "1".
001400             88  WK-C-VSUBM-RENEW         VALUE "2".
001500             88  WK-C-VSUBM-CANCEL        VALUE "3".
001600             88  WK-C-VSUBM-LOOKUP        VALUE "4".
001700         10  WK-C-VSUBM-PLATE         PIC X(15).
001800         10  WK-C-VSUBM-VEHICLE-TYPE  PIC X(08).
001900         10  WK-C-VSUBM-SPOT-TYPE     PIC X(12).
002000         10  WK-C-VSUBM-SUB-TYPE      PIC X(11).
002100         10  WK-C-VSUBM-START-DATE    PIC 9(08).
002200         10  WK-C-VSUBM-EXTEND-MONTHS PIC 9(02) COMP.
002300         10  WK-C-VSUBM-FEE-AMT       PIC S9(7)V9(2) COMP-3.
002400         10  WK-C-VSUBM-CUR-DATE      PIC 9(08).
002500     05  WK-C-VSUBM-OUTPUT.
002600         10  WK-C-VSUBM-ACTIVE-FLAG   PIC X(01).
002700             88  WK-C-VSUBM-IS-ACTIVE     VALUE "Y".
002800         10  WK-C-VSUBM-FOUND-FLAG    PIC X(01).
002900             88  WK-C-VSUBM-FOUND         VALUE "Y".
003000         10  WK-C-VSUBM-ERROR-CD      PIC X(07).
003100         10  FILLER                    PIC X(10).
