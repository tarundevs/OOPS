000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLVSPOT.
000500       AUTHOR.         R L HARGREAVES.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   18 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO SEARCH, OCCUPY, RESERVE AND
001200      *               FREE PARKING SPOTS.  THE SPOTS FILE IS SMALL
001300      *               ENOUGH TO BE LOADED WHOLE INTO A WORKING
001400      *               STORAGE TABLE ON EVERY CALL, UPDATED IN
001500      *               MEMORY, AND RE-WRITTEN WHOLE WHEN CHANGED -
001600      *               THE FILE HOLDS NO INDEX OF ITS OWN.
001700      *----------------------------------------------------------------*
001800      * HISTORY OF MODIFICATION:                                      *
001900      *----------------------------------------------------------------*
002000      * TAG    INIT   DATE        DESCRIPTION                         *
002100      * ------ ------ ----------  ----------------------------------- *
002200      * PKL033 RLH    18/03/1991 - INITIAL VERSION, FIND/OCCUPY/FREE. *
002300      * PKL060 DJT    02/11/1994 - ADD OPTION "S", RESERVE A SPOT     *
002400      *                            WITHOUT A PHYSICAL CHECK-IN, FOR   *
002500      *                            THE NEW RESERVATIONS FACILITY.     *
002600      * PKL077 SGN    19/12/1998 - Y2K SWEEP - NO DATE FIELDS HELD,   *
002700      *                            NO CHANGE REQUIRED.                *
002800      * PKL142 APH    11/06/2004 - RAISE WK-N-SPOT-MAX-ENTRIES TO 500 *
002900      *                            FOR THE LEVEL 3 CAR PARK EXPANSION.*
002950      * PKL158 KPT    14/03/2007 - ADD TABLE-LOAD TRACE DISPLAY AND    *
002960      *                            A HOLDING AREA FOR THE OCCUPYING   *
002970      *                            PLATE PER PKL-RQ-075.              *
003000      *----------------------------------------------------------------*
003100               EJECT
003200      **********************
003300       ENVIRONMENT DIVISION.
003400      **********************
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.  IBM-AS400.
003700       OBJECT-COMPUTER.  IBM-AS400.
003800       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT SPOTS ASSIGN TO SPOTS
004200                  ORGANIZATION   IS LINE SEQUENTIAL
004300                  FILE STATUS    IS WK-C-FILE-STATUS.
004400      *
004500      ***************
004600       DATA DIVISION.
004700      ***************
004800       FILE SECTION.
004900      **************
005000       FD  SPOTS
005100           LABEL RECORDS ARE OMITTED.
005200       COPY SPOTREC.
005300      *
005400       WORKING-STORAGE SECTION.
005500      *************************
005600       01  FILLER                          PIC X(24)        VALUE
005700           "** PROGRAM PKLVSPOT **".
005800      *
005900      * ------------------ PROGRAM WORKING STORAGE -------------------*
006000       01    WK-C-COMMON.
006100       COPY PLCMWS.
006200      *
006300       01  WK-N-SPOT-MAX-ENTRIES       PIC 9(05) COMP VALUE 500.
006400       01  WK-N-SPOT-COUNT             PIC 9(05) COMP.
006500       01  WK-N-SPOT-IDX               PIC 9(05) COMP.
006600       01  WK-C-SPOT-CHANGED-FLAG      PIC X(01) VALUE "N".
006700           88  WK-C-SPOT-TABLE-CHANGED     VALUE "Y".
006800      *
006900       01  WK-SPOT-TABLE.
007000           05  WK-SPOT-ENTRY  OCCURS 500 TIMES.
007100               10  WK-SPOT-T-ID          PIC X(06).
007200               10  WK-SPOT-T-TYPE        PIC X(12).
007300               10  WK-SPOT-T-AVAIL-FLAG  PIC X(01).
007400               10  WK-SPOT-T-OCC-PLATE   PIC X(15).
007450               10  FILLER                PIC X(01).               PKL158  
007500       01  WK-SPOT-TABLE-BYTES REDEFINES WK-SPOT-TABLE            PKL158  
007600                                         PIC X(17500).            PKL158  
007610      *
007620       01  WK-C-VSPOT-PLATE-HOLD       PIC X(15).                 PKL158  
007630       01  WK-C-VSPOT-PLATE-HOLD-R REDEFINES WK-C-VSPOT-PLATE-HOLD.
007632      *                                                             PKL158
007640           05  WK-C-VSPOT-PLATE-PFX        PIC X(03).             PKL158  
007650           05  WK-C-VSPOT-PLATE-REST       PIC X(12).             PKL158  
007652      *
007654       01  WK-N-SPOT-COUNT-ED          PIC 9(05).                 PKL158  
007656       01  WK-N-SPOT-COUNT-R REDEFINES WK-N-SPOT-COUNT-ED.        PKL158  
007658           05  WK-N-SPOT-COUNT-BYTE        PIC X(01) OCCURS 5 TIMES.
007659      *                                                             PKL158
007670      *
007680      * ------------- BUFFER FOR CALL TO PKLVFIT -----------------*
007690       COPY VFIT.
007700      *
007800      *****************
007900       LINKAGE SECTION.
008000      *****************
008100       COPY VSPOT.
008200               EJECT
008300      ********************************************
008400       PROCEDURE DIVISION USING WK-C-VSPOT-RECORD.
008500      ********************************************
008600       MAIN-MODULE.
008700           MOVE    "N"                 TO    WK-C-SPOT-CHANGED-FLAG.
008800           MOVE    SPACES              TO    WK-C-VSPOT-FOUND-FLAG.
008900           MOVE    SPACES              TO    WK-C-VSPOT-ASSIGNED-SPOT.
009000           MOVE    SPACES              TO    WK-C-VSPOT-ERROR-CD.
009100           PERFORM A000-LOAD-SPOTS-TABLE
009200              THRU A099-LOAD-SPOTS-TABLE-EX.
009300           EVALUATE TRUE
009400             WHEN WK-C-VSPOT-FIND
009500               PERFORM B100-FIND-AND-OCCUPY
009600                  THRU B199-FIND-AND-OCCUPY-EX
009700             WHEN WK-C-VSPOT-OCCUPY OR WK-C-VSPOT-RESERVE
009800               PERFORM B200-OCCUPY-KNOWN-SPOT
009900                  THRU B299-OCCUPY-KNOWN-SPOT-EX
010000             WHEN WK-C-VSPOT-FREE
010100               PERFORM B300-FREE-KNOWN-SPOT
010200                  THRU B399-FREE-KNOWN-SPOT-EX
010300             WHEN OTHER
010400               MOVE  "PKL0111"         TO    WK-C-VSPOT-ERROR-CD
010500           END-EVALUATE.
010600           IF  WK-C-SPOT-TABLE-CHANGED
010700               PERFORM C100-REWRITE-SPOTS-FILE
010800                  THRU C199-REWRITE-SPOTS-FILE-EX.
010900           EXIT PROGRAM.
011000      *
011100      *---------------------------------------------------------------*
011200       A000-LOAD-SPOTS-TABLE.
011300      *---------------------------------------------------------------*
011400           MOVE    ZERO                TO    WK-N-SPOT-COUNT.
011500           OPEN INPUT SPOTS.
011600           IF  NOT WK-C-SUCCESSFUL
011700               DISPLAY "PKLVSPOT - OPEN FILE ERROR - SPOTS"
011800               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011900               MOVE  "PKL0112"         TO    WK-C-VSPOT-ERROR-CD
012000               GO TO A099-LOAD-SPOTS-TABLE-EX.
012100      *
012200           PERFORM A010-READ-ONE-SPOT.
012300           PERFORM A020-LOAD-ONE-ENTRY
012400              UNTIL WK-C-END-OF-FILE.
012500           CLOSE SPOTS.
012510           MOVE    WK-N-SPOT-COUNT     TO    WK-N-SPOT-COUNT-ED.
012520           DISPLAY "PKLVSPOT - SPOTS LOADED - " WK-N-SPOT-COUNT-ED.
012600      *
012700       A099-LOAD-SPOTS-TABLE-EX.
012800           EXIT.
012900      *
013000      *---------------------------------------------------------------*
013100       A010-READ-ONE-SPOT.
013200      *---------------------------------------------------------------*
013300           READ SPOTS.
013400      *
013500      *---------------------------------------------------------------*
013600       A020-LOAD-ONE-ENTRY.
013700      *---------------------------------------------------------------*
013800           ADD  1                      TO    WK-N-SPOT-COUNT.
013900           MOVE SPOT-ID                TO WK-SPOT-T-ID (WK-N-SPOT-COUNT).
014000           MOVE SPOT-TYPE              TO
014010                               WK-SPOT-T-TYPE (WK-N-SPOT-COUNT).
014100           MOVE SPOT-AVAILABLE-FLAG    TO
014200                                WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-COUNT).
014300           MOVE SPOT-OCCUPYING-PLATE   TO
014400                                WK-SPOT-T-OCC-PLATE (WK-N-SPOT-COUNT).
014500           PERFORM A010-READ-ONE-SPOT.
014600      *
014700      *---------------------------------------------------------------*
014800       B100-FIND-AND-OCCUPY.
014900      *---------------------------------------------------------------*
015000           MOVE    ZERO                TO    WK-N-SPOT-IDX.
015100           PERFORM B110-TEST-ONE-SPOT
015200              THRU B119-TEST-ONE-SPOT-EX
015300              VARYING WK-N-SPOT-IDX FROM 1 BY 1
015400              UNTIL WK-N-SPOT-IDX > WK-N-SPOT-COUNT
015500                 OR WK-C-VSPOT-FOUND.
015600           IF  NOT WK-C-VSPOT-FOUND
015700               MOVE  "PKL0113"         TO    WK-C-VSPOT-ERROR-CD.
015800      *
015900       B199-FIND-AND-OCCUPY-EX.
016000           EXIT.
016100      *
016200      *---------------------------------------------------------------*
016300       B110-TEST-ONE-SPOT.
016400      *---------------------------------------------------------------*
016500           IF  WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-IDX) = "Y"
016600               MOVE WK-SPOT-T-TYPE (WK-N-SPOT-IDX)
016700                             TO WK-C-VFIT-SPOT-TYPE OF WK-C-VFIT-RECORD
016800               MOVE WK-C-VSPOT-VEHICLE-TYPE
016900                             TO WK-C-VFIT-VEHICLE-TYPE OF WK-C-VFIT-RECORD
017000               CALL "PKLVFIT" USING WK-C-VFIT-RECORD
017100               IF  WK-C-VFIT-FITS
017200                   MOVE "N"  TO WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-IDX)
017300                   MOVE WK-C-VSPOT-PLATE TO WK-C-VSPOT-PLATE-HOLD
017310                   MOVE WK-C-VSPOT-PLATE-HOLD
017400                             TO WK-SPOT-T-OCC-PLATE (WK-N-SPOT-IDX)
017500                   MOVE WK-SPOT-T-ID (WK-N-SPOT-IDX)
017600                             TO WK-C-VSPOT-ASSIGNED-SPOT
017700                   MOVE "Y"  TO WK-C-VSPOT-FOUND-FLAG
017800                   SET  WK-C-SPOT-TABLE-CHANGED TO TRUE
017900               END-IF
018000           END-IF.
018300      *
018400       B119-TEST-ONE-SPOT-EX.
018500           EXIT.
018600      *
018700      *---------------------------------------------------------------*
018800       B200-OCCUPY-KNOWN-SPOT.
018900      *---------------------------------------------------------------*
019000           MOVE    ZERO                TO    WK-N-SPOT-IDX.
019100           PERFORM B210-TEST-SPOT-ID
019200              THRU B219-TEST-SPOT-ID-EX
019300              VARYING WK-N-SPOT-IDX FROM 1 BY 1
019400              UNTIL WK-N-SPOT-IDX > WK-N-SPOT-COUNT
019500                 OR WK-C-VSPOT-FOUND.
019600           IF  NOT WK-C-VSPOT-FOUND
019700               MOVE  "PKL0114"         TO    WK-C-VSPOT-ERROR-CD.
019800      *
019900       B299-OCCUPY-KNOWN-SPOT-EX.
020000           EXIT.
020100      *
020200      *---------------------------------------------------------------*
020300       B210-TEST-SPOT-ID.
020400      *---------------------------------------------------------------*
020500           IF  WK-SPOT-T-ID (WK-N-SPOT-IDX) = WK-C-VSPOT-SPOT-ID
020600               MOVE "N"  TO WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-IDX)
020700               MOVE WK-C-VSPOT-PLATE
020800                         TO WK-SPOT-T-OCC-PLATE (WK-N-SPOT-IDX)
020900               MOVE "Y"  TO WK-C-VSPOT-FOUND-FLAG
021000               SET  WK-C-SPOT-TABLE-CHANGED TO TRUE
021100           END-IF.
021200      *
021300       B219-TEST-SPOT-ID-EX.
021400           EXIT.
021500      *
021600      *---------------------------------------------------------------*
021700       B300-FREE-KNOWN-SPOT.
021800      *---------------------------------------------------------------*
021900           MOVE    ZERO                TO    WK-N-SPOT-IDX.
022000           PERFORM B310-FREE-ONE-SPOT
022100              THRU B319-FREE-ONE-SPOT-EX
022200              VARYING WK-N-SPOT-IDX FROM 1 BY 1
022300              UNTIL WK-N-SPOT-IDX > WK-N-SPOT-COUNT
022400                 OR WK-C-VSPOT-FOUND.
022500           IF  NOT WK-C-VSPOT-FOUND
022600               MOVE  "PKL0115"         TO    WK-C-VSPOT-ERROR-CD.
022700      *
022800       B399-FREE-KNOWN-SPOT-EX.
022900           EXIT.
023000      *
023100      *---------------------------------------------------------------*
023200       B310-FREE-ONE-SPOT.
023300      *---------------------------------------------------------------*
023400           IF  WK-SPOT-T-ID (WK-N-SPOT-IDX) = WK-C-VSPOT-SPOT-ID
023500               MOVE "Y"  TO WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-IDX)
023600               MOVE SPACES TO WK-SPOT-T-OCC-PLATE (WK-N-SPOT-IDX)
023700               MOVE "Y"  TO WK-C-VSPOT-FOUND-FLAG
023800               SET  WK-C-SPOT-TABLE-CHANGED TO TRUE
023900           END-IF.
024000      *
024100       B319-FREE-ONE-SPOT-EX.
024200           EXIT.
024300      *
024400      *---------------------------------------------------------------*
024500       C100-REWRITE-SPOTS-FILE.
024600      *---------------------------------------------------------------*
024700           OPEN OUTPUT SPOTS.
024800           IF  NOT WK-C-SUCCESSFUL
024900               DISPLAY "PKLVSPOT - OPEN FILE ERROR - SPOTS"
025000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100               MOVE  "PKL0116"         TO    WK-C-VSPOT-ERROR-CD
025200               GO TO C199-REWRITE-SPOTS-FILE-EX.
025300      *
025400           PERFORM C110-WRITE-ONE-ENTRY
025500              VARYING WK-N-SPOT-IDX FROM 1 BY 1
025600              UNTIL WK-N-SPOT-IDX > WK-N-SPOT-COUNT.
025700           CLOSE SPOTS.
025800      *
025900       C199-REWRITE-SPOTS-FILE-EX.
026000           EXIT.
026100      *
026200      *---------------------------------------------------------------*
026300       C110-WRITE-ONE-ENTRY.
026400      *---------------------------------------------------------------*
026500           MOVE WK-SPOT-T-ID (WK-N-SPOT-IDX)         TO SPOT-ID.
026600           MOVE WK-SPOT-T-TYPE (WK-N-SPOT-IDX)       TO SPOT-TYPE.
026700           MOVE WK-SPOT-T-AVAIL-FLAG (WK-N-SPOT-IDX) TO
026800                                              SPOT-AVAILABLE-FLAG.
026900           MOVE WK-SPOT-T-OCC-PLATE (WK-N-SPOT-IDX)  TO
027000                                              SPOT-OCCUPYING-PLATE.
027100           WRITE SPOT-RECORD.
027200      *
027300      ******************************************************************
027400      ************** END OF PROGRAM SOURCE -  PKLVSPOT ***************
027500      ******************************************************************
