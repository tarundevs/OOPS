000100      ***************************************************************
000200       IDENTIFICATION DIVISION.
000300      ***************************************************************
000400       PROGRAM-ID. PKLVSUBM.
000500       AUTHOR. R L HARGREAVES.
000600       INSTALLATION. CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN. 28 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY. CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : SUBSCRIPTION MASTER MAINTENANCE - REGISTER, RENEW,*
001200      *              CANCEL AND ACTIVE LOOK-UP.  THE FEE ITSELF IS    *
001300      *              WORKED OUT BEFORE THIS ROUTINE IS CALLED (SEE    *
001400      *              PKLVSUBF) - THIS ROUTINE ONLY LOOKS AFTER THE    *
001500      *              SUBSCRIPTIONS MASTER FILE ITSELF.  LOADED WHOLE  *
001600      *              INTO A TABLE AND RE-WRITTEN WHOLE WHEN CHANGED,  *
001700      *              THE SAME AS PKLVSPOT AND PKLVRES.                *
001800      *----------------------------------------------------------------*
001900      * HISTORY OF MODIFICATION:                                      *
002000      *----------------------------------------------------------------*
002100      * TAG    INIT   DATE        DESCRIPTION                         *
002200      * ------ ------ ----------  ----------------------------------- *
002300      * PKL037 RLH    28/03/1991 - INITIAL VERSION, REGISTER/CANCEL.   *
002400      * PKL080 SGN    19/12/1998 - Y2K: ALL DATE FIELDS WIDENED TO    *
002500      *                            9(08) CCYYMMDD.                    *
002600      * PKL097 MKN    08/05/2001 - ADD OPTION 2 RENEW AND OPTION 4     *
002700      *                            LOOKUP, CALLED FROM PKLVCKOUT TO    *
002800      *                            SEE WHETHER THE CHECKOUT FEE IS    *
002900      *                            WAIVED - PKL-RQ-058.                *
002950      * PKL164 KPT    14/03/2007 - ADD FEE BYTE DUMP TO THE JOB LOG FOR *
002960      *                            NEWLY-REGISTERED ROWS - PKL-RQ-075. *
003000      *----------------------------------------------------------------*
003100               EJECT
003200      ***************************************************************
003300       ENVIRONMENT DIVISION.
003400      ***************************************************************
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-AS400.
003700       OBJECT-COMPUTER. IBM-AS400.
003800       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT SUBSCRIPTIONS ASSIGN TO SUBSCRIPTIONS
004200                  ORGANIZATION IS LINE SEQUENTIAL
004300                  FILE STATUS  IS WK-C-FILE-STATUS.
004400      ***************
004500       DATA DIVISION.
004600      ***************
004700       FILE SECTION.
004800      ***************
004900       FD  SUBSCRIPTIONS
005000           LABEL RECORDS ARE OMITTED.
005100       COPY SUBREC.
005200      *
005300       WORKING-STORAGE SECTION.
005400      *************************
005500       01  FILLER PIC X(24) VALUE "** PROGRAM PKLVSUBM **".
005600      *
005700       01  WK-C-COMMON.
005800       COPY PLCMWS.
005900      *
006000       01  WK-N-SUB-MAX-ENTRIES     PIC 9(05) COMP VALUE 500.
006100       01  WK-N-SUB-COUNT           PIC 9(05) COMP.
006200       01  WK-N-SUB-IDX             PIC 9(05) COMP.
006300       01  WK-C-SUB-CHANGED-FLAG    PIC X(01) VALUE "N".
006400           88  WK-C-SUB-TABLE-CHANGED   VALUE "Y".
006500       01  WK-C-SUB-FOUND-FLAG      PIC X(01) VALUE "N".
006600           88  WK-C-SUB-ROW-FOUND       VALUE "Y".
006700      *
006800       01  WK-SUB-TABLE.
006900           05  WK-SUB-ENTRY OCCURS 500 TIMES.
007000               10  WK-SUB-T-PLATE        PIC X(15).
007100               10  WK-SUB-T-VEHICLE-TYPE PIC X(08).
007200               10  WK-SUB-T-SPOT-TYPE    PIC X(12).
007300               10  WK-SUB-T-SUB-TYPE     PIC X(11).
007400               10  WK-SUB-T-START-DATE   PIC 9(08).
007500               10  WK-SUB-T-END-DATE     PIC 9(08).
007600               10  WK-SUB-T-ACTIVE-FLAG  PIC X(01).
007700               10  WK-SUB-T-FEE          PIC S9(7)V9(2) COMP-3.
007750               10  FILLER                PIC X(01).               PKL164  
007800       01  WK-SUB-TABLE-BYTES REDEFINES WK-SUB-TABLE              PKL164  
007900                                         PIC X(34500).            PKL164  
008000      *
008100       01  WK-N-MONTHS-TO-ADD       PIC 9(02) COMP.
008200       01  WK-N-END-CCYY            PIC 9(04) COMP.
008300       01  WK-N-END-MM              PIC 9(02) COMP.
008400       01  WK-N-END-DD              PIC 9(02) COMP.
008500       01  WK-N-END-TOTAL-MONTHS    PIC 9(06) COMP.
008600       01  WK-X-END-DATE-R REDEFINES WK-N-END-CCYY
008700                                     PIC X(04).
008710      *
008720       01  WK-N-SUBM-FEE-HOLD       PIC S9(7)V9(2) COMP-3.        PKL164  
008730       01  WK-N-SUBM-FEE-HOLD-R REDEFINES WK-N-SUBM-FEE-HOLD      PKL164  
008740                                     PIC X(05).                   PKL164  
008800      *
008900      *****************
009000       LINKAGE SECTION.
009100      *****************
009200       COPY VSUBM.
009300               EJECT
009400      ***************************************************************
009500       PROCEDURE DIVISION USING WK-C-VSUBM-RECORD.
009600      ***************************************************************
009700       MAIN-MODULE.
009800           MOVE "N" TO WK-C-SUB-CHANGED-FLAG.
009900           MOVE SPACES TO WK-C-VSUBM-ACTIVE-FLAG.
010000           MOVE SPACES TO WK-C-VSUBM-FOUND-FLAG.
010100           MOVE SPACES TO WK-C-VSUBM-ERROR-CD.
010200           PERFORM A000-LOAD-SUB-TABLE
010300              THRU A099-LOAD-SUB-TABLE-EX.
010400           EVALUATE TRUE
010500             WHEN WK-C-VSUBM-REGISTER
010600               PERFORM B100-REGISTER-SUBSCRIPTION
010700                  THRU B199-REGISTER-SUBSCRIPTION-EX
010800             WHEN WK-C-VSUBM-RENEW
010900               PERFORM B200-RENEW-SUBSCRIPTION
011000                  THRU B299-RENEW-SUBSCRIPTION-EX
011100             WHEN WK-C-VSUBM-CANCEL
011200               PERFORM B300-CANCEL-SUBSCRIPTION
011300                  THRU B399-CANCEL-SUBSCRIPTION-EX
011400             WHEN WK-C-VSUBM-LOOKUP
011500               PERFORM B400-LOOKUP-SUBSCRIPTION
011600                  THRU B499-LOOKUP-SUBSCRIPTION-EX
011700             WHEN OTHER
011800               MOVE "PKL0171" TO WK-C-VSUBM-ERROR-CD
011900           END-EVALUATE.
012000           IF  WK-C-SUB-TABLE-CHANGED
012100               PERFORM C100-REWRITE-SUB-FILE
012200                  THRU C199-REWRITE-SUB-FILE-EX.
012300           EXIT PROGRAM.
012400      *
012500      *---------------------------------------------------------------*
012600       A000-LOAD-SUB-TABLE.
012700      *---------------------------------------------------------------*
012800           MOVE ZERO TO WK-N-SUB-COUNT.
012900           OPEN INPUT SUBSCRIPTIONS.
013000           IF  NOT (WK-C-SUCCESSFUL OR WK-C-FILE-STATUS = "35")
013100               MOVE "PKL0172" TO WK-C-VSUBM-ERROR-CD
013200               GO TO A099-LOAD-SUB-TABLE-EX.
013300           IF  WK-C-FILE-STATUS = "35"
013400               GO TO A099-LOAD-SUB-TABLE-EX.
013500           PERFORM A010-READ-ONE-SUB.
013600           PERFORM A020-LOAD-ONE-SUB
013700              UNTIL WK-C-END-OF-FILE.
013800           CLOSE SUBSCRIPTIONS.
013900      *
014000       A099-LOAD-SUB-TABLE-EX.
014100           EXIT.
014200      *
014300      *---------------------------------------------------------------*
014400       A010-READ-ONE-SUB.
014500      *---------------------------------------------------------------*
014600           READ SUBSCRIPTIONS.
014700      *
014800      *---------------------------------------------------------------*
014900       A020-LOAD-ONE-SUB.
015000      *---------------------------------------------------------------*
015100           ADD 1 TO WK-N-SUB-COUNT.
015200           MOVE SUB-LICENSE-PLATE TO WK-SUB-T-PLATE (WK-N-SUB-COUNT).
015300           MOVE SUB-VEHICLE-TYPE  TO
015310                                  WK-SUB-T-VEHICLE-TYPE (WK-N-SUB-COUNT).
015400           MOVE SUB-SPOT-TYPE     TO WK-SUB-T-SPOT-TYPE (WK-N-SUB-COUNT).
015500           MOVE SUB-TYPE          TO WK-SUB-T-SUB-TYPE (WK-N-SUB-COUNT).
015600           MOVE SUB-START-DATE    TO WK-SUB-T-START-DATE (WK-N-SUB-COUNT).
015700           MOVE SUB-END-DATE      TO WK-SUB-T-END-DATE (WK-N-SUB-COUNT).
015800           MOVE SUB-ACTIVE-FLAG   TO
015810                                  WK-SUB-T-ACTIVE-FLAG (WK-N-SUB-COUNT).
015900           MOVE SUB-FEE           TO WK-SUB-T-FEE (WK-N-SUB-COUNT).
016000           PERFORM A010-READ-ONE-SUB.
016100      *
016200      *---------------------------------------------------------------*
016300       B100-REGISTER-SUBSCRIPTION.
016400      *---------------------------------------------------------------*
016500           EVALUATE WK-C-VSUBM-SUB-TYPE
016600             WHEN "QUARTERLY"    MOVE 3  TO WK-N-MONTHS-TO-ADD
016700             WHEN "SEMI_ANNUAL"  MOVE 6  TO WK-N-MONTHS-TO-ADD
016800             WHEN "ANNUAL"       MOVE 12 TO WK-N-MONTHS-TO-ADD
016900             WHEN OTHER          MOVE 1  TO WK-N-MONTHS-TO-ADD
017000           END-EVALUATE.
017100           MOVE WK-C-VSUBM-START-DATE(1:4) TO WK-N-END-CCYY.
017200           MOVE WK-C-VSUBM-START-DATE(5:2) TO WK-N-END-MM.
017300           MOVE WK-C-VSUBM-START-DATE(7:2) TO WK-N-END-DD.
017400           PERFORM C200-ADD-MONTHS
017500              THRU C299-ADD-MONTHS-EX.
017600           ADD 1 TO WK-N-SUB-COUNT.
017700           MOVE WK-C-VSUBM-PLATE        TO
017710                                  WK-SUB-T-PLATE (WK-N-SUB-COUNT).
017800           MOVE WK-C-VSUBM-VEHICLE-TYPE TO
017900                                  WK-SUB-T-VEHICLE-TYPE (WK-N-SUB-COUNT).
018000           MOVE WK-C-VSUBM-SPOT-TYPE    TO
018100                                  WK-SUB-T-SPOT-TYPE (WK-N-SUB-COUNT).
018200           MOVE WK-C-VSUBM-SUB-TYPE     TO
018300                                  WK-SUB-T-SUB-TYPE (WK-N-SUB-COUNT).
018400           MOVE WK-C-VSUBM-START-DATE   TO
018500                                  WK-SUB-T-START-DATE (WK-N-SUB-COUNT).
018600           COMPUTE WK-SUB-T-END-DATE (WK-N-SUB-COUNT) =
018700                   WK-N-END-CCYY * 10000 + WK-N-END-MM * 100
018710                   + WK-N-END-DD.
018800           MOVE "Y"                     TO
018900                                  WK-SUB-T-ACTIVE-FLAG (WK-N-SUB-COUNT).
019000           MOVE WK-C-VSUBM-FEE-AMT      TO WK-SUB-T-FEE (WK-N-SUB-COUNT).
019010           MOVE WK-C-VSUBM-FEE-AMT      TO WK-N-SUBM-FEE-HOLD.    PKL164  
019020           DISPLAY "PKLVSUBM - NEW SUBSCRIPTION FEE BYTES - "     PKL164  
019030                   WK-N-SUBM-FEE-HOLD-R.                          PKL164  
019100           SET WK-C-SUB-TABLE-CHANGED TO TRUE.
019200           SET WK-C-VSUBM-IS-ACTIVE   TO TRUE.
019300      *
019400       B199-REGISTER-SUBSCRIPTION-EX.
019500           EXIT.
019600      *
019700      *---------------------------------------------------------------*
019800       B200-RENEW-SUBSCRIPTION.
019900      *---------------------------------------------------------------*
020000           MOVE "N" TO WK-C-SUB-FOUND-FLAG.
020100           MOVE ZERO TO WK-N-SUB-IDX.
020200           PERFORM C300-TEST-RENEW-CANDIDATE
020300              THRU C399-TEST-RENEW-CANDIDATE-EX
020400              VARYING WK-N-SUB-IDX FROM 1 BY 1
020500              UNTIL WK-N-SUB-IDX > WK-N-SUB-COUNT
020600                 OR WK-C-SUB-ROW-FOUND.
020700           IF  NOT WK-C-SUB-ROW-FOUND
020800               MOVE "PKL0173" TO WK-C-VSUBM-ERROR-CD.
020900      *
021000       B299-RENEW-SUBSCRIPTION-EX.
021100           EXIT.
021200      *
021300      *---------------------------------------------------------------*
021400       B300-CANCEL-SUBSCRIPTION.
021500      *---------------------------------------------------------------*
021600           MOVE "N" TO WK-C-SUB-FOUND-FLAG.
021700           MOVE ZERO TO WK-N-SUB-IDX.
021800           PERFORM C400-TEST-CANCEL-CANDIDATE
021900              THRU C499-TEST-CANCEL-CANDIDATE-EX
022000              VARYING WK-N-SUB-IDX FROM 1 BY 1
022100              UNTIL WK-N-SUB-IDX > WK-N-SUB-COUNT
022200                 OR WK-C-SUB-ROW-FOUND.
022300           SET WK-C-VSUBM-FOUND-FLAG TO SPACES.
022400           IF  WK-C-SUB-ROW-FOUND
022500               MOVE "Y" TO WK-C-VSUBM-FOUND-FLAG
022600           ELSE
022700               MOVE "PKL0174" TO WK-C-VSUBM-ERROR-CD.
022800      *
022900       B399-CANCEL-SUBSCRIPTION-EX.
023000           EXIT.
023100      *
023200      *---------------------------------------------------------------*
023300       B400-LOOKUP-SUBSCRIPTION.
023400      *---------------------------------------------------------------*
023500           MOVE "N" TO WK-C-SUB-FOUND-FLAG.
023600           MOVE ZERO TO WK-N-SUB-IDX.
023700           PERFORM C500-TEST-LOOKUP-CANDIDATE
023800              THRU C599-TEST-LOOKUP-CANDIDATE-EX
023900              VARYING WK-N-SUB-IDX FROM 1 BY 1
024000              UNTIL WK-N-SUB-IDX > WK-N-SUB-COUNT
024100                 OR WK-C-SUB-ROW-FOUND.
024200           IF  NOT WK-C-SUB-ROW-FOUND
024300               MOVE "PKL0175" TO WK-C-VSUBM-ERROR-CD.
024400      *
024500       B499-LOOKUP-SUBSCRIPTION-EX.
024600           EXIT.
024700      *
024800      *---------------------------------------------------------------*
024900       C300-TEST-RENEW-CANDIDATE.
025000      *---------------------------------------------------------------*
025100           IF  WK-SUB-T-PLATE (WK-N-SUB-IDX) = WK-C-VSUBM-PLATE
025200               SET WK-C-SUB-ROW-FOUND TO TRUE
025300               IF  WK-SUB-T-ACTIVE-FLAG (WK-N-SUB-IDX) = "Y"
025400                   AND WK-C-VSUBM-CUR-DATE >
025410                       WK-SUB-T-START-DATE (WK-N-SUB-IDX)
025500                   AND WK-C-VSUBM-CUR-DATE <
025510                       WK-SUB-T-END-DATE (WK-N-SUB-IDX)
025600                   MOVE WK-SUB-T-END-DATE (WK-N-SUB-IDX)(1:4) TO
025700                                                         WK-N-END-CCYY
025800                   MOVE WK-SUB-T-END-DATE (WK-N-SUB-IDX)(5:2) TO
025900                                                         WK-N-END-MM
026000                   MOVE WK-SUB-T-END-DATE (WK-N-SUB-IDX)(7:2) TO
026100                                                         WK-N-END-DD
026200                   MOVE WK-C-VSUBM-EXTEND-MONTHS TO WK-N-MONTHS-TO-ADD
026300                   PERFORM C200-ADD-MONTHS
026400                      THRU C299-ADD-MONTHS-EX
026500                   COMPUTE WK-SUB-T-END-DATE (WK-N-SUB-IDX) =
026600                       WK-N-END-CCYY * 10000 + WK-N-END-MM * 100
026700                     + WK-N-END-DD
026800                   SET WK-C-SUB-TABLE-CHANGED TO TRUE
026900                   SET WK-C-VSUBM-IS-ACTIVE TO TRUE
027000               END-IF
027100           END-IF.
027200      *
027300       C399-TEST-RENEW-CANDIDATE-EX.
027400           EXIT.
027500      *
027600      *---------------------------------------------------------------*
027700       C400-TEST-CANCEL-CANDIDATE.
027800      *---------------------------------------------------------------*
027900           IF  WK-SUB-T-PLATE (WK-N-SUB-IDX) = WK-C-VSUBM-PLATE
028000               SET WK-C-SUB-ROW-FOUND TO TRUE
028100               IF  WK-SUB-T-ACTIVE-FLAG (WK-N-SUB-IDX) NOT = "N"
028200                   MOVE "N" TO WK-SUB-T-ACTIVE-FLAG (WK-N-SUB-IDX)
028300                   SET WK-C-SUB-TABLE-CHANGED TO TRUE
028400               END-IF
028500           END-IF.
028600      *
028700       C499-TEST-CANCEL-CANDIDATE-EX.
028800           EXIT.
028900      *
029000      *---------------------------------------------------------------*
029100       C500-TEST-LOOKUP-CANDIDATE.
029200      *---------------------------------------------------------------*
029300           IF  WK-SUB-T-PLATE (WK-N-SUB-IDX) = WK-C-VSUBM-PLATE
029400               SET WK-C-SUB-ROW-FOUND TO TRUE
029500               MOVE "Y" TO WK-C-VSUBM-FOUND-FLAG
029600               IF  WK-SUB-T-ACTIVE-FLAG (WK-N-SUB-IDX) = "Y"
029700                   AND WK-C-VSUBM-CUR-DATE >
029710                       WK-SUB-T-START-DATE (WK-N-SUB-IDX)
029800                   AND WK-C-VSUBM-CUR-DATE <
029810                       WK-SUB-T-END-DATE (WK-N-SUB-IDX)
029900                   SET WK-C-VSUBM-IS-ACTIVE TO TRUE
030000               ELSE
030100                   MOVE "N" TO WK-C-VSUBM-ACTIVE-FLAG
030200               END-IF
030300           END-IF.
030400      *
030500       C599-TEST-LOOKUP-CANDIDATE-EX.
030600           EXIT.
030700      *
030800      *---------------------------------------------------------------*
030900       C200-ADD-MONTHS.
031000      *---------------------------------------------------------------*
031100           COMPUTE WK-N-END-TOTAL-MONTHS =
031200               (WK-N-END-CCYY * 12) + (WK-N-END-MM - 1)
031300             + WK-N-MONTHS-TO-ADD.
031400           DIVIDE WK-N-END-TOTAL-MONTHS BY 12
031500                  GIVING WK-N-END-CCYY REMAINDER WK-N-END-MM.
031600           ADD 1 TO WK-N-END-MM.
031700      *
031800       C299-ADD-MONTHS-EX.
031900           EXIT.
032000      *
032100      *---------------------------------------------------------------*
032200       C100-REWRITE-SUB-FILE.
032300      *---------------------------------------------------------------*
032400           OPEN OUTPUT SUBSCRIPTIONS.
032500           PERFORM C110-WRITE-ONE-SUB
032600              VARYING WK-N-SUB-IDX FROM 1 BY 1
032700              UNTIL WK-N-SUB-IDX > WK-N-SUB-COUNT.
032800           CLOSE SUBSCRIPTIONS.
032900      *
033000       C199-REWRITE-SUB-FILE-EX.
033100           EXIT.
033200      *
033300      *---------------------------------------------------------------*
033400       C110-WRITE-ONE-SUB.
033500      *---------------------------------------------------------------*
033600           MOVE WK-SUB-T-PLATE (WK-N-SUB-IDX)        TO SUB-LICENSE-PLATE.
033700           MOVE WK-SUB-T-VEHICLE-TYPE (WK-N-SUB-IDX) TO SUB-VEHICLE-TYPE.
033800           MOVE WK-SUB-T-SPOT-TYPE (WK-N-SUB-IDX)    TO SUB-SPOT-TYPE.
033900           MOVE WK-SUB-T-SUB-TYPE (WK-N-SUB-IDX)     TO SUB-TYPE.
034000           MOVE WK-SUB-T-START-DATE (WK-N-SUB-IDX)   TO SUB-START-DATE.
034100           MOVE WK-SUB-T-END-DATE (WK-N-SUB-IDX)     TO SUB-END-DATE.
034200           MOVE WK-SUB-T-ACTIVE-FLAG (WK-N-SUB-IDX)  TO SUB-ACTIVE-FLAG.
034300           MOVE WK-SUB-T-FEE (WK-N-SUB-IDX)          TO SUB-FEE.
034400           WRITE SUB-RECORD.
034500      *
034600      ******************************************************************
034700      ************** END OF PROGRAM SOURCE -  PKLVSUBM ***************
034800      ******************************************************************
