000100******************************************************************
000200*           LINKAGE RECORD  -  V C K O U T (CALLS PKLVCKOUT)     *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL017 RLH    14/03/1991 - INITIAL VERSION.                    *
000700*------------------------------------------------------------------
000800 01  WK-C-VCKOUT-RECORD.
000900     05  WK-C-VCKOUT-INPUT.
001000         10  WK-C-VCKOUT-PLATE        PIC X(15).
001100         10  WK-C-VCKOUT-CUR-DATE     PIC 9(08).
001200         10  WK-C-VCKOUT-CUR-TIME     PIC 9(04).
001300         10  WK-C-VCKOUT-CUR-HOUR     PIC 9(02) COMP.
001400         10  WK-C-VCKOUT-CUR-DOW      PIC 9(01) COMP.
001500         10  WK-C-VCKOUT-PAY-METHOD   PIC X(11).
001600         10  WK-C-VCKOUT-PAY-SUCCESS-FLAG PIC X(01).
001700             88  WK-C-VCKOUT-PAY-OK       VALUE "Y".
001800     05  WK-C-VCKOUT-OUTPUT.
001900         10  WK-C-VCKOUT-FEE-AMT      PIC S9(7)V9(2) COMP-3.
002000         10  WK-C-VCKOUT-STATUS       PIC X(09).
002100         10  WK-C-VCKOUT-ERROR-CD     PIC X(07).
002200         10  FILLER                    PIC X(10).
