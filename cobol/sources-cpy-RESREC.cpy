000100******************************************************************
000200*                 RECORD LAYOUT  -  R E S R E C                  *
000300******************************************************************
000400*DESCRIPTION : RESERVATION RECORD.  MAINTAINED ENTIRELY BY       *
000500*              PKLVRES - CREATE, CANCEL AND THE USE-WINDOW       *
000600*              CHECK ALL GO THROUGH THAT MODULE.                 *
000700*------------------------------------------------------------------
000800* HISTORY OF MODIFICATION:                                       *
000900*------------------------------------------------------------------
001000* TAG    INIT   DATE        DESCRIPTION                          *
001100*------------------------------------------------------------------
001200* PKL005 RLH    14/03/1991 - INITIAL VERSION.                    *
001300* PKL073 SGN    19/12/1998 - Y2K: RES-START-DATE/RES-END-DATE    *
001400*                            WIDENED TO 9(08) CCYYMMDD.          *
001410* PKL172 KPT    14/03/2007 - WIDEN THE RECORD TO CARRY THE USUAL *
001420*                            SITE/MAINTENANCE/SPARE TRAILER      *
001430*                            FIELDS EVERY OTHER MASTER IN THE    *
001440*                            LIBRARY CARRIES - AUDIT FINDING     *
001450*                            PKL-AUD-31.  PKLVRES KEEPS MOVING   *
001460*                            FIELD-BY-FIELD SO IT IS UNAFFECTED. *
001500*------------------------------------------------------------------
001600 01  RES-RECORD.
001700     05  RES-LICENSE-PLATE            PIC X(15).
001800     05  RES-SPOT-ID                  PIC X(06).
001900     05  RES-START-DATE               PIC 9(08).
002000     05  RES-START-TIME               PIC 9(04).
002100     05  RES-END-DATE                 PIC 9(08).
002200     05  RES-END-TIME                 PIC 9(04).
002300     05  RES-END-DATE-R REDEFINES RES-END-DATE.
002400         10  RES-END-CCYY             PIC 9(04).
002500         10  RES-END-MM               PIC 9(02).
002600         10  RES-END-DD               PIC 9(02).
002700     05  RES-STATUS                   PIC X(10).
002800         88  RES-IS-PENDING               VALUE "PENDING".
002900         88  RES-IS-CHECKED-IN            VALUE "CHECKED_IN".
003000         88  RES-IS-COMPLETED             VALUE "COMPLETED".
003100         88  RES-IS-CANCELLED             VALUE "CANCELLED".
003110*    ---------- SITE/MAINTENANCE TRAILER (SEE PKL172) -----------
003120     05  RES-FACILITY-ID              PIC X(04).
003130     05  RES-TERMINAL-ID              PIC X(04).
003140     05  RES-LAST-MAINT-DATE          PIC 9(08).
003150     05  RES-LAST-MAINT-TIME          PIC 9(04).
003160     05  RES-LAST-MAINT-OPID          PIC X(06).
003170     05  RES-REC-STATUS-IND           PIC X(01).
003180         88  RES-REC-IS-ACTIVE            VALUE "A".
003190         88  RES-REC-IS-ARCHIVED          VALUE "X".
003200     05  RES-CHECKSUM                 PIC 9(05) COMP.
003210     05  RES-SPARE-1                  PIC X(10).
003220     05  RES-SPARE-2                  PIC X(10).
003230     05  FILLER                        PIC X(10).
