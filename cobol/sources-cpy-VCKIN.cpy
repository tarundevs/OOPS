000100******************************************************************
000200*           LINKAGE RECORD  -  V C K I N  (CALLS PKLVCKIN)       *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL013 RLH    14/03/1991 - INITIAL VERSION.                    *
000700*------------------------------------------------------------------
000800 01  WK-C-VCKIN-RECORD.
000900     05  WK-C-VCKIN-INPUT.
001000         10  WK-C-VCKIN-PLATE         PIC X(15).
001100         10  WK-C-VCKIN-VEHICLE-TYPE  PIC X(08).
001200         10  WK-C-VCKIN-RESERVED-FLAG PIC X(01).
001300             88  WK-C-VCKIN-IS-RESERVED   VALUE "Y".
001400         10  WK-C-VCKIN-CUR-DATE      PIC 9(08).
001500         10  WK-C-VCKIN-CUR-TIME      PIC 9(04).
001600     05  WK-C-VCKIN-OUTPUT.
001700         10  WK-C-VCKIN-ASSIGNED-SPOT PIC X(06).
001800         10  WK-C-VCKIN-SUCCESS-FLAG  PIC X(01).
001900             88  WK-C-VCKIN-SUCCESS       VALUE "Y".
002000         10  WK-C-VCKIN-ERROR-CD      PIC X(07).
002100         10  FILLER                    PIC X(10).
