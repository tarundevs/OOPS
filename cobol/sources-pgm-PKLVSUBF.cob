000100      ***************************************************************
000200       IDENTIFICATION DIVISION.
000300      ***************************************************************
000400       PROGRAM-ID. PKLVSUBF.
000500       AUTHOR. ACCENTURE.
000600       INSTALLATION. CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN. 20 JUN 2001.
000800       DATE-COMPILED.
000900       SECURITY. CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO    *
001200      *               WORK OUT A SUBSCRIPTION FEE, APPLYING THE TERM  *
001300      *               DISCOUNT ON TOP OF THE MONTHLY BASE FEE.        *
001400      *----------------------------------------------------------------*
001500      * HISTORY OF MODIFICATION:                                      *
001600      *----------------------------------------------------------------*
001700      * MOD.#  INIT   DATE        DESCRIPTION                         *
001800      * ------ ------ ----------  ----------------------------------- *
001900      * PKL2A1 ACNFAM 20/06/2001 - INITIAL VERSION - PROJ#PKL11       *
002000      *                            SUBSCRIBER BILLING R1               *
002100      * PKL2A2 VENL29 03/10/2001 - PROJ#PKL11 - CORRECT UNRECOGNISED  *
002200      *                            SUB-TYPE TO DEFAULT TO MONTHLY     *
002300      *                            RATHER THAN REJECT - PKLSUPPORT-85.*
002310      * PKL2A3 KPT    14/03/2007 - ADD SUB-TYPE HOLDING AREA AND FEE   *
002320      *                            BYTE DUMP FOR THE AUDIT TRAIL -     *
002330      *                            PKL-RQ-075.                        *
002400      *----------------------------------------------------------------*
002500               EJECT
002600      ********************
002700       ENVIRONMENT DIVISION.
002800      ********************
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-AS400.
003100       OBJECT-COMPUTER. IBM-AS400.
003200       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003300      ***************
003400       DATA DIVISION.
003500      ***************
003600       WORKING-STORAGE SECTION.
003700      *************************
003800       01 FILLER PIC X(24) VALUE "** PROGRAM PKLVSUBF **".
003900      *
004000       01 WK-C-COMMON.
004100              COPY PLCMWS.
004200      *
004300       01 WK-N-VSUBF-BASE-FEE      PIC S9(7)V9(2) COMP-3.
004400       01 WK-N-VSUBF-TERM-MONTHS   PIC 9(02) COMP.
004500       01 WK-N-VSUBF-TERM-FACTOR   PIC 9(01)V9(02) COMP-3.
004600       01 WK-N-VSUBF-TERM-R REDEFINES WK-N-VSUBF-TERM-MONTHS
004700                                        PIC X(01).
004710      *
004720       01 WK-C-VSUBF-SUBTYPE-HOLD  PIC X(11).                     PKL2A3  
004730       01 WK-C-VSUBF-SUBTYPE-HOLD-R REDEFINES WK-C-VSUBF-SUBTYPE-HOLD.
004735      *                                                             PKL2A3
004740           05 WK-C-VSUBF-SUBTYPE-PFX    PIC X(04).                PKL2A3  
004750           05 WK-C-VSUBF-SUBTYPE-REST   PIC X(07).                PKL2A3  
004760       01 WK-N-VSUBF-FEE-AMT-ED    PIC S9(7)V9(2).                PKL2A3  
004770       01 WK-N-VSUBF-FEE-AMT-R REDEFINES WK-N-VSUBF-FEE-AMT-ED    PKL2A3  
004780                                        PIC X(05).                PKL2A3  
004800      *
004900      * ---------------- BUFFER FOR CALL TO PKLXMFEE ---------------*
005000       COPY XMFEE.
005100      *
005200      ********************
005300       LINKAGE SECTION.
005400      ********************
005500              COPY VSUBF.
005600      *
005700      ****************************************
005800       PROCEDURE DIVISION USING WK-C-VSUBF-RECORD.
005900      ****************************************
006000       MAIN-MODULE.
006100           PERFORM A000-GET-BASE-FEE
006200              THRU A099-GET-BASE-FEE-EX.
006300           IF  WK-C-VSUBF-ERROR-CD = SPACES
006400               PERFORM B100-APPLY-TERM-DISCOUNT
006500                  THRU B199-APPLY-TERM-DISCOUNT-EX
006600           END-IF.
006700           EXIT PROGRAM.
006800      *
006900      *----------------------------------------------------------------*
007000       A000-GET-BASE-FEE.
007100      *----------------------------------------------------------------*
007200           MOVE SPACES TO WK-C-VSUBF-ERROR-CD.
007300           MOVE WK-C-VSUBF-VEHICLE-TYPE TO WK-C-XMFEE-VEHICLE-TYPE.
007400           MOVE WK-C-VSUBF-SPOT-TYPE    TO WK-C-XMFEE-SPOT-TYPE.
007500           MOVE WK-C-VSUBF-CUR-HOUR     TO WK-C-XMFEE-CUR-HOUR.
007600           MOVE WK-C-VSUBF-CUR-DOW      TO WK-C-XMFEE-CUR-DOW.
007700           CALL "PKLXMFEE" USING WK-C-XMFEE-RECORD.
007800           IF  WK-C-XMFEE-ERROR-CD NOT = SPACES
007900               MOVE WK-C-XMFEE-ERROR-CD TO WK-C-VSUBF-ERROR-CD
008000               MOVE ZERO TO WK-C-VSUBF-FEE-AMT
008100               GO TO A099-GET-BASE-FEE-EX.
008200           MOVE WK-C-XMFEE-BASE-FEE TO WK-N-VSUBF-BASE-FEE.
008300      *
008400       A099-GET-BASE-FEE-EX.
008500           EXIT.
008600      *
008700      *----------------------------------------------------------------*
008800       B100-APPLY-TERM-DISCOUNT.
008900      *----------------------------------------------------------------*
009000           MOVE WK-C-VSUBF-SUB-TYPE TO WK-C-VSUBF-SUBTYPE-HOLD.   PKL2A3  
009050           EVALUATE WK-C-VSUBF-SUBTYPE-HOLD                       PKL2A3  
009100             WHEN "QUARTERLY"
009200               MOVE 3 TO WK-N-VSUBF-TERM-MONTHS
009300               MOVE 0.90 TO WK-N-VSUBF-TERM-FACTOR
009400             WHEN "SEMI_ANNUAL"
009500               MOVE 6 TO WK-N-VSUBF-TERM-MONTHS
009600               MOVE 0.85 TO WK-N-VSUBF-TERM-FACTOR
009700             WHEN "ANNUAL"
009800               MOVE 12 TO WK-N-VSUBF-TERM-MONTHS
009900               MOVE 0.80 TO WK-N-VSUBF-TERM-FACTOR
010000             WHEN OTHER
010100      *              PKL2A2 - UNRECOGNISED SUB-TYPE DEFAULTS HERE
010200               MOVE 1 TO WK-N-VSUBF-TERM-MONTHS
010300               MOVE 1.00 TO WK-N-VSUBF-TERM-FACTOR
010400           END-EVALUATE.
010500           COMPUTE WK-C-VSUBF-FEE-AMT ROUNDED =
010600                   WK-N-VSUBF-BASE-FEE
010700                 * WK-N-VSUBF-TERM-MONTHS
010800                 * WK-N-VSUBF-TERM-FACTOR.
010810           MOVE WK-C-VSUBF-FEE-AMT TO WK-N-VSUBF-FEE-AMT-ED.      PKL2A3  
010820           DISPLAY "PKLVSUBF - SUBSCRIPTION FEE BYTES - "         PKL2A3  
010830                   WK-N-VSUBF-FEE-AMT-R.                          PKL2A3  
010900      *
011000       B199-APPLY-TERM-DISCOUNT-EX.
011100           EXIT.
011200      *
011800      ******************************************************************
011900      ************** END OF PROGRAM SOURCE -  PKLVSUBF ***************
012000      ******************************************************************
