000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLRSUB.
000500       AUTHOR.         DESMOND LIM.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   05 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  PRINTS ONE LINE FOR EVERY CURRENTLY ACTIVE
001200      *               SUBSCRIPTION (ACTIVE-FLAG = Y AND RUN DATE
001300      *               STRICTLY BETWEEN START-DATE AND END-DATE).  THE
001400      *               FIRST COLUMN "SUB ID" IS NOT A KEY HELD ON FILE -
001500      *               PER THE REPORT SPEC IT IS SIMPLY THE FIRST 8
001600      *               CHARACTERS OF THE PLATE, USED AS A SHORT ROW TAG.
001700      *----------------------------------------------------------------*
001800      * HISTORY OF MODIFICATION:                                      *
001900      *----------------------------------------------------------------*
002000      * TAG    INIT   DATE        DESCRIPTION                         *
002100      * ------ ------ ----------  ----------------------------------- *
002200      * PKL042 DSL    05/04/1991 - INITIAL VERSION.                    *
002300      * PKL083 SGN    19/12/1998 - Y2K - RUN DATE WINDOWING ADDED.      *
002400      *----------------------------------------------------------------*
002500               EJECT
002600      **********************
002700       ENVIRONMENT DIVISION.
002800      **********************
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER.  IBM-AS400.
003100       OBJECT-COMPUTER.  IBM-AS400.
003200       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500           SELECT SUBSCRIPTIONS ASSIGN TO SUBSCRIPTIONS
003600                  ORGANIZATION IS LINE SEQUENTIAL
003700                  FILE STATUS  IS WK-C-FILE-STATUS.
003800           SELECT PRINT-FILE ASSIGN TO SUBRPT
003900                  ORGANIZATION IS LINE SEQUENTIAL.
004000      *
004100      ***************
004200       DATA DIVISION.
004300      ***************
004400       FILE SECTION.
004500      ***************
004600       FD  SUBSCRIPTIONS
004700           LABEL RECORDS ARE OMITTED.
004800       COPY SUBREC.
004900      *
005000       FD  PRINT-FILE
005100           LABEL RECORDS ARE OMITTED.
005200       01  PRINT-RECORD                 PIC X(100).
005300      *
005400       WORKING-STORAGE SECTION.
005500      *************************
005600       01  FILLER PIC X(24) VALUE "** PROGRAM PKLRSUB **".
005700      *
005800       01  WK-C-COMMON.
005900       COPY PLCMWS.
006000      *
006100       01  TITLE-LINE.
006200           05  FILLER PIC X(30) VALUE SPACES.
006300           05  FILLER PIC X(27) VALUE "ACTIVE SUBSCRIPTIONS REPORT".
006400           05  FILLER PIC X(33) VALUE SPACES.
006500      *
006600       01  HEADING-1.
006700           05  FILLER PIC X(10) VALUE "SUB ID".
006800           05  FILLER PIC X(15) VALUE "LICENSE PLATE".
006900           05  FILLER PIC X(12) VALUE "TYPE".
007000           05  FILLER PIC X(12) VALUE "SPOT TYPE".
007100           05  FILLER PIC X(15) VALUE "END DATE".
007200      *
007300       01  HEADING-2.
007400           05  FILLER PIC X(10) VALUE ALL "-".
007500           05  FILLER PIC X(15) VALUE ALL "-".
007600           05  FILLER PIC X(12) VALUE ALL "-".
007700           05  FILLER PIC X(12) VALUE ALL "-".
007800           05  FILLER PIC X(15) VALUE ALL "-".
007900      *
008000       01  DETAIL-1.
008100           05  D-SUB-ID      PIC X(10).
008200           05  D-PLATE       PIC X(15).
008300           05  D-SUB-TYPE    PIC X(12).
008400           05  D-SPOT-TYPE   PIC X(12).
008500           05  D-END-DATE    PIC X(15).
008510           05  FILLER        PIC X(36).
008600      *
008700       01  WK-N-RUN-DATE-YYMMDD     PIC 9(06).
008800       01  WK-N-RUN-DATE-R REDEFINES WK-N-RUN-DATE-YYMMDD.
008900           05  WK-N-RUN-YY          PIC 9(02).
009000           05  WK-N-RUN-MM          PIC 9(02).
009100           05  WK-N-RUN-DD          PIC 9(02).
009200       01  WK-N-RUN-DATE-CCYYMMDD   PIC 9(08) COMP.
009210       01  WK-N-RUN-DATE-CCYYR REDEFINES WK-N-RUN-DATE-CCYYMMDD.
009220           05  WK-N-RUN-CCYY        PIC 9(04) COMP.
009230           05  WK-N-RUN-CCMM        PIC 9(02) COMP.
009240           05  WK-N-RUN-CCDD        PIC 9(02) COMP.
009300      *
009400       01  WK-C-END-OF-SUB          PIC X(01) VALUE "N".
009500           88  WK-C-SUB-EOF             VALUE "Y".
009600       01  WK-N-PRINTED-LINES       PIC 9(02) COMP.
009700           88  WK-C-PAGE-FULL           VALUE 30 THRU 99.
009800       01  WK-N-ROW-COUNT           PIC 9(05) COMP.
009810       01  WK-N-ROW-COUNT-R REDEFINES WK-N-ROW-COUNT
009820                                      PIC 9(05) COMP.
009900      *
010000      ***************************************************************
010100       PROCEDURE DIVISION.
010200      ***************************************************************
010300       MAIN-MODULE.
010400           PERFORM A000-OPEN-FILES
010500              THRU A099-OPEN-FILES-EX.
010600           PERFORM B100-PRINT-HEADINGS
010700              THRU B199-PRINT-HEADINGS-EX.
010800           PERFORM B200-READ-ONE-SUB.
010900           PERFORM B300-PRINT-A-RECORD
011000              THRU B399-PRINT-A-RECORD-EX
011100              UNTIL WK-C-SUB-EOF.
011200           PERFORM C100-FINALIZE-PAGE
011300              THRU C199-FINALIZE-PAGE-EX.
011400           CLOSE SUBSCRIPTIONS PRINT-FILE.
011500           EXIT PROGRAM.
011600      *
011700      *---------------------------------------------------------------*
011800       A000-OPEN-FILES.
011900      *---------------------------------------------------------------*
012000           ACCEPT WK-N-RUN-DATE-YYMMDD FROM DATE.
012100           IF  WK-N-RUN-YY < 50
012200               COMPUTE WK-N-RUN-DATE-CCYYMMDD =
012300                   20000000 + (WK-N-RUN-YY * 10000)
012400                 + (WK-N-RUN-MM * 100) + WK-N-RUN-DD
012500           ELSE
012600               COMPUTE WK-N-RUN-DATE-CCYYMMDD =
012700                   19000000 + (WK-N-RUN-YY * 10000)
012800                 + (WK-N-RUN-MM * 100) + WK-N-RUN-DD
012900           END-IF.
013000           OPEN INPUT SUBSCRIPTIONS.
013100           OPEN OUTPUT PRINT-FILE.
013200      *
013300       A099-OPEN-FILES-EX.
013400           EXIT.
013500      *
013600      *---------------------------------------------------------------*
013700       B100-PRINT-HEADINGS.
013800      *---------------------------------------------------------------*
013900           MOVE TITLE-LINE TO PRINT-RECORD.
014000           WRITE PRINT-RECORD.
014100           MOVE SPACES     TO PRINT-RECORD.
014200           WRITE PRINT-RECORD.
014300           MOVE HEADING-1  TO PRINT-RECORD.
014400           WRITE PRINT-RECORD.
014500           MOVE HEADING-2  TO PRINT-RECORD.
014600           WRITE PRINT-RECORD.
014700           MOVE ZERO       TO WK-N-PRINTED-LINES.
014800      *
014900       B199-PRINT-HEADINGS-EX.
015000           EXIT.
015100      *
015200      *---------------------------------------------------------------*
015300       B200-READ-ONE-SUB.
015400      *---------------------------------------------------------------*
015500           READ SUBSCRIPTIONS
015600               AT END MOVE "Y" TO WK-C-END-OF-SUB.
015700      *
015800      *---------------------------------------------------------------*
015900       B300-PRINT-A-RECORD.
016000      *---------------------------------------------------------------*
016100           IF  SUB-IS-ACTIVE
016200               AND WK-N-RUN-DATE-CCYYMMDD > SUB-START-DATE
016300               AND WK-N-RUN-DATE-CCYYMMDD < SUB-END-DATE
016400               MOVE SUB-LICENSE-PLATE (1:8) TO D-SUB-ID
016500               MOVE SUB-LICENSE-PLATE       TO D-PLATE
016600               MOVE SUB-TYPE                TO D-SUB-TYPE
016700               MOVE SUB-SPOT-TYPE           TO D-SPOT-TYPE
016800               MOVE SUB-END-DATE            TO D-END-DATE
016900               MOVE DETAIL-1                TO PRINT-RECORD
017000               WRITE PRINT-RECORD
017100               ADD 1 TO WK-N-PRINTED-LINES
017200               ADD 1 TO WK-N-ROW-COUNT
017300               IF  WK-C-PAGE-FULL
017400                   PERFORM B100-PRINT-HEADINGS
017500                      THRU B199-PRINT-HEADINGS-EX
017600               END-IF
017700           END-IF.
017800           PERFORM B200-READ-ONE-SUB.
017900      *
018000       B399-PRINT-A-RECORD-EX.
018100           EXIT.
018200      *
018300      *---------------------------------------------------------------*
018400       C100-FINALIZE-PAGE.
018500      *---------------------------------------------------------------*
018600           MOVE SPACES TO PRINT-RECORD.
018700           STRING "TOTAL ACTIVE SUBSCRIPTIONS: " DELIMITED BY SIZE
018800                  WK-N-ROW-COUNT           DELIMITED BY SIZE
018900                  INTO PRINT-RECORD.
019000           WRITE PRINT-RECORD.
019100      *
019200       C199-FINALIZE-PAGE-EX.
019300           EXIT.
019400      *
019500      ******************************************************************
019600      ************** END OF PROGRAM SOURCE -  PKLRSUB ****************
019700      ******************************************************************
