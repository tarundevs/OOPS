000100******************************************************************
000200*           LINKAGE RECORD  -  X M F E E  (CALLS PKLXMFEE)       *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL016 RLH    14/03/1991 - INITIAL VERSION.                    *
000700*------------------------------------------------------------------
000800 01  WK-C-XMFEE-RECORD.
000900     05  WK-C-XMFEE-INPUT.
001000         10  WK-C-XMFEE-VEHICLE-TYPE  PIC X(08).
001100         10  WK-C-XMFEE-SPOT-TYPE     PIC X(12).
001150         10  WK-C-XMFEE-CUR-HOUR      PIC 9(02) COMP.
001160         10  WK-C-XMFEE-CUR-DOW       PIC 9(01) COMP.
001200     05  WK-C-XMFEE-OUTPUT.
001300         10  WK-C-XMFEE-BASE-FEE      PIC S9(7)V9(2) COMP-3.
001400         10  WK-C-XMFEE-ERROR-CD      PIC X(07).
001500         10  FILLER                    PIC X(10).
