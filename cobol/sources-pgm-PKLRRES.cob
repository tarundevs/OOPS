000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLRRES.
000500       AUTHOR.         DESMOND LIM.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   04 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  PRINTS ONE LINE FOR EVERY CURRENTLY ACTIVE
001200      *               RESERVATION (STATUS PENDING OR CHECKED_IN,
001300      *               RUN DATE/TIME STRICTLY WITHIN THE WINDOW).  THE
001400      *               VEHICLE TYPE COLUMN IS NOT HELD ON THE
001500      *               RESERVATION ITSELF SO IT IS PICKED UP BY A
001600      *               TABLE LOOK-UP AGAINST VEHICLES-IN, THE SAME WAY
001700      *               THE OLD VENDOR LISTING LOOKED UP THE STATE NAME.
001800      *----------------------------------------------------------------*
001900      * HISTORY OF MODIFICATION:                                      *
002000      *----------------------------------------------------------------*
002100      * TAG    INIT   DATE        DESCRIPTION                         *
002200      * ------ ------ ----------  ----------------------------------- *
002300      * PKL041 DSL    04/04/1991 - INITIAL VERSION.                    *
002400      * PKL082 SGN    19/12/1998 - Y2K - RUN DATE NOW WINDOWED OFF THE *
002500      *                            2-DIGIT ACCEPT FROM DATE, CUT OVER *
002600      *                            TO 19XX/20XX AT PIVOT YEAR 50.      *
002650      * PKL166 KPT    14/03/2007 - PAD THE VEHICLE-TYPE TABLE ENTRY     *
002660      *                            WITH A FILLER BYTE PER SITE          *
002670      *                            STANDARDS REVIEW - PKL-RQ-075.       *
002700      *----------------------------------------------------------------*
002800               EJECT
002900      **********************
003000       ENVIRONMENT DIVISION.
003100      **********************
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER.  IBM-AS400.
003400       OBJECT-COMPUTER.  IBM-AS400.
003500       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800           SELECT RESERVATIONS ASSIGN TO RESERVATIONS
003900                  ORGANIZATION IS LINE SEQUENTIAL
004000                  FILE STATUS  IS WK-C-FILE-STATUS.
004100           SELECT VEHICLES-IN ASSIGN TO VEHICLES-IN
004200                  ORGANIZATION IS LINE SEQUENTIAL
004300                  FILE STATUS  IS WK-C-FS2.
004400           SELECT PRINT-FILE ASSIGN TO RESRPT
004500                  ORGANIZATION IS LINE SEQUENTIAL.
004600      *
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       FILE SECTION.
005100      ***************
005200       FD  RESERVATIONS
005300           LABEL RECORDS ARE OMITTED.
005400       COPY RESREC.
005500      *
005600       FD  VEHICLES-IN
005700           LABEL RECORDS ARE OMITTED.
005800       COPY VEHREC.
005900      *
006000       FD  PRINT-FILE
006100           LABEL RECORDS ARE OMITTED.
006200       01  PRINT-RECORD                 PIC X(100).
006300      *
006400       WORKING-STORAGE SECTION.
006500      *************************
006600       01  FILLER PIC X(24) VALUE "** PROGRAM PKLRRES **".
006700      *
006800       01  WK-C-COMMON.
006900       COPY PLCMWS.
007000       01  WK-C-FS2 PIC X(02).
007100      *
007200       01  TITLE-LINE.
007300           05  FILLER PIC X(30) VALUE SPACES.
007400           05  FILLER PIC X(26) VALUE "ACTIVE RESERVATIONS REPORT".
007500           05  FILLER PIC X(34) VALUE SPACES.
007600      *
007700       01  HEADING-1.
007800           05  FILLER PIC X(15) VALUE "LICENSE PLATE".
007900           05  FILLER PIC X(15) VALUE "VEHICLE TYPE".
008000           05  FILLER PIC X(12) VALUE "SPOT ID".
008100           05  FILLER PIC X(20) VALUE "START TIME".
008200           05  FILLER PIC X(20) VALUE "END TIME".
008300           05  FILLER PIC X(12) VALUE "STATUS".
008400      *
008500       01  HEADING-2.
008600           05  FILLER PIC X(15) VALUE ALL "-".
008700           05  FILLER PIC X(15) VALUE ALL "-".
008800           05  FILLER PIC X(12) VALUE ALL "-".
008900           05  FILLER PIC X(20) VALUE ALL "-".
009000           05  FILLER PIC X(20) VALUE ALL "-".
009100           05  FILLER PIC X(12) VALUE ALL "-".
009200      *
009300       01  DETAIL-1.
009400           05  D-PLATE       PIC X(15).
009500           05  D-VEH-TYPE    PIC X(15).
009600           05  D-SPOT-ID     PIC X(12).
009700           05  D-START-TIME  PIC X(20).
009800           05  D-END-TIME    PIC X(20).
009900           05  D-STATUS      PIC X(12).
009910           05  FILLER        PIC X(06).
010000      *
010100       01  WK-N-RUN-DATE-YYMMDD     PIC 9(06).
010200       01  WK-N-RUN-DATE-R REDEFINES WK-N-RUN-DATE-YYMMDD.
010300           05  WK-N-RUN-YY          PIC 9(02).
010400           05  WK-N-RUN-MM          PIC 9(02).
010500           05  WK-N-RUN-DD          PIC 9(02).
010600       01  WK-N-RUN-DATE-CCYYMMDD   PIC 9(08) COMP.
010610       01  WK-N-RUN-TIME-RAW        PIC 9(08).
010620       01  WK-N-RUN-TIME-R REDEFINES WK-N-RUN-TIME-RAW.
010630           05  WK-N-RUN-HH          PIC 9(02).
010640           05  WK-N-RUN-MI          PIC 9(02).
010650           05  WK-N-RUN-SS          PIC 9(02).
010660           05  WK-N-RUN-CS          PIC 9(02).
010800       01  WK-N-RUN-TIME-HHMM       PIC 9(04) COMP.
010900      *
011000       01  WK-C-END-OF-RES          PIC X(01) VALUE "N".
011100           88  WK-C-RES-EOF             VALUE "Y".
011200       01  WK-N-PRINTED-LINES       PIC 9(02) COMP.
011300           88  WK-C-PAGE-FULL           VALUE 30 THRU 99.
011400       01  WK-N-ROW-COUNT           PIC 9(05) COMP.
011500      *
011600       01  WK-N-VEH-MAX-ENTRIES     PIC 9(05) COMP VALUE 2000.
011700       01  WK-N-VEH-COUNT           PIC 9(05) COMP.
011800       01  WK-N-VEH-IDX             PIC 9(05) COMP.
011900       01  WK-VEH-TABLE.
012000           05  WK-VEH-ENTRY OCCURS 2000 TIMES.
012100               10  WK-VEH-T-PLATE        PIC X(15).
012200               10  WK-VEH-T-TYPE         PIC X(08).
012250               10  FILLER                PIC X(01).               PKL166  
012300       01  WK-VEH-TABLE-BYTES REDEFINES WK-VEH-TABLE              PKL166  
012400                                         PIC X(48000).            PKL166  
012500       01  WK-C-VEH-TYPE-FOUND      PIC X(08).
012600      *
012700       01  WK-N-COMBINED-START      PIC 9(12) COMP.
012800       01  WK-N-COMBINED-END        PIC 9(12) COMP.
012900       01  WK-N-COMBINED-RUN        PIC 9(12) COMP.
013000      *
013100      ***************************************************************
013200       PROCEDURE DIVISION.
013300      ***************************************************************
013400       MAIN-MODULE.
013500           PERFORM A000-OPEN-FILES
013600              THRU A099-OPEN-FILES-EX.
013700           PERFORM A100-LOAD-VEHICLES-TABLE
013800              THRU A199-LOAD-VEHICLES-TABLE-EX.
013900           PERFORM B100-PRINT-HEADINGS
014000              THRU B199-PRINT-HEADINGS-EX.
014100           PERFORM B200-READ-ONE-RES.
014200           PERFORM B300-PRINT-A-RECORD
014300              THRU B399-PRINT-A-RECORD-EX
014400              UNTIL WK-C-RES-EOF.
014500           PERFORM C100-FINALIZE-PAGE
014600              THRU C199-FINALIZE-PAGE-EX.
014700           CLOSE RESERVATIONS VEHICLES-IN PRINT-FILE.
014800           EXIT PROGRAM.
014900      *
015000      *---------------------------------------------------------------*
015100       A000-OPEN-FILES.
015200      *---------------------------------------------------------------*
015300           ACCEPT WK-N-RUN-DATE-YYMMDD FROM DATE.
015400           IF  WK-N-RUN-YY < 50
015500               COMPUTE WK-N-RUN-DATE-CCYYMMDD =
015600                   20000000 + (WK-N-RUN-YY * 10000)
015700                 + (WK-N-RUN-MM * 100) + WK-N-RUN-DD
015800           ELSE
015900               COMPUTE WK-N-RUN-DATE-CCYYMMDD =
016000                   19000000 + (WK-N-RUN-YY * 10000)
016100                 + (WK-N-RUN-MM * 100) + WK-N-RUN-DD
016200           END-IF.
016300           ACCEPT WK-N-RUN-TIME-RAW FROM TIME.
016400           DIVIDE WK-N-RUN-TIME-RAW BY 1000000
016500                  GIVING WK-N-RUN-TIME-HHMM.
016600           OPEN INPUT RESERVATIONS.
016700           OPEN INPUT VEHICLES-IN.
016800           OPEN OUTPUT PRINT-FILE.
016900      *
017000       A099-OPEN-FILES-EX.
017100           EXIT.
017200      *
017300      *---------------------------------------------------------------*
017400       A100-LOAD-VEHICLES-TABLE.
017500      *---------------------------------------------------------------*
017600           MOVE ZERO TO WK-N-VEH-COUNT.
017700           PERFORM A110-READ-ONE-VEH.
017800           PERFORM A120-LOAD-ONE-VEH
017900              UNTIL WK-C-FS2 = "10".
018000      *
018100       A199-LOAD-VEHICLES-TABLE-EX.
018200           EXIT.
018300      *
018400      *---------------------------------------------------------------*
018500       A110-READ-ONE-VEH.
018600      *---------------------------------------------------------------*
018700           READ VEHICLES-IN.
018800      *
018900      *---------------------------------------------------------------*
019000       A120-LOAD-ONE-VEH.
019100      *---------------------------------------------------------------*
019200           IF  WK-C-FS2 NOT = "10"
019300               ADD 1 TO WK-N-VEH-COUNT
019400               MOVE VEH-LICENSE-PLATE TO WK-VEH-T-PLATE (WK-N-VEH-COUNT)
019500               MOVE VEH-VEHICLE-TYPE  TO WK-VEH-T-TYPE (WK-N-VEH-COUNT)
019600               PERFORM A110-READ-ONE-VEH
019700           END-IF.
019800      *
019900      *---------------------------------------------------------------*
020000       B100-PRINT-HEADINGS.
020100      *---------------------------------------------------------------*
020200           MOVE TITLE-LINE TO PRINT-RECORD.
020300           WRITE PRINT-RECORD.
020400           MOVE SPACES     TO PRINT-RECORD.
020500           WRITE PRINT-RECORD.
020600           MOVE HEADING-1  TO PRINT-RECORD.
020700           WRITE PRINT-RECORD.
020800           MOVE HEADING-2  TO PRINT-RECORD.
020900           WRITE PRINT-RECORD.
021000           MOVE ZERO       TO WK-N-PRINTED-LINES.
021100      *
021200       B199-PRINT-HEADINGS-EX.
021300           EXIT.
021400      *
021500      *---------------------------------------------------------------*
021600       B200-READ-ONE-RES.
021700      *---------------------------------------------------------------*
021800           READ RESERVATIONS
021900               AT END MOVE "Y" TO WK-C-END-OF-RES.
022000      *
022100      *---------------------------------------------------------------*
022200       B300-PRINT-A-RECORD.
022300      *---------------------------------------------------------------*
022400           COMPUTE WK-N-COMBINED-START =
022500               RES-START-DATE * 10000 + RES-START-TIME.
022600           COMPUTE WK-N-COMBINED-END =
022700               RES-END-DATE * 10000 + RES-END-TIME.
022800           COMPUTE WK-N-COMBINED-RUN =
022900               WK-N-RUN-DATE-CCYYMMDD * 10000 + WK-N-RUN-TIME-HHMM.
023000           IF  (RES-STATUS = "PENDING" OR RES-STATUS = "CHECKED_IN")
023100               AND WK-N-COMBINED-RUN > WK-N-COMBINED-START
023200               AND WK-N-COMBINED-RUN < WK-N-COMBINED-END
023300               PERFORM C200-LOOKUP-VEHICLE-TYPE
023400                  THRU C299-LOOKUP-VEHICLE-TYPE-EX
023500               MOVE RES-LICENSE-PLATE TO D-PLATE
023600               MOVE WK-C-VEH-TYPE-FOUND TO D-VEH-TYPE
023700               MOVE RES-SPOT-ID       TO D-SPOT-ID
023800               MOVE WK-N-COMBINED-START TO D-START-TIME
023900               MOVE WK-N-COMBINED-END   TO D-END-TIME
024000               MOVE RES-STATUS        TO D-STATUS
024100               MOVE DETAIL-1          TO PRINT-RECORD
024200               WRITE PRINT-RECORD
024300               ADD 1 TO WK-N-PRINTED-LINES
024400               ADD 1 TO WK-N-ROW-COUNT
024500               IF  WK-C-PAGE-FULL
024600                   PERFORM B100-PRINT-HEADINGS
024700                      THRU B199-PRINT-HEADINGS-EX
024800               END-IF
024900           END-IF.
025000           PERFORM B200-READ-ONE-RES.
025100      *
025200       B399-PRINT-A-RECORD-EX.
025300           EXIT.
025400      *
025500      *---------------------------------------------------------------*
025600       C100-FINALIZE-PAGE.
025700      *---------------------------------------------------------------*
025800           MOVE SPACES TO PRINT-RECORD.
025900           STRING "TOTAL ACTIVE RESERVATIONS: " DELIMITED BY SIZE
026000                  WK-N-ROW-COUNT         DELIMITED BY SIZE
026100                  INTO PRINT-RECORD.
026200           WRITE PRINT-RECORD.
026300      *
026400       C199-FINALIZE-PAGE-EX.
026500           EXIT.
026600      *
026700      *---------------------------------------------------------------*
026800       C200-LOOKUP-VEHICLE-TYPE.
026900      *---------------------------------------------------------------*
027000           MOVE SPACES TO WK-C-VEH-TYPE-FOUND.
027100           MOVE ZERO   TO WK-N-VEH-IDX.
027200           PERFORM C210-TEST-ONE-VEH
027300              THRU C219-TEST-ONE-VEH-EX
027400              VARYING WK-N-VEH-IDX FROM 1 BY 1
027500              UNTIL WK-N-VEH-IDX > WK-N-VEH-COUNT
027600                 OR WK-C-VEH-TYPE-FOUND NOT = SPACES.
027700      *
027800       C299-LOOKUP-VEHICLE-TYPE-EX.
027900           EXIT.
028000      *
028100      *---------------------------------------------------------------*
028200       C210-TEST-ONE-VEH.
028300      *---------------------------------------------------------------*
028400           IF  WK-VEH-T-PLATE (WK-N-VEH-IDX) = RES-LICENSE-PLATE
028500               MOVE WK-VEH-T-TYPE (WK-N-VEH-IDX) TO WK-C-VEH-TYPE-FOUND
028600           END-IF.
028700      *
028800       C219-TEST-ONE-VEH-EX.
028900           EXIT.
029000      *
029100      ******************************************************************
029200      ************** END OF PROGRAM SOURCE -  PKLRRES ****************
029300      ******************************************************************
