000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLVFIT.
000500       AUTHOR.         R L HARGREAVES.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   14 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  CALLED ROUTINE TO CHECK WHETHER A VEHICLE OF
001200      *               A GIVEN CLASS CAN FIT A PARKING SPOT OF A
001300      *               GIVEN CLASS ("CANFIT" RULE).  NO FILES ARE
001400      *               OPENED - THIS IS A PURE TABLE-DRIVEN LOOKUP.
001500      *----------------------------------------------------------------*
001600      * HISTORY OF MODIFICATION:                                      *
001700      *----------------------------------------------------------------*
001800      * TAG    INIT   DATE        DESCRIPTION                         *
001900      * ------ ------ ----------  ----------------------------------- *
002000      * PKL031 RLH    14/03/1991 - INITIAL VERSION.                   *
002100      * PKL058 DJT    02/11/1994 - HANDICAPPED SPOTS NOW ALSO TAKE    *
002200      *                            BIKES, NOT JUST CARS - REQUEST     *
002300      *                            PKL-RQ-058.                        *
002400      * PKL075 SGN    19/12/1998 - Y2K SWEEP - NO DATE FIELDS IN THIS *
002500      *                            MODULE, NO CHANGE REQUIRED.        *
002600      * PKL140 APH    11/06/2004 - ADD EXPLICIT REJECT OF UNKNOWN     *
002700      *                            VEHICLE TYPE PER AUDIT FINDING     *
002800      *                            PKL-AUD-22.                        *
002900      * PKL156 KPT    14/03/2007 - RULE WAS HARD-CODED IN AN EVALUATE *
003000      *                            DESPITE THE BANNER ABOVE CLAIMING  *
003100      *                            TABLE-DRIVEN - REWORKED AS A REAL  *
003200      *                            FIT-RULE TABLE PER PKL-RQ-075.     *
003300      *----------------------------------------------------------------*
003400               EJECT
003500      **********************
003600       ENVIRONMENT DIVISION.
003700      **********************
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.  IBM-AS400.
004000       OBJECT-COMPUTER.  IBM-AS400.
004100       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200      *
004300      ***************
004400       DATA DIVISION.
004500      ***************
004600       WORKING-STORAGE SECTION.
004700      *************************
004800       01  FILLER                          PIC X(24)        VALUE
004900           "** PROGRAM PKLVFIT **".
005000      *
005100      * ------------------ PROGRAM WORKING STORAGE -------------------*
005200       01    WK-C-COMMON.
005300       COPY PLCMWS.
005400      *
005500       01  WK-C-VFIT-VALID-VEHICLE    PIC X(01) VALUE "N".
005600           88  WK-C-VFIT-VEHICLE-OK       VALUE "Y".
005700       01  WK-N-VFIT-SUBSCRIPT         PIC 9(02) COMP.
005800       01  WK-N-VFIT-ALLOW-SUB         PIC 9(02) COMP.
005900       01  WK-C-VFIT-RULE-FOUND        PIC X(01) VALUE "N".
006000           88  WK-C-VFIT-RULE-WAS-FOUND   VALUE "Y".
006100      *
006200      * --------- VEHICLE-TYPE HOLDING AREA (SEE PKL156) -------------*
006300       01  WK-C-VFIT-VEH-HOLD          PIC X(08).
006400       01  WK-C-VFIT-VEH-HOLD-R REDEFINES WK-C-VFIT-VEH-HOLD.
006500           05  WK-C-VFIT-VEH-PFX           PIC X(03).
006600           05  WK-C-VFIT-VEH-REST          PIC X(05).
006700      *
006800      * --------- VALID VEHICLE TYPES TABLE (SEE PKL156) -------------*
006900       01  WK-VFIT-VALID-VEH-TABLE.
007000           05  WK-VFIT-VALID-VEH OCCURS 4 TIMES
007100                                    PIC X(08).
007200       01  WK-VFIT-VALID-VEH-BYTES REDEFINES
007300                                    WK-VFIT-VALID-VEH-TABLE
007400                                    PIC X(32).
007500      *
007600      * --------- SPOT/VEHICLE FIT-RULE TABLE (SEE PKL156) ------------*
007700       01  WK-VFIT-RULE-TABLE.
007800           05  WK-VFIT-RULE OCCURS 5 TIMES.
007900               10  WK-VFIT-R-SPOT-TYPE      PIC X(12).
008000               10  WK-VFIT-R-ALLOWED OCCURS 4 TIMES
008100                                       PIC X(08).
008150               10  FILLER                   PIC X(01).            PKL156  
008200       01  WK-VFIT-RULE-TABLE-BYTES REDEFINES
008300                                    WK-VFIT-RULE-TABLE
008400                                    PIC X(225).
008500      *
008600      *****************
008700       LINKAGE SECTION.
008800      *****************
008900       COPY VFIT.
009000               EJECT
009100      ********************************************
009200       PROCEDURE DIVISION USING WK-C-VFIT-RECORD.
009300      ********************************************
009400       MAIN-MODULE.
009500           PERFORM A000-PROCESS-CALLED-ROUTINE
009600              THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700           EXIT PROGRAM.
009800      *
009900      *---------------------------------------------------------------*
010000       A000-PROCESS-CALLED-ROUTINE.
010100      *---------------------------------------------------------------*
010200           MOVE    SPACES              TO    WK-C-VFIT-FITS-FLAG.
010300           MOVE    SPACES              TO    WK-C-VFIT-ERROR-CD.
010400           MOVE    "N"                 TO    WK-C-VFIT-VALID-VEHICLE.
010500           MOVE    "N"                 TO    WK-C-VFIT-RULE-FOUND.
010600           MOVE    WK-C-VFIT-VEHICLE-TYPE TO WK-C-VFIT-VEH-HOLD.
010700      *
010800           PERFORM B100-LOAD-VALID-VEH-TABLE
010900              THRU B199-LOAD-VALID-VEH-TABLE-EX.
011000           PERFORM B200-LOAD-FIT-RULE-TABLE
011100              THRU B299-LOAD-FIT-RULE-TABLE-EX.
011200      *
011300           PERFORM C100-TEST-VEHICLE-VALID
011400              THRU C199-TEST-VEHICLE-VALID-EX
011500              VARYING WK-N-VFIT-SUBSCRIPT FROM 1 BY 1
011600              UNTIL WK-N-VFIT-SUBSCRIPT > 4
011700                  OR WK-C-VFIT-VEHICLE-OK.
011800           IF  NOT WK-C-VFIT-VEHICLE-OK
011900               MOVE    "N"             TO    WK-C-VFIT-VALID-VEHICLE
012000               MOVE    "PKL0091"       TO    WK-C-VFIT-ERROR-CD
012100               GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012200      *
012300           PERFORM D100-TEST-SPOT-RULE
012400              THRU D199-TEST-SPOT-RULE-EX
012500              VARYING WK-N-VFIT-SUBSCRIPT FROM 1 BY 1
012600              UNTIL WK-N-VFIT-SUBSCRIPT > 5
012700                  OR WK-C-VFIT-RULE-WAS-FOUND.
012800           IF  NOT WK-C-VFIT-RULE-WAS-FOUND
012900               MOVE    "N"             TO    WK-C-VFIT-FITS-FLAG
013000               MOVE    "PKL0092"       TO    WK-C-VFIT-ERROR-CD
013100           END-IF.
013200      *
013300       A099-PROCESS-CALLED-ROUTINE-EX.
013400           EXIT.
013500      *
013600      *---------------------------------------------------------------*
013700       B100-LOAD-VALID-VEH-TABLE.
013800      *---------------------------------------------------------------*
013900           MOVE "CAR     "  TO WK-VFIT-VALID-VEH (1).
014000           MOVE "BIKE    "  TO WK-VFIT-VALID-VEH (2).
014100           MOVE "TRUCK   "  TO WK-VFIT-VALID-VEH (3).
014200           MOVE "BUS     "  TO WK-VFIT-VALID-VEH (4).
014300      *
014400       B199-LOAD-VALID-VEH-TABLE-EX.
014500           EXIT.
014600      *
014700      *---------------------------------------------------------------*
014800       B200-LOAD-FIT-RULE-TABLE.
014900      *---------------------------------------------------------------*
015000           MOVE SPACES TO WK-VFIT-RULE-TABLE.
015100           MOVE "CAR         " TO WK-VFIT-R-SPOT-TYPE (1).
015200           MOVE "CAR     "     TO WK-VFIT-R-ALLOWED (1,1).
015300           MOVE "BIKE    "     TO WK-VFIT-R-ALLOWED (1,2).
015400           MOVE "BIKE        " TO WK-VFIT-R-SPOT-TYPE (2).
015500           MOVE "BIKE    "     TO WK-VFIT-R-ALLOWED (2,1).
015600           MOVE "TRUCK       " TO WK-VFIT-R-SPOT-TYPE (3).
015700           MOVE "CAR     "     TO WK-VFIT-R-ALLOWED (3,1).
015800           MOVE "BIKE    "     TO WK-VFIT-R-ALLOWED (3,2).
015900           MOVE "TRUCK   "     TO WK-VFIT-R-ALLOWED (3,3).
016000           MOVE "BUS     "     TO WK-VFIT-R-ALLOWED (3,4).
016100           MOVE "ELECTRIC    " TO WK-VFIT-R-SPOT-TYPE (4).
016200           MOVE "CAR     "     TO WK-VFIT-R-ALLOWED (4,1).
016300           MOVE "HANDICAPPED " TO WK-VFIT-R-SPOT-TYPE (5).
016400           MOVE "CAR     "     TO WK-VFIT-R-ALLOWED (5,1).
016500           MOVE "BIKE    "     TO WK-VFIT-R-ALLOWED (5,2).
016600      *
016700       B299-LOAD-FIT-RULE-TABLE-EX.
016800           EXIT.
016900      *
017000      *---------------------------------------------------------------*
017100       C100-TEST-VEHICLE-VALID.
017200      *---------------------------------------------------------------*
017300           IF  WK-C-VFIT-VEH-HOLD =
017310               WK-VFIT-VALID-VEH (WK-N-VFIT-SUBSCRIPT)
017400               SET WK-C-VFIT-VEHICLE-OK TO TRUE
017500           END-IF.
017600      *
017700       C199-TEST-VEHICLE-VALID-EX.
017800           EXIT.
017900      *
018000      *---------------------------------------------------------------*
018100       D100-TEST-SPOT-RULE.
018200      *---------------------------------------------------------------*
018300           IF  WK-C-VFIT-SPOT-TYPE =
018310               WK-VFIT-R-SPOT-TYPE (WK-N-VFIT-SUBSCRIPT)
018400               MOVE "Y" TO WK-C-VFIT-RULE-FOUND
018500               MOVE "N" TO WK-C-VFIT-FITS-FLAG
018600               PERFORM D200-TEST-ALLOWED-VEH
018700                  THRU D299-TEST-ALLOWED-VEH-EX
018800                  VARYING WK-N-VFIT-ALLOW-SUB FROM 1 BY 1
018900                  UNTIL WK-N-VFIT-ALLOW-SUB > 4
019000           END-IF.
019100      *
019200       D199-TEST-SPOT-RULE-EX.
019300           EXIT.
019400      *
019500      *---------------------------------------------------------------*
019600       D200-TEST-ALLOWED-VEH.
019700      *---------------------------------------------------------------*
019800           IF  WK-C-VFIT-VEH-HOLD =
019810               WK-VFIT-R-ALLOWED (WK-N-VFIT-SUBSCRIPT,
019820                                  WK-N-VFIT-ALLOW-SUB)
019900               MOVE "Y" TO WK-C-VFIT-FITS-FLAG
020000           END-IF.
020100      *
020200       D299-TEST-ALLOWED-VEH-EX.
020300           EXIT.
020400      *
020500      ******************************************************************
020600      ************** END OF PROGRAM SOURCE -  PKLVFIT ****************
020700      ******************************************************************
