000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLRTXN.
000500       AUTHOR.         DESMOND LIM.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   08 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  LISTS EVERY ROW ON THE TRANSACTIONS-OUT LEDGER
001200      *               IN LEDGER (WRITE) ORDER - NO CONTROL BREAKS, NO
001300      *               SORTING.  PAY-RECORD CARRIES NO TIME-OF-DAY
001400      *               FIELD (SEE PKL-FIL-06), SO THE "PAYMENT TIME"
001500      *               COLUMN SHOWS THE LEDGER DATE STAMP (PAY-DATE) -
001600      *               THIS IS THE ONLY TIME-RELATED VALUE ON THE FILE.
001700      *----------------------------------------------------------------*
001800      * HISTORY OF MODIFICATION:                                      *
001900      *----------------------------------------------------------------*
002000      * TAG    INIT   DATE        DESCRIPTION                         *
002100      * ------ ------ ----------  ----------------------------------- *
002200      * PKL043 DSL    08/04/1991 - INITIAL VERSION.                    *
002300      * PKL104 MKN    21/09/2001 - PAY-METHOD MAY BE BLANK FOR ROWS    *
002400      *                            WRITTEN BEFORE PKL103 - SHOW N/A.   *
002500      *----------------------------------------------------------------*
002600               EJECT
002700      **********************
002800       ENVIRONMENT DIVISION.
002900      **********************
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.  IBM-AS400.
003200       OBJECT-COMPUTER.  IBM-AS400.
003300       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003400       INPUT-OUTPUT SECTION.
003500       FILE-CONTROL.
003600           SELECT TRANSACTIONS-IN ASSIGN TO TRANSACTIONS-OUT
003700                  ORGANIZATION IS LINE SEQUENTIAL
003800                  FILE STATUS  IS WK-C-FILE-STATUS.
003900           SELECT PRINT-FILE ASSIGN TO TXNRPT
004000                  ORGANIZATION IS LINE SEQUENTIAL.
004100      *
004200      ***************
004300       DATA DIVISION.
004400      ***************
004500       FILE SECTION.
004600       FD  TRANSACTIONS-IN
004700           LABEL RECORDS ARE OMITTED.
004800       COPY PAYREC.
004900      *
005000       FD  PRINT-FILE
005100           LABEL RECORDS ARE OMITTED.
005200       01  PRINT-RECORD                 PIC X(100).
005300      *
005400       WORKING-STORAGE SECTION.
005500      *************************
005600       01  FILLER PIC X(24) VALUE "** PROGRAM PKLRTXN **".
005700      *
005800       01  WK-C-COMMON.
005900       COPY PLCMWS.
006000      *
006100       01  TITLE-LINE.
006200           05  FILLER PIC X(32) VALUE SPACES.
006300           05  FILLER PIC X(23) VALUE "ALL TRANSACTIONS REPORT".
006400           05  FILLER PIC X(35) VALUE SPACES.
006500      *
006600       01  HEADING-1.
006700           05  FILLER PIC X(15) VALUE "LICENSE PLATE".
006800           05  FILLER PIC X(12) VALUE "AMOUNT".
006900           05  FILLER PIC X(10) VALUE "STATUS".
007000           05  FILLER PIC X(20) VALUE "PAYMENT TIME".
007100           05  FILLER PIC X(12) VALUE "METHOD".
007200      *
007300       01  HEADING-2.
007400           05  FILLER PIC X(15) VALUE ALL "-".
007500           05  FILLER PIC X(12) VALUE ALL "-".
007600           05  FILLER PIC X(10) VALUE ALL "-".
007700           05  FILLER PIC X(20) VALUE ALL "-".
007800           05  FILLER PIC X(12) VALUE ALL "-".
007900      *
008000       01  DETAIL-1.
008100           05  D-PLATE       PIC X(15).
008200           05  D-AMOUNT      PIC X(12).
008300           05  D-STATUS      PIC X(10).
008400           05  D-PAY-TIME    PIC X(20).
008500           05  D-METHOD      PIC X(12).
008510           05  FILLER        PIC X(31).
008600      *
008700       01  WK-N-AMOUNT-ED    PIC ZZZ,ZZZ,ZZ9.99.
008710       01  WK-N-PAY-DATE-HOLD   PIC 9(08).
008720       01  WK-N-PAY-DATE-R REDEFINES WK-N-PAY-DATE-HOLD.
008730           05  WK-N-PAY-CCYY        PIC 9(04).
008740           05  WK-N-PAY-MM          PIC 9(02).
008750           05  WK-N-PAY-DD          PIC 9(02).
008760       01  WK-C-PLATE-HOLD      PIC X(15).
008770       01  WK-C-PLATE-HOLD-R REDEFINES WK-C-PLATE-HOLD.
008780           05  WK-C-PLATE-PREFIX    PIC X(03).
008790           05  WK-C-PLATE-REST      PIC X(12).
008800      *
008900       01  WK-C-END-OF-PAY   PIC X(01) VALUE "N".
009000           88  WK-C-PAY-EOF      VALUE "Y".
009100       01  WK-N-PRINTED-LINES    PIC 9(02) COMP.
009200           88  WK-C-PAGE-FULL       VALUE 30 THRU 99.
009300       01  WK-N-ROW-COUNT        PIC 9(05) COMP.
009310       01  WK-N-ROW-COUNT-R REDEFINES WK-N-ROW-COUNT
009320                                      PIC 9(05) COMP.
009400      *
009500      ***************************************************************
009600       PROCEDURE DIVISION.
009700      ***************************************************************
009800       MAIN-MODULE.
009900           PERFORM A000-OPEN-FILES
010000              THRU A099-OPEN-FILES-EX.
010100           PERFORM B100-PRINT-HEADINGS
010200              THRU B199-PRINT-HEADINGS-EX.
010300           PERFORM B200-READ-ONE-PAY.
010400           PERFORM B300-PRINT-A-RECORD
010500              THRU B399-PRINT-A-RECORD-EX
010600              UNTIL WK-C-PAY-EOF.
010700           PERFORM C100-FINALIZE-PAGE
010800              THRU C199-FINALIZE-PAGE-EX.
010900           CLOSE TRANSACTIONS-IN PRINT-FILE.
011000           EXIT PROGRAM.
011100      *
011200      *---------------------------------------------------------------*
011300       A000-OPEN-FILES.
011400      *---------------------------------------------------------------*
011500           OPEN INPUT TRANSACTIONS-IN.
011600           OPEN OUTPUT PRINT-FILE.
011700      *
011800       A099-OPEN-FILES-EX.
011900           EXIT.
012000      *
012100      *---------------------------------------------------------------*
012200       B100-PRINT-HEADINGS.
012300      *---------------------------------------------------------------*
012400           MOVE TITLE-LINE TO PRINT-RECORD.
012500           WRITE PRINT-RECORD.
012600           MOVE SPACES     TO PRINT-RECORD.
012700           WRITE PRINT-RECORD.
012800           MOVE HEADING-1  TO PRINT-RECORD.
012900           WRITE PRINT-RECORD.
013000           MOVE HEADING-2  TO PRINT-RECORD.
013100           WRITE PRINT-RECORD.
013200           MOVE ZERO       TO WK-N-PRINTED-LINES.
013300      *
013400       B199-PRINT-HEADINGS-EX.
013500           EXIT.
013600      *
013700      *---------------------------------------------------------------*
013800       B200-READ-ONE-PAY.
013900      *---------------------------------------------------------------*
014000           READ TRANSACTIONS-IN
014100               AT END MOVE "Y" TO WK-C-END-OF-PAY.
014200      *
014300      *---------------------------------------------------------------*
014400       B300-PRINT-A-RECORD.
014500      *---------------------------------------------------------------*
014600           MOVE PAY-LICENSE-PLATE TO WK-C-PLATE-HOLD.
014610           MOVE WK-C-PLATE-HOLD   TO D-PLATE.
014700           MOVE PAY-AMOUNT        TO WK-N-AMOUNT-ED.
014800           STRING "RS. " DELIMITED BY SIZE
014900                  WK-N-AMOUNT-ED  DELIMITED BY SIZE
015000                  INTO D-AMOUNT.
015100           MOVE PAY-STATUS        TO D-STATUS.
015110           MOVE PAY-DATE          TO WK-N-PAY-DATE-HOLD.
015200           MOVE WK-N-PAY-DATE-HOLD TO D-PAY-TIME.
015300           IF  PAY-METHOD = SPACES
015400               MOVE "N/A"         TO D-METHOD
015500           ELSE
015600               MOVE PAY-METHOD    TO D-METHOD
015700           END-IF.
015800           MOVE DETAIL-1          TO PRINT-RECORD.
015900           WRITE PRINT-RECORD.
016000           ADD 1 TO WK-N-PRINTED-LINES.
016100           ADD 1 TO WK-N-ROW-COUNT.
016200           IF  WK-C-PAGE-FULL
016300               PERFORM B100-PRINT-HEADINGS
016400                  THRU B199-PRINT-HEADINGS-EX
016500           END-IF.
016600           PERFORM B200-READ-ONE-PAY.
016700      *
016800       B399-PRINT-A-RECORD-EX.
016900           EXIT.
017000      *
017100      *---------------------------------------------------------------*
017200       C100-FINALIZE-PAGE.
017300      *---------------------------------------------------------------*
017400           MOVE SPACES TO PRINT-RECORD.
017500           STRING "TOTAL TRANSACTIONS: " DELIMITED BY SIZE
017600                  WK-N-ROW-COUNT    DELIMITED BY SIZE
017700                  INTO PRINT-RECORD.
017800           WRITE PRINT-RECORD.
017900      *
018000       C199-FINALIZE-PAGE-EX.
018100           EXIT.
018200      *
018300      ******************************************************************
018400      ************** END OF PROGRAM SOURCE -  PKLRTXN ****************
018500      ******************************************************************
