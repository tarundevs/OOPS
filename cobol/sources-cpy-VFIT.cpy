000100******************************************************************
000200*           LINKAGE RECORD  -  V F I T   (CALLS PKLVFIT)         *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL010 RLH    14/03/1991 - INITIAL VERSION.                    *
000700*------------------------------------------------------------------
000800 01  WK-C-VFIT-RECORD.
000900     05  WK-C-VFIT-INPUT.
001000         10  WK-C-VFIT-SPOT-TYPE      PIC X(12).
001100         10  WK-C-VFIT-VEHICLE-TYPE   PIC X(08).
001200     05  WK-C-VFIT-OUTPUT.
001300         10  WK-C-VFIT-FITS-FLAG      PIC X(01).
001400             88  WK-C-VFIT-FITS           VALUE "Y".
001500         10  WK-C-VFIT-ERROR-CD       PIC X(07).
001600         10  FILLER                    PIC X(10).
