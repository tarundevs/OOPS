000100******************************************************************
000200*                 RECORD LAYOUT  -  S U B R E C                  *
000300******************************************************************
000400*DESCRIPTION : SUBSCRIPTION RECORD.  MAINTAINED BY PKLVSUBM      *
000500*              (REGISTER/RENEW/CANCEL/LOOKUP) ON THE STRENGTH OF *
000600*              A FEE WORKED OUT IN PKLVSUBF.                     *
000700*------------------------------------------------------------------
000800* HISTORY OF MODIFICATION:                                       *
000900*------------------------------------------------------------------
001000* TAG    INIT   DATE        DESCRIPTION                          *
001100*------------------------------------------------------------------
001200* PKL006 RLH    14/03/1991 - INITIAL VERSION.                    *
001300* PKL088 MKN    08/05/2001 - ADD SUB-SPOT-TYPE, SUBSCRIPTIONS CAN *
001400*                            NOW BE TIED TO A SPOT CLASS, NOT    *
001500*                            JUST A VEHICLE CLASS.                *
001510* PKL173 KPT    14/03/2007 - WIDEN THE RECORD TO CARRY THE USUAL *
001520*                            SITE/MAINTENANCE/SPARE TRAILER      *
001530*                            FIELDS EVERY OTHER MASTER IN THE    *
001540*                            LIBRARY CARRIES - AUDIT FINDING     *
001550*                            PKL-AUD-31.  PKLVSUBM KEEPS MOVING  *
001560*                            FIELD-BY-FIELD SO IT IS UNAFFECTED. *
001600*------------------------------------------------------------------
001700 01  SUB-RECORD.
001800     05  SUB-LICENSE-PLATE            PIC X(15).
001900     05  SUB-VEHICLE-TYPE             PIC X(08).
002000     05  SUB-SPOT-TYPE                PIC X(12).
002100     05  SUB-TYPE                     PIC X(11).
002200         88  SUB-IS-MONTHLY               VALUE "MONTHLY".
002300         88  SUB-IS-QUARTERLY             VALUE "QUARTERLY".
002400         88  SUB-IS-SEMI-ANNUAL           VALUE "SEMI_ANNUAL".
002500         88  SUB-IS-ANNUAL                VALUE "ANNUAL".
002600     05  SUB-START-DATE               PIC 9(08).
002700     05  SUB-END-DATE                 PIC 9(08).
002800     05  SUB-END-DATE-R REDEFINES SUB-END-DATE.
002900         10  SUB-END-CCYY             PIC 9(04).
003000         10  SUB-END-MM               PIC 9(02).
003100         10  SUB-END-DD               PIC 9(02).
003200     05  SUB-ACTIVE-FLAG              PIC X(01).
003300         88  SUB-IS-ACTIVE                VALUE "Y".
003400         88  SUB-NOT-ACTIVE               VALUE "N".
003500     05  SUB-FEE                      PIC S9(7)V9(2) COMP-3.
003510*    ---------- SITE/MAINTENANCE TRAILER (SEE PKL173) -----------
003520     05  SUB-FACILITY-ID              PIC X(04).
003530     05  SUB-TERMINAL-ID              PIC X(04).
003540     05  SUB-LAST-MAINT-DATE          PIC 9(08).
003550     05  SUB-LAST-MAINT-TIME          PIC 9(04).
003560     05  SUB-LAST-MAINT-OPID          PIC X(06).
003570     05  SUB-REC-STATUS-IND           PIC X(01).
003580         88  SUB-REC-IS-ACTIVE            VALUE "A".
003590         88  SUB-REC-IS-ARCHIVED          VALUE "X".
003600     05  SUB-CHECKSUM                 PIC 9(05) COMP.
003610     05  SUB-SPARE-1                  PIC X(10).
003620     05  SUB-SPARE-2                  PIC X(10).
003630     05  FILLER                        PIC X(10).
