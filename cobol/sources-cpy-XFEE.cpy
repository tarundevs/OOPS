000100******************************************************************
000200*           LINKAGE RECORD  -  X F E E   (CALLS PKLXFEE)         *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL015 RLH    14/03/1991 - INITIAL VERSION.                    *
000700*------------------------------------------------------------------
000800 01  WK-C-XFEE-RECORD.
000900     05  WK-C-XFEE-INPUT.
001000         10  WK-C-XFEE-VEHICLE-TYPE   PIC X(08).
001100         10  WK-C-XFEE-SPOT-TYPE      PIC X(12).
001200         10  WK-C-XFEE-DURATION-HRS   PIC S9(5)V9(2) COMP-3.
001300         10  WK-C-XFEE-CUR-HOUR       PIC 9(02) COMP.
001400         10  WK-C-XFEE-CUR-DOW        PIC 9(01) COMP.
001500     05  WK-C-XFEE-OUTPUT.
001600         10  WK-C-XFEE-FEE-AMT        PIC S9(7)V9(2) COMP-3.
001700         10  WK-C-XFEE-VALID-FLAG     PIC X(01).
001800             88  WK-C-XFEE-VALID          VALUE "Y".
001900         10  WK-C-XFEE-ERROR-CD       PIC X(07).
002000         10  FILLER                    PIC X(10).
