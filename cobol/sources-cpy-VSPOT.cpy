000100******************************************************************
000200*           LINKAGE RECORD  -  V S P O T  (CALLS PKLVSPOT)       *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL012 RLH    14/03/1991 - INITIAL VERSION.                    *
000700* PKL091 MKN    21/09/2001 - ADD OPTION "S" - MARK SPOT RESERVED *
000800*                            WITHOUT OCCUPYING IT (SEE PKLVRES). *
000900*------------------------------------------------------------------
001000 01  WK-C-VSPOT-RECORD.
001100     05  WK-C-VSPOT-INPUT.
001200         10  WK-C-VSPOT-OPTION        PIC X(01).
001300             88  WK-C-VSPOT-FIND          VALUE "F".
001400             88  WK-C-VSPOT-OCCUPY        VALUE "O".
001500             88  WK-C-VSPOT-RESERVE       VALUE "S".
001600             88  WK-C-VSPOT-FREE          VALUE "R".
001700         10  WK-C-VSPOT-VEHICLE-TYPE  PIC X(08).
001800         10  WK-C-VSPOT-SPOT-ID       PIC X(06).
001900         10  WK-C-VSPOT-PLATE         PIC X(15).
002000     05  WK-C-VSPOT-OUTPUT.
002100         10  WK-C-VSPOT-FOUND-FLAG    PIC X(01).
002200             88  WK-C-VSPOT-FOUND         VALUE "Y".
002300         10  WK-C-VSPOT-ASSIGNED-SPOT PIC X(06).
002400         10  WK-C-VSPOT-ERROR-CD      PIC X(07).
002500         10  FILLER                    PIC X(10).
