000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLRAVL.
000500       AUTHOR.         DESMOND LIM.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   12 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  AVAILABILITY REPORT - ONE CONTROL TOTAL PER SPOT
001200      *               TYPE, COUNTING SPOT-AVAILABLE-FLAG = Y ROWS ON
001300      *               THE SPOTS FILE.  UPSI-SWITCH-0 (SEE OPERATOR
001400      *               CARD, RUN BOOK PKL-RB-05) SUPPRESSES A SPOT TYPE
001500      *               LINE WHEN ITS COUNT IS ZERO - SOME SITES DO NOT
001600      *               WANT EMPTY LINES FOR SPOT TYPES THEY DO NOT
001700      *               STOCK (E.G. A SITE WITH NO ELECTRIC BAYS).
001800      *----------------------------------------------------------------*
001900      * HISTORY OF MODIFICATION:                                      *
002000      *----------------------------------------------------------------*
002100      * TAG    INIT   DATE        DESCRIPTION                         *
002200      * ------ ------ ----------  ----------------------------------- *
002300      * PKL045 DSL    12/04/1991 - INITIAL VERSION, 3 SPOT TYPES.       *
002400      * PKL053 MKN    21/09/2001 - ADD ELECTRIC AND HANDICAPPED SPOT    *
002500      *                            TYPES PER PKL052 ON PKLVSPOT.       *
002600      * PKL092 MKN    08/05/2001 - ADD UPSI-0 ZERO-SUPPRESS SWITCH.     *
002650      * PKL165 KPT    14/03/2007 - PAD THE SPOT-TYPE TABLE ENTRY WITH A  *
002660      *                            FILLER BYTE PER SITE STANDARDS       *
002670      *                            REVIEW - PKL-RQ-075.                 *
002700      *----------------------------------------------------------------*
002800               EJECT
002900      **********************
003000       ENVIRONMENT DIVISION.
003100      **********************
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER.  IBM-AS400.
003400       OBJECT-COMPUTER.  IBM-AS400.
003500       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003600                         UPSI-0 IS UPSI-SWITCH-0
003700                           ON  STATUS IS WK-C-SUPPRESS-ZERO
003800                           OFF STATUS IS WK-C-SHOW-ALL-TYPES.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT SPOTS ASSIGN TO SPOTS
004200                  ORGANIZATION IS LINE SEQUENTIAL
004300                  FILE STATUS  IS WK-C-FILE-STATUS.
004400           SELECT PRINT-FILE ASSIGN TO AVLRPT
004500                  ORGANIZATION IS LINE SEQUENTIAL.
004600      *
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       FILE SECTION.
005100       FD  SPOTS
005200           LABEL RECORDS ARE OMITTED.
005300       COPY SPOTREC.
005400      *
005500       FD  PRINT-FILE
005600           LABEL RECORDS ARE OMITTED.
005700       01  PRINT-RECORD                 PIC X(100).
005800      *
005900       WORKING-STORAGE SECTION.
006000      *************************
006100       01  FILLER PIC X(24) VALUE "** PROGRAM PKLRAVL **".
006200      *
006300       01  WK-C-COMMON.
006400       COPY PLCMWS.
006500      *
006600       01  WK-C-SWITCH-STATE        PIC X(01).
006700           88  WK-C-SUPPRESS-ZERO       VALUE "1".
006800           88  WK-C-SHOW-ALL-TYPES      VALUE "0".
006900      *
007000       01  TITLE-LINE.
007100           05  FILLER PIC X(33) VALUE SPACES.
007200           05  FILLER PIC X(17) VALUE "AVAILABILITY REPORT".
007300           05  FILLER PIC X(40) VALUE SPACES.
007400      *
007500       01  HEADING-1.
007600           05  FILLER PIC X(15) VALUE "SPOT TYPE".
007700           05  FILLER PIC X(15) VALUE "AVAILABLE COUNT".
007800      *
007900       01  HEADING-2.
008000           05  FILLER PIC X(15) VALUE ALL "-".
008100           05  FILLER PIC X(15) VALUE ALL "-".
008200      *
008300       01  DETAIL-1.
008400           05  D-SPOT-TYPE   PIC X(15).
008500           05  D-AVAIL-CNT   PIC ZZZ,ZZ9.
008510           05  FILLER        PIC X(78).
008600      *
008700       01  WK-N-TYPE-MAX            PIC 9(02) COMP VALUE 5.
008800       01  WK-N-TYPE-IDX            PIC 9(02) COMP.
008900       01  WK-AVL-TABLE.
009000           05  WK-AVL-ENTRY OCCURS 5 TIMES.
009100               10  WK-AVL-T-TYPE        PIC X(12).
009200               10  WK-AVL-T-COUNT       PIC 9(05) COMP.
009250               10  FILLER               PIC X(01).                PKL165  
009300       01  WK-AVL-TABLE-BYTES REDEFINES WK-AVL-TABLE PIC X(85).   PKL165  
009310       01  WK-C-SPOT-TYPE-HOLD      PIC X(12).
009320       01  WK-C-SPOT-TYPE-HOLD-R REDEFINES WK-C-SPOT-TYPE-HOLD.
009330           05  WK-C-SPOT-TYPE-LETTER    PIC X(01).
009340           05  WK-C-SPOT-TYPE-REST      PIC X(11).
009400      *
009500       01  WK-C-END-OF-SPOT         PIC X(01) VALUE "N".
009600           88  WK-C-SPOT-EOF            VALUE "Y".
009700       01  WK-N-PRINTED-LINES       PIC 9(02) COMP.
009800           88  WK-C-PAGE-FULL           VALUE 30 THRU 99.
009900       01  WK-N-ROW-COUNT           PIC 9(05) COMP.
009910       01  WK-N-ROW-COUNT-R REDEFINES WK-N-ROW-COUNT
009920                                      PIC 9(05) COMP.
010000      *
010100      ***************************************************************
010200       PROCEDURE DIVISION.
010300      ***************************************************************
010400       MAIN-MODULE.
010500           IF  UPSI-SWITCH-0 = "1"
010600               MOVE "1" TO WK-C-SWITCH-STATE
010700           ELSE
010800               MOVE "0" TO WK-C-SWITCH-STATE
010900           END-IF.
011000           PERFORM A000-OPEN-FILES
011100              THRU A099-OPEN-FILES-EX.
011200           PERFORM A100-INIT-TYPE-TABLE
011300              THRU A199-INIT-TYPE-TABLE-EX.
011400           PERFORM A200-READ-ONE-SPOT.
011500           PERFORM A300-TALLY-ONE-SPOT
011600              THRU A399-TALLY-ONE-SPOT-EX
011700              UNTIL WK-C-SPOT-EOF.
011800           PERFORM B100-PRINT-HEADINGS
011900              THRU B199-PRINT-HEADINGS-EX.
012000           PERFORM B200-PRINT-ONE-TYPE
012100              THRU B299-PRINT-ONE-TYPE-EX
012200              VARYING WK-N-TYPE-IDX FROM 1 BY 1
012300              UNTIL WK-N-TYPE-IDX > WK-N-TYPE-MAX.
012400           PERFORM C100-FINALIZE-PAGE
012500              THRU C199-FINALIZE-PAGE-EX.
012600           CLOSE SPOTS PRINT-FILE.
012700           EXIT PROGRAM.
012800      *
012900      *---------------------------------------------------------------*
013000       A000-OPEN-FILES.
013100      *---------------------------------------------------------------*
013200           OPEN INPUT SPOTS.
013300           OPEN OUTPUT PRINT-FILE.
013400      *
013500       A099-OPEN-FILES-EX.
013600           EXIT.
013700      *
013800      *---------------------------------------------------------------*
013900       A100-INIT-TYPE-TABLE.
014000      *---------------------------------------------------------------*
014100           MOVE "CAR"          TO WK-AVL-T-TYPE (1).
014200           MOVE "BIKE"         TO WK-AVL-T-TYPE (2).
014300           MOVE "TRUCK"        TO WK-AVL-T-TYPE (3).
014400           MOVE "ELECTRIC"     TO WK-AVL-T-TYPE (4).
014500           MOVE "HANDICAPPED"  TO WK-AVL-T-TYPE (5).
014600           MOVE ZERO TO WK-AVL-T-COUNT (1)
014700                        WK-AVL-T-COUNT (2)
014800                        WK-AVL-T-COUNT (3)
014900                        WK-AVL-T-COUNT (4)
015000                        WK-AVL-T-COUNT (5).
015100      *
015200       A199-INIT-TYPE-TABLE-EX.
015300           EXIT.
015400      *
015500      *---------------------------------------------------------------*
015600       A200-READ-ONE-SPOT.
015700      *---------------------------------------------------------------*
015800           READ SPOTS
015900               AT END MOVE "Y" TO WK-C-END-OF-SPOT.
016000      *
016100      *---------------------------------------------------------------*
016200       A300-TALLY-ONE-SPOT.
016300      *---------------------------------------------------------------*
016400           IF  SPOT-IS-AVAILABLE
016500               PERFORM A310-ADD-TO-TYPE-COUNT
016600                  THRU A319-ADD-TO-TYPE-COUNT-EX
016700                  VARYING WK-N-TYPE-IDX FROM 1 BY 1
016800                  UNTIL WK-N-TYPE-IDX > WK-N-TYPE-MAX
016900           END-IF.
017000           PERFORM A200-READ-ONE-SPOT.
017100      *
017200       A399-TALLY-ONE-SPOT-EX.
017300           EXIT.
017400      *
017500      *---------------------------------------------------------------*
017600       A310-ADD-TO-TYPE-COUNT.
017700      *---------------------------------------------------------------*
017710           MOVE SPOT-TYPE TO WK-C-SPOT-TYPE-HOLD.
017800           IF  WK-C-SPOT-TYPE-HOLD = WK-AVL-T-TYPE (WK-N-TYPE-IDX)
017900               ADD 1 TO WK-AVL-T-COUNT (WK-N-TYPE-IDX)
018000           END-IF.
018100      *
018200       A319-ADD-TO-TYPE-COUNT-EX.
018300           EXIT.
018400      *
018500      *---------------------------------------------------------------*
018600       B100-PRINT-HEADINGS.
018700      *---------------------------------------------------------------*
018800           MOVE TITLE-LINE TO PRINT-RECORD.
018900           WRITE PRINT-RECORD.
019000           MOVE SPACES     TO PRINT-RECORD.
019100           WRITE PRINT-RECORD.
019200           MOVE HEADING-1  TO PRINT-RECORD.
019300           WRITE PRINT-RECORD.
019400           MOVE HEADING-2  TO PRINT-RECORD.
019500           WRITE PRINT-RECORD.
019600           MOVE ZERO       TO WK-N-PRINTED-LINES.
019700      *
019800       B199-PRINT-HEADINGS-EX.
019900           EXIT.
020000      *
020100      *---------------------------------------------------------------*
020200       B200-PRINT-ONE-TYPE.
020300      *---------------------------------------------------------------*
020400           IF  WK-AVL-T-COUNT (WK-N-TYPE-IDX) = ZERO
020500                   AND WK-C-SUPPRESS-ZERO
020600               CONTINUE
020700           ELSE
020800               MOVE WK-AVL-T-TYPE (WK-N-TYPE-IDX)  TO D-SPOT-TYPE
020900               MOVE WK-AVL-T-COUNT (WK-N-TYPE-IDX) TO D-AVAIL-CNT
021000               MOVE DETAIL-1 TO PRINT-RECORD
021100               WRITE PRINT-RECORD
021200               ADD 1 TO WK-N-PRINTED-LINES
021300               ADD 1 TO WK-N-ROW-COUNT
021400               IF  WK-C-PAGE-FULL
021500                   PERFORM B100-PRINT-HEADINGS
021600                      THRU B199-PRINT-HEADINGS-EX
021700               END-IF
021800           END-IF.
021900      *
022000       B299-PRINT-ONE-TYPE-EX.
022100           EXIT.
022200      *
022300      *---------------------------------------------------------------*
022400       C100-FINALIZE-PAGE.
022500      *---------------------------------------------------------------*
022600           MOVE SPACES TO PRINT-RECORD.
022700           STRING "SPOT TYPES LISTED: " DELIMITED BY SIZE
022800                  WK-N-ROW-COUNT   DELIMITED BY SIZE
022900                  INTO PRINT-RECORD.
023000           WRITE PRINT-RECORD.
023100      *
023200       C199-FINALIZE-PAGE-EX.
023300           EXIT.
023400      *
023500      ******************************************************************
023600      ************** END OF PROGRAM SOURCE -  PKLRAVL ****************
023700      ******************************************************************
