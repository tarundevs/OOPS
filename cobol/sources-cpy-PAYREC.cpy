000100******************************************************************
000200*                 RECORD LAYOUT  -  P A Y R E C                  *
000300******************************************************************
000400*DESCRIPTION : PAYMENT LEDGER RECORD.  APPEND-ONLY.  WRITTEN BY  *
000500*              PKLVPAY FOR EVERY CHECKOUT FEE AND EVERY          *
000600*              SUBSCRIPTION CHARGE.                               *
000700*------------------------------------------------------------------
000800* HISTORY OF MODIFICATION:                                       *
000900*------------------------------------------------------------------
001000* TAG    INIT   DATE        DESCRIPTION                          *
001100*------------------------------------------------------------------
001200* PKL007 RLH    14/03/1991 - INITIAL VERSION.                    *
001300* PKL102 MKN    21/09/2001 - ADD PAY-METHOD, CREDIT CARD / UPI   *
001400*                            NOW BOTH SUPPORTED AT THE KIOSK.    *
001410* PKL174 KPT    14/03/2007 - WIDEN THE RECORD TO CARRY THE USUAL *
001420*                            SITE/MAINTENANCE/SPARE TRAILER      *
001430*                            FIELDS EVERY OTHER MASTER IN THE    *
001440*                            LIBRARY CARRIES - AUDIT FINDING     *
001450*                            PKL-AUD-31.  PKLVPAY KEEPS MOVING   *
001460*                            FIELD-BY-FIELD SO IT IS UNAFFECTED. *
001500*------------------------------------------------------------------
001600 01  PAY-RECORD.
001700     05  PAY-LICENSE-PLATE            PIC X(15).
001800     05  PAY-AMOUNT                   PIC S9(7)V9(2) COMP-3.
001900     05  PAY-STATUS                   PIC X(09).
002000         88  PAY-IS-PENDING               VALUE "PENDING".
002100         88  PAY-IS-COMPLETED             VALUE "COMPLETED".
002200         88  PAY-IS-FAILED                VALUE "FAILED".
002300         88  PAY-IS-REFUNDED              VALUE "REFUNDED".
002400     05  PAY-METHOD                   PIC X(11).
002500     05  PAY-DATE                     PIC 9(08).
002510*    ---------- SITE/MAINTENANCE TRAILER (SEE PKL174) -----------
002520     05  PAY-FACILITY-ID              PIC X(04).
002530     05  PAY-TERMINAL-ID              PIC X(04).
002540     05  PAY-LAST-MAINT-DATE          PIC 9(08).
002550     05  PAY-LAST-MAINT-TIME          PIC 9(04).
002560     05  PAY-LAST-MAINT-OPID          PIC X(06).
002570     05  PAY-REC-STATUS-IND           PIC X(01).
002580         88  PAY-REC-IS-ACTIVE            VALUE "A".
002590         88  PAY-REC-IS-ARCHIVED          VALUE "X".
002600     05  PAY-CHECKSUM                 PIC 9(05) COMP.
002610     05  PAY-SPARE-1                  PIC X(10).
002620     05  PAY-SPARE-2                  PIC X(10).
002630     05  FILLER                        PIC X(10).
