000100******************************************************************
000200*                 COMMON WORK AREA  -  P L C M W S               *
000300******************************************************************
000400*DESCRIPTION : SHOP-STANDARD WORKING STORAGE COPIED INTO EVERY    *
000500*              PARKING LOT BATCH MODULE.  SUPPLIES THE FILE      *
000600*              STATUS FIELD AND THE CONDITION NAMES TESTED BY    *
000700*              EVERY OPEN/READ/WRITE/CLOSE IN THIS LIBRARY.      *
000800*              MODELLED ON THE OLD TRF- LIBRARY'S ASCMWS, WHICH  *
000900*              IS NOT SHIPPED WITH THIS COPY OF THE TRF- PARTS.  *
001000******************************************************************
001100* HISTORY OF MODIFICATION:                                       *
001200*------------------------------------------------------------------
001300* TAG    INIT   DATE        DESCRIPTION                          *
001400*------------------------------------------------------------------
001500* PKL001 RLH    14/03/1991 - INITIAL VERSION, LIFTED OFF THE     *
001600*                            TRF- LIBRARY PATTERN FOR THE NEW    *
001700*                            CAR PARK PROJECT.                   *
001800* PKL014 DJT    02/11/1994 - ADD WK-C-DUPLICATE-KEY CONDITION,   *
001900*                            NEEDED BY THE SUBSCRIPTION WORK.    *
002000* PKL029 SGN    19/12/1998 - Y2K: WK-C-TODAY-CCYYMMDD WIDENED TO *
002100*                            9(08), CALLERS NO LONGER PASS A 2   *
002200*                            DIGIT YEAR.  REQUEST PKL-Y2K-04.    *
002300*------------------------------------------------------------------
002400 01  WK-C-FILE-STATUS                PIC X(02).
002500     88  WK-C-SUCCESSFUL                  VALUE "00".
002600     88  WK-C-DUPLICATE-KEY               VALUE "22".
002700     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002800     88  WK-C-END-OF-FILE                 VALUE "10".
002900     88  WK-C-PERMANENT-ERROR             VALUE "30" "34" "35" "37".
003000*
003100 01  WK-C-TODAY-CCYYMMDD              PIC 9(08).
003200 01  WK-C-TODAY-HHMM                  PIC 9(04).
003300 01  WK-C-TODAY-R REDEFINES WK-C-TODAY-CCYYMMDD.
003400     05  WK-C-TODAY-CCYY              PIC 9(04).
003500     05  WK-C-TODAY-MM                PIC 9(02).
003600     05  WK-C-TODAY-DD                PIC 9(02).
003700*
003800 01  WK-C-COMMON-FLAGS.
003900     05  WK-C-FOUND                   PIC X(01) VALUE "Y".
004000     05  WK-C-NOT-FOUND                PIC X(01) VALUE "N".
004100     05  FILLER                        PIC X(10).
