000100******************************************************************
000200*           LINKAGE RECORD  -  V S U B F  (CALLS PKLVSUBF)       *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL018 RLH    14/03/1991 - INITIAL VERSION.                    *
000700*------------------------------------------------------------------
000800 01  WK-C-VSUBF-RECORD.
000900     05  WK-C-VSUBF-INPUT.
001000         10  WK-C-VSUBF-VEHICLE-TYPE  PIC X(08).
001100         10  WK-C-VSUBF-SPOT-TYPE     PIC X(12).
001200         10  WK-C-VSUBF-SUB-TYPE      PIC X(11).
001210         10  WK-C-VSUBF-CUR-HOUR      PIC 9(02) COMP.
001220         10  WK-C-VSUBF-CUR-DOW       PIC 9(01) COMP.
001300     05  WK-C-VSUBF-OUTPUT.
001400         10  WK-C-VSUBF-FEE-AMT       PIC S9(7)V9(2) COMP-3.
001500         10  WK-C-VSUBF-ERROR-CD      PIC X(07).
001600         10  FILLER                    PIC X(10).
