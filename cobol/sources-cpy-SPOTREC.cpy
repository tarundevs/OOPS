000100******************************************************************
000200*                 RECORD LAYOUT  -  S P O T R E C                *
000300******************************************************************
000400*DESCRIPTION : PARKING SPOT MASTER RECORD.  THE WHOLE SPOTS FILE *
000500*              IS SMALL ENOUGH TO BE HELD IN AN OCCURS TABLE IN  *
000600*              WORKING STORAGE (SEE WK-SPOT-TABLE IN PKLVSPOT    *
000700*              AND PKLXSPIN) AND RE-WRITTEN WHOLESALE AFTER      *
000800*              EVERY CHANGE - THERE IS NO INDEXED ACCESS.        *
000900*------------------------------------------------------------------
001000* HISTORY OF MODIFICATION:                                       *
001100*------------------------------------------------------------------
001200* TAG    INIT   DATE        DESCRIPTION                          *
001300*------------------------------------------------------------------
001400* PKL003 RLH    14/03/1991 - INITIAL VERSION.                    *
001500* PKL052 MKN    21/09/2001 - ADD SPOT-TYPE-ELECTRIC.  PILOT SITE *
001600*                            HAS 4 CHARGING BAYS.                 *
001700* PKL170 KPT    14/03/2007 - WIDEN THE RECORD TO CARRY THE USUAL *
001710*                            SITE/MAINTENANCE/SPARE TRAILER      *
001720*                            FIELDS EVERY OTHER MASTER IN THE    *
001730*                            LIBRARY CARRIES - AUDIT FINDING     *
001740*                            PKL-AUD-31.  PKLVSPOT/PKLXSPIN KEEP *
001750*                            MOVING FIELD-BY-FIELD SO NEITHER IS *
001760*                            AFFECTED.                           *
001800*------------------------------------------------------------------
001900 01  SPOT-RECORD.
002000     05  SPOT-ID                      PIC X(06).
002100     05  SPOT-ID-R REDEFINES SPOT-ID.
002200         10  SPOT-ID-TYPE-CHAR        PIC X(01).
002300         10  SPOT-ID-SEQUENCE         PIC X(05).
002400     05  SPOT-TYPE                    PIC X(12).
002500     05  SPOT-AVAILABLE-FLAG          PIC X(01).
002600         88  SPOT-IS-AVAILABLE            VALUE "Y".
002700         88  SPOT-NOT-AVAILABLE           VALUE "N".
002800     05  SPOT-OCCUPYING-PLATE         PIC X(15).
002900*    ---------- SITE/MAINTENANCE TRAILER (SEE PKL170) -----------
003000     05  SPOT-FACILITY-ID             PIC X(04).
003100     05  SPOT-TERMINAL-ID             PIC X(04).
003200     05  SPOT-LAST-MAINT-DATE         PIC 9(08).
003300     05  SPOT-LAST-MAINT-TIME         PIC 9(04).
003400     05  SPOT-LAST-MAINT-OPID         PIC X(06).
003500     05  SPOT-REC-STATUS-IND          PIC X(01).
003600         88  SPOT-REC-IS-ACTIVE           VALUE "A".
003700         88  SPOT-REC-IS-ARCHIVED         VALUE "X".
003800     05  SPOT-CHECKSUM                PIC 9(05) COMP.
003900     05  SPOT-SPARE-1                 PIC X(10).
004000     05  SPOT-SPARE-2                 PIC X(10).
004100     05  FILLER                        PIC X(10).
