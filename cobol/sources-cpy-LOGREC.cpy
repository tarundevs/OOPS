000100******************************************************************
000200*                 RECORD LAYOUT  -  L O G R E C                  *
000300******************************************************************
000400*DESCRIPTION : ENTRY/EXIT SECURITY LOG RECORD.  ONE ROW PER      *
000500*              VEHICLE CURRENTLY OR PREVIOUSLY PARKED.  APPENDED *
000600*              BY PKLVCKIN AT CHECK-IN, CLOSED OFF BY PKLVCKOUT  *
000700*              AT CHECK-OUT.  ACTIVE ROWS (EXIT DATE/TIME ZERO)  *
000800*              ARE FOUND BY A TABLE SCAN, NOT A KEYED READ.      *
000900*------------------------------------------------------------------
001000* HISTORY OF MODIFICATION:                                       *
001100*------------------------------------------------------------------
001200* TAG    INIT   DATE        DESCRIPTION                          *
001300*------------------------------------------------------------------
001400* PKL004 RLH    14/03/1991 - INITIAL VERSION.                    *
001500* PKL061 DJT    02/11/1994 - ADD LOG-DURATION-HOURS, COMP-3, SO  *
001600*                            THE EXIT REPORT NEEDS NO RECALC.    *
001610* PKL171 KPT    14/03/2007 - WIDEN THE RECORD TO CARRY THE USUAL *
001620*                            SITE/MAINTENANCE/SPARE TRAILER      *
001630*                            FIELDS EVERY OTHER MASTER IN THE    *
001640*                            LIBRARY CARRIES - AUDIT FINDING     *
001650*                            PKL-AUD-31.  PKLVCKIN/PKLVCKOUT KEEP*
001660*                            MOVING FIELD-BY-FIELD SO NEITHER IS*
001670*                            AFFECTED.                           *
001700*------------------------------------------------------------------
001800 01  LOG-RECORD.
001900     05  LOG-LICENSE-PLATE            PIC X(15).
002000     05  LOG-SPOT-ID                  PIC X(06).
002100     05  LOG-VEHICLE-TYPE             PIC X(08).
002200     05  LOG-ENTRY-DATE               PIC 9(08).
002300     05  LOG-ENTRY-DATE-R REDEFINES LOG-ENTRY-DATE.
002400         10  LOG-ENTRY-CCYY           PIC 9(04).
002500         10  LOG-ENTRY-MM             PIC 9(02).
002600         10  LOG-ENTRY-DD             PIC 9(02).
002700     05  LOG-ENTRY-TIME               PIC 9(04).
002800     05  LOG-EXIT-DATE                PIC 9(08).
002900     05  LOG-EXIT-TIME                PIC 9(04).
003000     05  LOG-DURATION-HOURS           PIC S9(5)V9(2) COMP-3.
003010*    ---------- SITE/MAINTENANCE TRAILER (SEE PKL171) -----------
003020     05  LOG-FACILITY-ID              PIC X(04).
003030     05  LOG-TERMINAL-ID              PIC X(04).
003040     05  LOG-LAST-MAINT-DATE          PIC 9(08).
003050     05  LOG-LAST-MAINT-TIME          PIC 9(04).
003060     05  LOG-LAST-MAINT-OPID          PIC X(06).
003070     05  LOG-REC-STATUS-IND           PIC X(01).
003080         88  LOG-REC-IS-ACTIVE            VALUE "A".
003090         88  LOG-REC-IS-ARCHIVED          VALUE "X".
003100     05  LOG-CHECKSUM                 PIC 9(05) COMP.
003110     05  LOG-SPARE-1                  PIC X(10).
003120     05  LOG-SPARE-2                  PIC X(10).
003130     05  FILLER                        PIC X(10).
