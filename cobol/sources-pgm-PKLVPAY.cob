000100      ***************************************************************
000200       IDENTIFICATION DIVISION.
000300      ***************************************************************
000400       PROGRAM-ID. PKLVPAY.
000500       AUTHOR. R L HARGREAVES.
000600       INSTALLATION. CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN. 25 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY. CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : COMMON MODULE - MAINTAINS THE TRANSACTIONS-OUT   *
001200      *              PAYMENT LEDGER.  THE LEDGER FILE IS APPEND-ONLY  *
001300      *              (SEE FILE PKL-FIL-06 IN THE RUN BOOK) SO A       *
001400      *              CHANGE OF STATUS ON A PAYMENT ALREADY WRITTEN IS *
001500      *              NOT DONE BY RE-WRITING THE OLD ROW - IT IS DONE  *
001600      *              BY APPENDING A FRESH ROW CARRYING THE NEW STATUS.*
001700      *              THE LEDGER THEREFORE CAN SHOW MORE THAN ONE ROW  *
001800      *              FOR A GIVEN PLATE/AMOUNT - THE LATEST ROW FOR A  *
001900      *              GIVEN CHECKOUT IS THE ONE THAT STANDS.           *
002000      *----------------------------------------------------------------*
002100      * HISTORY OF MODIFICATION:                                      *
002200      *----------------------------------------------------------------*
002300      * TAG    INIT   DATE        DESCRIPTION                         *
002400      * ------ ------ ----------  ----------------------------------- *
002500      * PKL021 RLH    25/03/1991 - INITIAL VERSION, APPEND ONLY.       *
002600      * PKL103 MKN    21/09/2001 - ADD OPTION 2/3, COMPLETE/FAIL, SO   *
002700      *                            PKLVCKOUT CAN CLOSE OUT A PENDING   *
002800      *                            FEE WITHOUT A KEYED RE-WRITE.       *
002850      * PKL163 KPT    14/03/2007 - ADD PLATE HOLDING AREA AND AMOUNT    *
002860      *                            BYTE DUMP FOR THE AUDITORS - THE     *
002870      *                            LEDGER NOW GETS A TRACE PER APPEND   *
002880      *                            ROW - PKL-RQ-075.                   *
002900      *----------------------------------------------------------------*
003000               EJECT
003100      ***************************************************************
003200       ENVIRONMENT DIVISION.
003300      ***************************************************************
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-AS400.
003600       OBJECT-COMPUTER. IBM-AS400.
003700       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT TRANSACTIONS-OUT ASSIGN TO TRANSACTIONS-OUT
004100                  ORGANIZATION IS LINE SEQUENTIAL
004200                  FILE STATUS  IS WK-C-FILE-STATUS.
004300      ***************
004400       DATA DIVISION.
004500      ***************
004600       FILE SECTION.
004700      ***************
004800       FD  TRANSACTIONS-OUT
004900           LABEL RECORDS ARE OMITTED.
005000       COPY PAYREC.
005100      *
005200       WORKING-STORAGE SECTION.
005300      *************************
005400       01  FILLER PIC X(24) VALUE "** PROGRAM PKLVPAY **".
005500      *
005600       01  WK-C-COMMON.
005700       COPY PLCMWS.
005800      *
005900       01  WK-N-VPAY-STATUS-TEXT    PIC X(09).
006000       01  WK-N-VPAY-STATUS-R REDEFINES WK-N-VPAY-STATUS-TEXT
006100                                        PIC X(09).
006110      *
006120       01  WK-C-VPAY-PLATE-HOLD     PIC X(15).                    PKL163  
006130       01  WK-C-VPAY-PLATE-HOLD-R REDEFINES WK-C-VPAY-PLATE-HOLD. PKL163  
006140           05  WK-C-VPAY-PLATE-PFX      PIC X(03).                PKL163  
006150           05  WK-C-VPAY-PLATE-REST     PIC X(12).                PKL163  
006160       01  WK-N-VPAY-AMOUNT-HOLD    PIC S9(7)V9(2) COMP-3.        PKL163  
006170       01  WK-N-VPAY-AMOUNT-HOLD-R REDEFINES WK-N-VPAY-AMOUNT-HOLDPKL163  
006180                                        PIC X(05).                PKL163  
006200      *
006300      *****************
006400       LINKAGE SECTION.
006500      *****************
006600       COPY VPAY.
006700               EJECT
006800      ***************************************************************
006900       PROCEDURE DIVISION USING WK-C-VPAY-RECORD.
007000      ***************************************************************
007100       MAIN-MODULE.
007200           MOVE SPACES TO WK-C-VPAY-ERROR-CD.
007300           EVALUATE TRUE
007400             WHEN WK-C-VPAY-APPEND
007500               MOVE "PENDING"   TO WK-N-VPAY-STATUS-TEXT
007600             WHEN WK-C-VPAY-COMPLETE
007700               MOVE "COMPLETED" TO WK-N-VPAY-STATUS-TEXT
007800             WHEN WK-C-VPAY-FAIL
007900               MOVE "FAILED"    TO WK-N-VPAY-STATUS-TEXT
008000             WHEN OTHER
008100               MOVE "PKL0181" TO WK-C-VPAY-ERROR-CD
008200               GO TO Z000-END-PROGRAM-ROUTINE
008300           END-EVALUATE.
008400           PERFORM A000-APPEND-LEDGER-ROW
008500              THRU A099-APPEND-LEDGER-ROW-EX.
008600      *
008700       Z000-END-PROGRAM-ROUTINE.
008800           EXIT PROGRAM.
008900      *
009000      *---------------------------------------------------------------*
009100       A000-APPEND-LEDGER-ROW.
009200      *---------------------------------------------------------------*
009300           OPEN EXTEND TRANSACTIONS-OUT.
009400           IF  NOT (WK-C-SUCCESSFUL OR WK-C-FILE-STATUS = "05")
009500               MOVE "PKL0182" TO WK-C-VPAY-ERROR-CD
009600               GO TO A099-APPEND-LEDGER-ROW-EX.
009700           MOVE WK-C-VPAY-PLATE    TO WK-C-VPAY-PLATE-HOLD.
009710           MOVE WK-C-VPAY-PLATE-HOLD TO PAY-LICENSE-PLATE.        PKL163  
009800           MOVE WK-C-VPAY-AMOUNT   TO PAY-AMOUNT.
009810           MOVE WK-C-VPAY-AMOUNT   TO WK-N-VPAY-AMOUNT-HOLD.      PKL163  
009820           DISPLAY "PKLVPAY - LEDGER ROW AMOUNT BYTES - "         PKL163  
009830                   WK-N-VPAY-AMOUNT-HOLD-R.                       PKL163  
009900           MOVE WK-N-VPAY-STATUS-TEXT TO PAY-STATUS.
010000           MOVE WK-C-VPAY-METHOD   TO PAY-METHOD.
010100           MOVE WK-C-VPAY-CUR-DATE TO PAY-DATE.
010200           WRITE PAY-RECORD.
010300           CLOSE TRANSACTIONS-OUT.
010400      *
010500       A099-APPEND-LEDGER-ROW-EX.
010600           EXIT.
010700      *
010800      ******************************************************************
010900      ************** END OF PROGRAM SOURCE -  PKLVPAY ****************
011000      ******************************************************************
