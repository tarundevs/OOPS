000100******************************************************************
000200*           LINKAGE RECORD  -  X S P I N  (CALLS PKLXSPIN)       *
000300******************************************************************
000400* HISTORY OF MODIFICATION:                                       *
000500*------------------------------------------------------------------
000600* PKL011 RLH    14/03/1991 - INITIAL VERSION.                    *
000700*------------------------------------------------------------------
000800 01  WK-C-XSPIN-RECORD.
000900     05  WK-C-XSPIN-INPUT.
001000         10  WK-C-XSPIN-TOTAL-SPOTS   PIC 9(06) COMP.
001100     05  WK-C-XSPIN-OUTPUT.
001200         10  WK-C-XSPIN-CAR-COUNT     PIC 9(06) COMP.
001300         10  WK-C-XSPIN-BIKE-COUNT    PIC 9(06) COMP.
001400         10  WK-C-XSPIN-TRUCK-COUNT   PIC 9(06) COMP.
001500         10  WK-C-XSPIN-ELEC-COUNT    PIC 9(06) COMP.
001600         10  WK-C-XSPIN-HDCP-COUNT    PIC 9(06) COMP.
001700         10  WK-C-XSPIN-SPOTS-WRITTEN PIC 9(06) COMP.
001800         10  WK-C-XSPIN-ERROR-CD      PIC X(07).
001900         10  FILLER                    PIC X(08).
