000100      ***************************************************************
000200       IDENTIFICATION DIVISION.
000300      ***************************************************************
000400       PROGRAM-ID. PKLXFEE.
000500       AUTHOR. R L HARGREAVES.
000600       INSTALLATION. CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN. 22 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY. CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : COMMON MODULE - CALCULATES THE PARKING FEE FOR   *
001200      *              A VEHICLE/SPOT COMBINATION AND A GIVEN DURATION, *
001300      *              APPLYING THE PEAK-HOUR OR WEEKEND SURCHARGE.     *
001400      *----------------------------------------------------------------*
001500      * HISTORY OF MODIFICATION:                                      *
001600      *----------------------------------------------------------------*
001700      * TAG    INIT   DATE        DESCRIPTION                         *
001800      * ------ ------ ----------  ----------------------------------- *
001900      * PKL035 RLH    22/03/1991 - INITIAL VERSION, FLAT RATE ONLY.   *
002000      * PKL066 DJT    09/11/1994 - ADD WEEKEND SURCHARGE, 20 PERCENT. *
002100      * PKL079 SGN    19/12/1998 - Y2K SWEEP - NO DATE FIELDS HELD,   *
002200      *                            NO CHANGE REQUIRED.                *
002300      * PKL105 MKN    03/10/2001 - ADD PEAK-HOUR SURCHARGE, 50        *
002400      *                            PERCENT, TAKES PRECEDENCE OVER    *
002500      *                            THE WEEKEND SURCHARGE - REQUEST    *
002600      *                            PKL-RQ-105.                       *
002650      * PKL160 KPT    14/03/2007 - ADD RAW/SURCHARGED FEE BYTE DUMPS   *
002660      *                            TO THE JOB LOG FOR THE AUDITORS    *
002670      *                            CHASING PKL-AUD-22.                *
002700      *----------------------------------------------------------------*
002800               EJECT
002900      ***************************************************************
003000       ENVIRONMENT DIVISION.
003100      ***************************************************************
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-AS400.
003400       OBJECT-COMPUTER. IBM-AS400.
003500       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003600      ***************
003700       DATA DIVISION.
003800      ***************
003900       WORKING-STORAGE SECTION.
004000      *************************
004100       01  FILLER PIC X(24) VALUE "** PROGRAM PKLXFEE **".
004200      *
004300       01  WK-C-COMMON.
004400       COPY PLCMWS.
004500      *
004600       01  WK-N-XFEE-BASE-RATE     PIC S9(5)V9(2) COMP-3.
004700       01  WK-N-XFEE-MULTIPLIER    PIC S9(3)V9(2) COMP-3.
004800       01  WK-N-XFEE-RAW-FEE       PIC S9(9)V9(4) COMP-3.         PKL160  
004810       01  WK-N-XFEE-RAW-FEE-R REDEFINES WK-N-XFEE-RAW-FEE        PKL160  
004820                                             PIC X(07).           PKL160  
004900       01  WK-N-XFEE-SURCHARGED    PIC S9(9)V9(4) COMP-3.         PKL160  
004910       01  WK-N-XFEE-SURCHARGED-R REDEFINES WK-N-XFEE-SURCHARGED  PKL160  
004920                                             PIC X(07).           PKL160  
005000       01  WK-C-XFEE-PEAK-FLAG     PIC X(01) VALUE "N".
005100           88  WK-C-XFEE-IS-PEAK       VALUE "Y".
005200       01  WK-C-XFEE-WEEKEND-FLAG  PIC X(01) VALUE "N".
005300           88  WK-C-XFEE-IS-WEEKEND    VALUE "Y".
005400       01  WK-N-XFEE-RATE-TABLE-R REDEFINES WK-N-XFEE-BASE-RATE
005500                                             PIC X(04).
005600      *
005700      *****************
005800       LINKAGE SECTION.
005900      *****************
006000       COPY XFEE.
006100               EJECT
006200      ***************************************************************
006300       PROCEDURE DIVISION USING WK-C-XFEE-RECORD.
006400      ***************************************************************
006500       MAIN-MODULE.
006600           MOVE ZERO  TO WK-C-XFEE-FEE-AMT.
006700           MOVE "Y"   TO WK-C-XFEE-VALID-FLAG.
006800           MOVE SPACES TO WK-C-XFEE-ERROR-CD.
006900           PERFORM A000-VALIDATE-INPUT
007000              THRU A099-VALIDATE-INPUT-EX.
007100           IF  WK-C-XFEE-VALID
007200               PERFORM B100-LOOKUP-BASE-RATE
007300                  THRU B199-LOOKUP-BASE-RATE-EX
007400               PERFORM B200-LOOKUP-MULTIPLIER
007500                  THRU B299-LOOKUP-MULTIPLIER-EX
007600               PERFORM B300-COMPUTE-RAW-FEE
007700                  THRU B399-COMPUTE-RAW-FEE-EX
007800               PERFORM B400-APPLY-SURCHARGE
007900                  THRU B499-APPLY-SURCHARGE-EX
008000               PERFORM B500-ROUND-FEE
008100                  THRU B599-ROUND-FEE-EX
008200           END-IF.
008300           EXIT PROGRAM.
008400      *
008500      *---------------------------------------------------------------*
008600       A000-VALIDATE-INPUT.
008700      *---------------------------------------------------------------*
008800           IF  WK-C-XFEE-VEHICLE-TYPE NOT = "CAR" AND NOT = "BIKE"
008900                  AND NOT = "TRUCK" AND NOT = "BUS"
009000               MOVE "N"       TO WK-C-XFEE-VALID-FLAG
009100               MOVE "PKL0131" TO WK-C-XFEE-ERROR-CD
009200               GO TO A099-VALIDATE-INPUT-EX.
009300           IF  WK-C-XFEE-SPOT-TYPE NOT = "CAR" AND NOT = "BIKE" AND
009400                  NOT = "TRUCK" AND NOT = "ELECTRIC" AND
009500                  NOT = "HANDICAPPED"
009600               MOVE "N"       TO WK-C-XFEE-VALID-FLAG
009700               MOVE "PKL0132" TO WK-C-XFEE-ERROR-CD
009800               GO TO A099-VALIDATE-INPUT-EX.
009900           IF  WK-C-XFEE-DURATION-HRS < ZERO
010000               MOVE "N"       TO WK-C-XFEE-VALID-FLAG
010100               MOVE "PKL0133" TO WK-C-XFEE-ERROR-CD.
010200      *
010300       A099-VALIDATE-INPUT-EX.
010400           EXIT.
010500      *
010600      *---------------------------------------------------------------*
010700       B100-LOOKUP-BASE-RATE.
010800      *---------------------------------------------------------------*
010900           EVALUATE WK-C-XFEE-VEHICLE-TYPE
011000             WHEN "CAR"   MOVE 40.00  TO WK-N-XFEE-BASE-RATE
011100             WHEN "BIKE"  MOVE 20.00  TO WK-N-XFEE-BASE-RATE
011200             WHEN "TRUCK" MOVE 80.00  TO WK-N-XFEE-BASE-RATE
011300             WHEN "BUS"   MOVE 100.00 TO WK-N-XFEE-BASE-RATE
011400             WHEN OTHER   MOVE 50.00  TO WK-N-XFEE-BASE-RATE
011500           END-EVALUATE.
011600      *
011700       B199-LOOKUP-BASE-RATE-EX.
011800           EXIT.
011900      *
012000      *---------------------------------------------------------------*
012100       B200-LOOKUP-MULTIPLIER.
012200      *---------------------------------------------------------------*
012300           EVALUATE WK-C-XFEE-SPOT-TYPE
012400             WHEN "CAR"         MOVE 1.0 TO WK-N-XFEE-MULTIPLIER
012500             WHEN "BIKE"        MOVE 0.5 TO WK-N-XFEE-MULTIPLIER
012600             WHEN "TRUCK"       MOVE 1.5 TO WK-N-XFEE-MULTIPLIER
012700             WHEN "ELECTRIC"    MOVE 1.2 TO WK-N-XFEE-MULTIPLIER
012800             WHEN "HANDICAPPED" MOVE 0.8 TO WK-N-XFEE-MULTIPLIER
012900             WHEN OTHER         MOVE 1.0 TO WK-N-XFEE-MULTIPLIER
013000           END-EVALUATE.
013100      *
013200       B299-LOOKUP-MULTIPLIER-EX.
013300           EXIT.
013400      *
013500      *---------------------------------------------------------------*
013600       B300-COMPUTE-RAW-FEE.
013700      *---------------------------------------------------------------*
013800           COMPUTE WK-N-XFEE-RAW-FEE =
013900                   WK-N-XFEE-BASE-RATE
014000                 * WK-C-XFEE-DURATION-HRS
014100                 * WK-N-XFEE-MULTIPLIER.
014150           DISPLAY "PKLXFEE - RAW FEE BYTES - " WK-N-XFEE-RAW-FEE-R.
014160      *                                                             PKL160
014200      *
014300       B399-COMPUTE-RAW-FEE-EX.
014400           EXIT.
014500      *
014600      *---------------------------------------------------------------*
014700       B400-APPLY-SURCHARGE.
014800      *---------------------------------------------------------------*
014900           MOVE "N" TO WK-C-XFEE-PEAK-FLAG.
015000           MOVE "N" TO WK-C-XFEE-WEEKEND-FLAG.
015100           IF  WK-C-XFEE-CUR-DOW = 1 OR WK-C-XFEE-CUR-DOW = 7
015200               SET WK-C-XFEE-IS-WEEKEND TO TRUE.
015300           IF  NOT WK-C-XFEE-IS-WEEKEND
015400              AND ((WK-C-XFEE-CUR-HOUR >= 8  AND WK-C-XFEE-CUR-HOUR < 10)
015500               OR  (WK-C-XFEE-CUR-HOUR >= 17 AND WK-C-XFEE-CUR-HOUR < 19))
015600               SET WK-C-XFEE-IS-PEAK TO TRUE.
015700           EVALUATE TRUE
015800             WHEN WK-C-XFEE-IS-PEAK
015900               COMPUTE WK-N-XFEE-SURCHARGED = WK-N-XFEE-RAW-FEE * 1.5
016000             WHEN WK-C-XFEE-IS-WEEKEND
016100               COMPUTE WK-N-XFEE-SURCHARGED = WK-N-XFEE-RAW-FEE * 1.2
016200             WHEN OTHER
016300               MOVE WK-N-XFEE-RAW-FEE TO WK-N-XFEE-SURCHARGED
016400           END-EVALUATE.
016450           DISPLAY "PKLXFEE - SURCHARGED FEE BYTES - "            PKL160  
016460                   WK-N-XFEE-SURCHARGED-R.                        PKL160  
016500      *
016600       B499-APPLY-SURCHARGE-EX.
016700           EXIT.
016800      *
016900      *---------------------------------------------------------------*
017000       B500-ROUND-FEE.
017100      *---------------------------------------------------------------*
017200           COMPUTE WK-C-XFEE-FEE-AMT ROUNDED = WK-N-XFEE-SURCHARGED.
017300      *
017400       B599-ROUND-FEE-EX.
017500           EXIT.
017600      *
017700      ******************************************************************
017800      ************** END OF PROGRAM SOURCE -  PKLXFEE ****************
017900      ******************************************************************
