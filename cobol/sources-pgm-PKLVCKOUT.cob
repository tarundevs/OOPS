000100      ***************************************************************
000200       IDENTIFICATION DIVISION.
000300      ***************************************************************
000400       PROGRAM-ID. PKLVCKOUT.
000500       AUTHOR. R L HARGREAVES.
000600       INSTALLATION. CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN. 27 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY. CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : CHECK-OUT ORCHESTRATION - FINDS THE VEHICLE'S     *
001200      *              ACTIVE SECURITY LOG ROW, WORKS OUT THE FEE       *
001300      *              (WAIVED WHEN THE PLATE HOLDS AN ACTIVE           *
001400      *              SUBSCRIPTION), RAISES A PENDING PAYMENT, AND ON  *
001500      *              SUCCESS FREES THE SPOT AND CLOSES THE LOG ROW.   *
001600      *              ON FAILURE THE VEHICLE STAYS PARKED AND THE LOG  *
001700      *              ROW IS LEFT UNTOUCHED SO THE NEXT CHECKOUT TRY   *
001800      *              FINDS IT STILL ACTIVE.                           *
001900      *----------------------------------------------------------------*
002000      * HISTORY OF MODIFICATION:                                      *
002100      *----------------------------------------------------------------*
002200      * TAG    INIT   DATE        DESCRIPTION                         *
002300      * ------ ------ ----------  ----------------------------------- *
002400      * PKL034 RLH    27/03/1991 - INITIAL VERSION.                    *
002500      * PKL080 SGN    19/12/1998 - Y2K: ALL DATE FIELDS WIDENED TO    *
002600      *                            9(08) CCYYMMDD.                    *
002700      * PKL098 MKN    08/05/2001 - ADD SUBSCRIPTION LOOK-UP SO A       *
002800      *                            SUBSCRIBER'S VISIT IS FREE -        *
002900      *                            PKL-RQ-058.                        *
003000      * PKL147 APH    16/06/2004 - JULIAN-DAY DURATION CALC SO AN      *
003100      *                            OVERNIGHT STAY COSTS CORRECTLY -   *
003200      *                            WAS UNDER-CHARGING, PKL-AUD-22.    *
003250      * PKL168 KPT    14/03/2007 - PAD THE LOG TABLE ROW WITH A FILLER  *
003260      *                            BYTE PER SITE STANDARDS REVIEW, AND  *
003270      *                            ALSO THE SPOT-SAVE TABLE ROW ABOVE - *
003280      *                            PKL-RQ-075.                         *
003300      *----------------------------------------------------------------*
003400               EJECT
003500      ***************************************************************
003600       ENVIRONMENT DIVISION.
003700      ***************************************************************
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-AS400.
004000       OBJECT-COMPUTER. IBM-AS400.
004100       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT ENTRYEXIT-LOG-OUT ASSIGN TO ENTRYEXIT-LOG-OUT
004500                  ORGANIZATION IS LINE SEQUENTIAL
004600                  FILE STATUS  IS WK-C-FILE-STATUS.
004700           SELECT SPOTS ASSIGN TO SPOTS
004800                  ORGANIZATION IS LINE SEQUENTIAL
004900                  FILE STATUS  IS WK-C-FS2.
005000      ***************
005100       DATA DIVISION.
005200      ***************
005300       FILE SECTION.
005400      ***************
005500       FD  ENTRYEXIT-LOG-OUT
005600           LABEL RECORDS ARE OMITTED.
005700       COPY LOGREC.
005800      *
005900       FD  SPOTS
006000           LABEL RECORDS ARE OMITTED.
006100       COPY SPOTREC.
006200      *
006300       WORKING-STORAGE SECTION.
006400      *************************
006500       01  FILLER PIC X(24) VALUE "** PROGRAM PKLVCKOUT **".
006600      *
006700       01  WK-C-COMMON.
006800       COPY PLCMWS.
006900       01  WK-C-FS2 PIC X(02).
007000      *
007100       01  WK-N-LOG-MAX-ENTRIES     PIC 9(05) COMP VALUE 500.
007200       01  WK-N-LOG-COUNT           PIC 9(05) COMP.
007300       01  WK-N-LOG-IDX             PIC 9(05) COMP.
007400       01  WK-N-LOG-ACTIVE-IDX      PIC 9(05) COMP.
007500       01  WK-N-SPOT-COUNT          PIC 9(05) COMP.
007600       01  WK-N-SPOT-IDX            PIC 9(05) COMP.
007700       01  WK-C-LOG-FOUND-FLAG      PIC X(01) VALUE "N".
007800           88  WK-C-LOG-ROW-FOUND       VALUE "Y".
007900      *
008000       01  WK-LOG-TABLE.
008100           05  WK-LOG-ENTRY OCCURS 500 TIMES.
008200               10  WK-LOG-T-PLATE        PIC X(15).
008300               10  WK-LOG-T-SPOT-ID      PIC X(06).
008400               10  WK-LOG-T-VEHICLE-TYPE PIC X(08).
008500               10  WK-LOG-T-ENTRY-DATE   PIC 9(08).
008600               10  WK-LOG-T-ENTRY-TIME   PIC 9(04).
008700               10  WK-LOG-T-EXIT-DATE    PIC 9(08).
008800               10  WK-LOG-T-EXIT-TIME    PIC 9(04).
008900               10  WK-LOG-T-DURATION     PIC S9(5)V9(2) COMP-3.
009000               10  WK-LOG-T-REMOVE-FLAG  PIC X(01).
009050               10  FILLER                PIC X(01).               PKL168  
009100       01  WK-LOG-TABLE-BYTES REDEFINES WK-LOG-TABLE              PKL168  
009200                                         PIC X(25000).            PKL168  
009300      *
009400       01  WK-C-SPOT-TYPE-FOUND     PIC X(12).
009410       01  WK-SPOT-SAVE-TABLE.                                    PKL168  
009420           05  WK-SPOT-SAVE-ENTRY OCCURS 500 TIMES.               PKL168  
009430               10  WK-SPOT-SAVE-ID       PIC X(06).               PKL168  
009440               10  WK-SPOT-SAVE-TYPE     PIC X(12).               PKL168  
009450               10  FILLER                PIC X(01).               PKL168  
009460       01  WK-SPOT-SAVE-TABLE-R REDEFINES WK-SPOT-SAVE-TABLE      PKL168  
009470                                          PIC X(9500).            PKL168  
009500      *
009600       01  WK-N-ENTRY-JULIAN        PIC 9(07) COMP.
009700       01  WK-N-EXIT-JULIAN         PIC 9(07) COMP.
009800       01  WK-N-JULIAN-A            PIC 9(02) COMP.
009900       01  WK-N-JULIAN-Y            PIC 9(07) COMP.
010000       01  WK-N-JULIAN-M            PIC 9(03) COMP.
010100       01  WK-N-JULIAN-R REDEFINES WK-N-JULIAN-A PIC X(02).
010200       01  WK-N-CCYY                PIC 9(04) COMP.
010300       01  WK-N-MM                  PIC 9(02) COMP.
010400       01  WK-N-DD                  PIC 9(02) COMP.
010500       01  WK-N-ENTRY-TOTAL-MIN     PIC S9(9) COMP.
010600       01  WK-N-EXIT-TOTAL-MIN      PIC S9(9) COMP.
010700       01  WK-N-HH                  PIC 9(02) COMP.
010800       01  WK-N-MI                  PIC 9(02) COMP.
010900      *
011000      * ------- BUFFERS FOR CALLS TO OTHER COMMON MODULES -----------*
011100       COPY VSUBM.
011200       COPY XFEE.
011300       COPY VPAY.
011400       COPY VSPOT.
011500      *
011600      *****************
011700       LINKAGE SECTION.
011800      *****************
011900       COPY VCKOUT.
012000               EJECT
012100      ***************************************************************
012200       PROCEDURE DIVISION USING WK-C-VCKOUT-RECORD.
012300      ***************************************************************
012400       MAIN-MODULE.
012500           MOVE SPACES TO WK-C-VCKOUT-STATUS.
012600           MOVE SPACES TO WK-C-VCKOUT-ERROR-CD.
012700           MOVE ZERO   TO WK-C-VCKOUT-FEE-AMT.
012800           PERFORM A000-LOAD-LOG-TABLE
012900              THRU A099-LOAD-LOG-TABLE-EX.
013000           PERFORM A100-LOAD-SPOTS-TABLE
013100              THRU A199-LOAD-SPOTS-TABLE-EX.
013200           PERFORM B100-FIND-ACTIVE-LOG
013300              THRU B199-FIND-ACTIVE-LOG-EX.
013400           IF  WK-C-VCKOUT-ERROR-CD NOT = SPACES
013500               GO TO Z000-END-PROGRAM-ROUTINE.
013600           PERFORM B200-LOOKUP-SPOT-TYPE
013700              THRU B299-LOOKUP-SPOT-TYPE-EX.
013800           PERFORM B300-COMPUTE-DURATION
013900              THRU B399-COMPUTE-DURATION-EX.
014000           PERFORM B400-CHECK-SUBSCRIPTION
014100              THRU B499-CHECK-SUBSCRIPTION-EX.
014200           IF  WK-C-VCKOUT-ERROR-CD NOT = SPACES
014300               GO TO Z000-END-PROGRAM-ROUTINE.
014400           PERFORM C100-WRITE-PENDING-PAYMENT
014500              THRU C199-WRITE-PENDING-PAYMENT-EX.
014600           PERFORM D100-FINALIZE-CHECKOUT
014700              THRU D199-FINALIZE-CHECKOUT-EX.
014800      *
014900       Z000-END-PROGRAM-ROUTINE.
015000           EXIT PROGRAM.
015100      *
015200      *---------------------------------------------------------------*
015300       A000-LOAD-LOG-TABLE.
015400      *---------------------------------------------------------------*
015500           MOVE ZERO TO WK-N-LOG-COUNT.
015600           OPEN INPUT ENTRYEXIT-LOG-OUT.
015700           IF  NOT WK-C-SUCCESSFUL
015800               MOVE "PKL0191" TO WK-C-VCKOUT-ERROR-CD
015900               GO TO A099-LOAD-LOG-TABLE-EX.
016000           PERFORM A010-READ-ONE-LOG.
016100           PERFORM A020-LOAD-ONE-LOG
016200              UNTIL WK-C-END-OF-FILE.
016300           CLOSE ENTRYEXIT-LOG-OUT.
016400      *
016500       A099-LOAD-LOG-TABLE-EX.
016600           EXIT.
016700      *
016800      *---------------------------------------------------------------*
016900       A010-READ-ONE-LOG.
017000      *---------------------------------------------------------------*
017100           READ ENTRYEXIT-LOG-OUT.
017200      *
017300      *---------------------------------------------------------------*
017400       A020-LOAD-ONE-LOG.
017500      *---------------------------------------------------------------*
017600           ADD 1 TO WK-N-LOG-COUNT.
017700           MOVE LOG-LICENSE-PLATE TO WK-LOG-T-PLATE (WK-N-LOG-COUNT).
017800           MOVE LOG-SPOT-ID       TO WK-LOG-T-SPOT-ID (WK-N-LOG-COUNT).
017900           MOVE LOG-VEHICLE-TYPE
017910               TO WK-LOG-T-VEHICLE-TYPE (WK-N-LOG-COUNT).
018000           MOVE LOG-ENTRY-DATE    TO WK-LOG-T-ENTRY-DATE (WK-N-LOG-COUNT).
018100           MOVE LOG-ENTRY-TIME    TO WK-LOG-T-ENTRY-TIME (WK-N-LOG-COUNT).
018200           MOVE LOG-EXIT-DATE     TO WK-LOG-T-EXIT-DATE (WK-N-LOG-COUNT).
018300           MOVE LOG-EXIT-TIME     TO WK-LOG-T-EXIT-TIME (WK-N-LOG-COUNT).
018400           MOVE LOG-DURATION-HOURS TO WK-LOG-T-DURATION (WK-N-LOG-COUNT).
018500           MOVE "N"
018510               TO WK-LOG-T-REMOVE-FLAG (WK-N-LOG-COUNT).
018600           PERFORM A010-READ-ONE-LOG.
018700      *
018800      *---------------------------------------------------------------*
018900       A100-LOAD-SPOTS-TABLE.
019000      *---------------------------------------------------------------*
019010           MOVE ZERO TO WK-N-SPOT-COUNT.
019100           OPEN INPUT SPOTS.
019200           IF  NOT (WK-C-FS2 = "00")
019300               MOVE "PKL0192" TO WK-C-VCKOUT-ERROR-CD
019400               GO TO A199-LOAD-SPOTS-TABLE-EX.
019500           PERFORM A110-READ-ONE-SPOT.
019600           PERFORM A120-LOAD-ONE-SPOT
019700              UNTIL WK-C-FS2 = "10".
019800           CLOSE SPOTS.
019900      *
020000       A199-LOAD-SPOTS-TABLE-EX.
020100           EXIT.
020200      *
020300      *---------------------------------------------------------------*
020400       A110-READ-ONE-SPOT.
020500      *---------------------------------------------------------------*
020600           READ SPOTS.
020700      *
020800      *---------------------------------------------------------------*
020900       A120-LOAD-ONE-SPOT.
021000      *---------------------------------------------------------------*
021100           IF  WK-C-FS2 = "10"
021200               GO TO A199-LOAD-SPOTS-TABLE-EX.
021300           ADD 1 TO WK-N-SPOT-COUNT.
021400           MOVE SPOT-ID   TO WK-SPOT-SAVE-ID (WK-N-SPOT-COUNT).
021800           MOVE SPOT-TYPE TO WK-SPOT-SAVE-TYPE (WK-N-SPOT-COUNT).
021900           PERFORM A110-READ-ONE-SPOT.
022000      *
022100      *---------------------------------------------------------------*
022200       B100-FIND-ACTIVE-LOG.
022300      *---------------------------------------------------------------*
022400           MOVE "N" TO WK-C-LOG-FOUND-FLAG.
022500           MOVE ZERO TO WK-N-LOG-IDX.
022600           PERFORM B110-TEST-ONE-LOG
022700              THRU B119-TEST-ONE-LOG-EX
022800              VARYING WK-N-LOG-IDX FROM 1 BY 1
022900              UNTIL WK-N-LOG-IDX > WK-N-LOG-COUNT
023000                 OR WK-C-LOG-ROW-FOUND.
023100           IF  NOT WK-C-LOG-ROW-FOUND
023200               MOVE "PKL0193" TO WK-C-VCKOUT-ERROR-CD.
023300      *
023400       B199-FIND-ACTIVE-LOG-EX.
023500           EXIT.
023600      *
023700      *---------------------------------------------------------------*
023800       B110-TEST-ONE-LOG.
023900      *---------------------------------------------------------------*
024000           IF  WK-LOG-T-PLATE (WK-N-LOG-IDX) = WK-C-VCKOUT-PLATE
024100               AND WK-LOG-T-EXIT-DATE (WK-N-LOG-IDX) = ZERO
024200               MOVE WK-N-LOG-IDX TO WK-N-LOG-ACTIVE-IDX
024300               SET WK-C-LOG-ROW-FOUND TO TRUE
024400           END-IF.
024500      *
024600       B119-TEST-ONE-LOG-EX.
024700           EXIT.
024800      *
024900      *---------------------------------------------------------------*
025000       B200-LOOKUP-SPOT-TYPE.
025100      *---------------------------------------------------------------*
025200           MOVE SPACES TO WK-C-SPOT-TYPE-FOUND.
025300           MOVE ZERO   TO WK-N-SPOT-IDX.
025400           PERFORM B210-TEST-ONE-SPOT
025500              THRU B219-TEST-ONE-SPOT-EX
025600              VARYING WK-N-SPOT-IDX FROM 1 BY 1
025700              UNTIL WK-N-SPOT-IDX > WK-N-SPOT-COUNT
025800                 OR WK-C-SPOT-TYPE-FOUND NOT = SPACES.
025900      *
026000       B299-LOOKUP-SPOT-TYPE-EX.
026100           EXIT.
026200      *
026300      *---------------------------------------------------------------*
026400       B210-TEST-ONE-SPOT.
026500      *---------------------------------------------------------------*
026600           IF  WK-SPOT-SAVE-ID (WK-N-SPOT-IDX) =
026700                       WK-LOG-T-SPOT-ID (WK-N-LOG-ACTIVE-IDX)
026800               MOVE WK-SPOT-SAVE-TYPE (WK-N-SPOT-IDX)
026900                                TO WK-C-SPOT-TYPE-FOUND
027000           END-IF.
027100      *
027200       B219-TEST-ONE-SPOT-EX.
027300           EXIT.
027400      *
027500      *---------------------------------------------------------------*
027600       B300-COMPUTE-DURATION.
027700      *---------------------------------------------------------------*
027800           MOVE WK-LOG-T-ENTRY-DATE (WK-N-LOG-ACTIVE-IDX)(1:4)
027900                                                     TO WK-N-CCYY.
028000           MOVE WK-LOG-T-ENTRY-DATE (WK-N-LOG-ACTIVE-IDX)(5:2)
028100                                                     TO WK-N-MM.
028200           MOVE WK-LOG-T-ENTRY-DATE (WK-N-LOG-ACTIVE-IDX)(7:2)
028300                                                     TO WK-N-DD.
028400           PERFORM C600-CALC-JULIAN THRU C699-CALC-JULIAN-EX.
028500           MOVE WK-N-JULIAN-Y TO WK-N-ENTRY-JULIAN.
028600           DIVIDE WK-LOG-T-ENTRY-TIME (WK-N-LOG-ACTIVE-IDX) BY 100
028700                  GIVING WK-N-HH REMAINDER WK-N-MI.
028800           COMPUTE WK-N-ENTRY-TOTAL-MIN =
028900               (WK-N-ENTRY-JULIAN * 1440) + (WK-N-HH * 60) + WK-N-MI.
029000      *
029100           MOVE WK-C-VCKOUT-CUR-DATE(1:4) TO WK-N-CCYY.
029200           MOVE WK-C-VCKOUT-CUR-DATE(5:2) TO WK-N-MM.
029300           MOVE WK-C-VCKOUT-CUR-DATE(7:2) TO WK-N-DD.
029400           PERFORM C600-CALC-JULIAN THRU C699-CALC-JULIAN-EX.
029500           MOVE WK-N-JULIAN-Y TO WK-N-EXIT-JULIAN.
029600           DIVIDE WK-C-VCKOUT-CUR-TIME BY 100
029700                  GIVING WK-N-HH REMAINDER WK-N-MI.
029800           COMPUTE WK-N-EXIT-TOTAL-MIN =
029900               (WK-N-EXIT-JULIAN * 1440) + (WK-N-HH * 60) + WK-N-MI.
030000      *
030100           IF  WK-N-EXIT-TOTAL-MIN NOT > WK-N-ENTRY-TOTAL-MIN
030200               MOVE ZERO TO WK-LOG-T-DURATION (WK-N-LOG-ACTIVE-IDX)
030300           ELSE
030400               COMPUTE WK-LOG-T-DURATION (WK-N-LOG-ACTIVE-IDX) ROUNDED =
030500                   (WK-N-EXIT-TOTAL-MIN - WK-N-ENTRY-TOTAL-MIN) / 60
030600           END-IF.
030700      *
030800       B399-COMPUTE-DURATION-EX.
030900           EXIT.
031000      *
031100      *---------------------------------------------------------------*
031200       B400-CHECK-SUBSCRIPTION.
031300      *---------------------------------------------------------------*
031400           MOVE "4"                     TO WK-C-VSUBM-OPTION.
031500           MOVE WK-C-VCKOUT-PLATE        TO WK-C-VSUBM-PLATE.
031600           MOVE WK-C-VCKOUT-CUR-DATE     TO WK-C-VSUBM-CUR-DATE.
031700           CALL "PKLVSUBM" USING WK-C-VSUBM-RECORD.
031800           IF  WK-C-VSUBM-IS-ACTIVE
031900               MOVE ZERO TO WK-C-VCKOUT-FEE-AMT
032000               GO TO B499-CHECK-SUBSCRIPTION-EX.
032100      *
032200           MOVE WK-LOG-T-VEHICLE-TYPE (WK-N-LOG-ACTIVE-IDX)
032300                                       TO WK-C-XFEE-VEHICLE-TYPE.
032400           MOVE WK-C-SPOT-TYPE-FOUND   TO WK-C-XFEE-SPOT-TYPE.
032500           MOVE WK-LOG-T-DURATION (WK-N-LOG-ACTIVE-IDX)
032600                                       TO WK-C-XFEE-DURATION-HRS.
032700           MOVE WK-C-VCKOUT-CUR-HOUR   TO WK-C-XFEE-CUR-HOUR.
032800           MOVE WK-C-VCKOUT-CUR-DOW    TO WK-C-XFEE-CUR-DOW.
032900           CALL "PKLXFEE" USING WK-C-XFEE-RECORD.
033000           IF  NOT WK-C-XFEE-VALID
033100               MOVE WK-C-XFEE-ERROR-CD  TO WK-C-VCKOUT-ERROR-CD
033200               GO TO B499-CHECK-SUBSCRIPTION-EX.
033300           MOVE WK-C-XFEE-FEE-AMT      TO WK-C-VCKOUT-FEE-AMT.
033400      *
033500       B499-CHECK-SUBSCRIPTION-EX.
033600           EXIT.
033700      *
033800      *---------------------------------------------------------------*
033900       C100-WRITE-PENDING-PAYMENT.
034000      *---------------------------------------------------------------*
034100           MOVE "1"                    TO WK-C-VPAY-OPTION.
034200           MOVE WK-C-VCKOUT-PLATE       TO WK-C-VPAY-PLATE.
034300           MOVE WK-C-VCKOUT-FEE-AMT     TO WK-C-VPAY-AMOUNT.
034400           MOVE WK-C-VCKOUT-PAY-METHOD  TO WK-C-VPAY-METHOD.
034500           MOVE WK-C-VCKOUT-CUR-DATE    TO WK-C-VPAY-CUR-DATE.
034600           CALL "PKLVPAY" USING WK-C-VPAY-RECORD.
034700      *
034800       C199-WRITE-PENDING-PAYMENT-EX.
034900           EXIT.
035000      *
035100      *---------------------------------------------------------------*
035200       D100-FINALIZE-CHECKOUT.
035300      *---------------------------------------------------------------*
035400           IF  WK-C-VCKOUT-PAY-OK
035500               MOVE "2" TO WK-C-VPAY-OPTION
035600               CALL "PKLVPAY" USING WK-C-VPAY-RECORD
035700               MOVE "R" TO WK-C-VSPOT-OPTION
035800               MOVE WK-LOG-T-SPOT-ID (WK-N-LOG-ACTIVE-IDX)
035900                                     TO WK-C-VSPOT-SPOT-ID
036000               CALL "PKLVSPOT" USING WK-C-VSPOT-RECORD
036100               MOVE "Y" TO WK-LOG-T-REMOVE-FLAG (WK-N-LOG-ACTIVE-IDX)
036200               PERFORM C200-REWRITE-LOG-FILE
036300                  THRU C299-REWRITE-LOG-FILE-EX
036400               MOVE "COMPLETED" TO WK-C-VCKOUT-STATUS
036500           ELSE
036600               MOVE "3" TO WK-C-VPAY-OPTION
036700               CALL "PKLVPAY" USING WK-C-VPAY-RECORD
036800               MOVE "FAILED"    TO WK-C-VCKOUT-STATUS
036900           END-IF.
037000      *
037100       D199-FINALIZE-CHECKOUT-EX.
037200           EXIT.
037300      *
037400      *---------------------------------------------------------------*
037500       C200-REWRITE-LOG-FILE.
037600      *---------------------------------------------------------------*
037700           OPEN OUTPUT ENTRYEXIT-LOG-OUT.
037800           PERFORM C210-WRITE-ONE-LOG
037900              VARYING WK-N-LOG-IDX FROM 1 BY 1
038000              UNTIL WK-N-LOG-IDX > WK-N-LOG-COUNT.
038100           CLOSE ENTRYEXIT-LOG-OUT.
038200      *
038300       C299-REWRITE-LOG-FILE-EX.
038400           EXIT.
038500      *
038600      *---------------------------------------------------------------*
038700       C210-WRITE-ONE-LOG.
038800      *---------------------------------------------------------------*
038900           IF  WK-LOG-T-REMOVE-FLAG (WK-N-LOG-IDX) NOT = "Y"
039000               MOVE WK-LOG-T-PLATE (WK-N-LOG-IDX)   TO LOG-LICENSE-PLATE
039100               MOVE WK-LOG-T-SPOT-ID (WK-N-LOG-IDX) TO LOG-SPOT-ID
039200               MOVE WK-LOG-T-VEHICLE-TYPE (WK-N-LOG-IDX)
039300                                          TO LOG-VEHICLE-TYPE
039400               MOVE WK-LOG-T-ENTRY-DATE (WK-N-LOG-IDX) TO LOG-ENTRY-DATE
039500               MOVE WK-LOG-T-ENTRY-TIME (WK-N-LOG-IDX) TO LOG-ENTRY-TIME
039600               MOVE WK-LOG-T-EXIT-DATE (WK-N-LOG-IDX)  TO LOG-EXIT-DATE
039700               MOVE WK-LOG-T-EXIT-TIME (WK-N-LOG-IDX)  TO LOG-EXIT-TIME
039800               MOVE WK-LOG-T-DURATION (WK-N-LOG-IDX)
039900                                          TO LOG-DURATION-HOURS
040000               WRITE LOG-RECORD
040100           END-IF.
040200      *
040300      *---------------------------------------------------------------*
040400       C600-CALC-JULIAN.
040500      *---------------------------------------------------------------*
040600           COMPUTE WK-N-JULIAN-A = (14 - WK-N-MM) / 12.
040700           COMPUTE WK-N-JULIAN-Y = WK-N-CCYY + 4800 - WK-N-JULIAN-A.
040800           COMPUTE WK-N-JULIAN-M = WK-N-MM + (12 * WK-N-JULIAN-A) - 3.
040900           COMPUTE WK-N-JULIAN-Y =
041000               WK-N-DD + ((153 * WK-N-JULIAN-M) + 2) / 5
041100             + (365 * WK-N-JULIAN-Y) + (WK-N-JULIAN-Y / 4)
041200             - (WK-N-JULIAN-Y / 100) + (WK-N-JULIAN-Y / 400) - 32045.
041300      *
041400       C699-CALC-JULIAN-EX.
041500           EXIT.
041600      *
041700      ******************************************************************
041800      ************** END OF PROGRAM SOURCE -  PKLVCKOUT ***************
041900      ******************************************************************
