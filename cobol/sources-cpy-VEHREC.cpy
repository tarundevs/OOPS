000100******************************************************************
000200*                 RECORD LAYOUT  -  V E H R E C                  *
000300******************************************************************
000400*DESCRIPTION : VEHICLE MASTER RECORD, ONE ROW PER VEHICLE THAT   *
000500*              HAS EVER PRESENTED AT THE GATE.  READ BY PKLVCKIN *
000600*              FROM VEHICLES-IN.                                 *
001000*------------------------------------------------------------------
001100* HISTORY OF MODIFICATION:                                       *
001200*------------------------------------------------------------------
001300* TAG    INIT   DATE        DESCRIPTION                          *
001400*------------------------------------------------------------------
001500* PKL002 RLH    14/03/1991 - INITIAL VERSION.                    *
001600* PKL047 MKN    08/05/2001 - ADD VEH-LUXURY-FLAG FOR THE NEW     *
001700*                            CAR-PARK PREMIUM SURCHARGE PILOT.   *
001800* PKL169 KPT    14/03/2007 - WIDEN THE RECORD TO CARRY THE USUAL *
001810*                            SITE/MAINTENANCE/SPARE TRAILER      *
001820*                            FIELDS EVERY OTHER MASTER IN THE    *
001830*                            LIBRARY CARRIES - AUDIT FINDING     *
001840*                            PKL-AUD-31.  NONE OF THESE FIELDS   *
001850*                            ARE READ OR SET BY PKLVCKIN ITSELF. *
001900*------------------------------------------------------------------
002000 01  VEH-RECORD.
002100     05  VEH-LICENSE-PLATE            PIC X(15).
002200     05  VEH-VEHICLE-TYPE             PIC X(08).
002300     05  VEH-HANDICAPPED-FLAG         PIC X(01).
002400         88  VEH-IS-HANDICAPPED           VALUE "Y".
002500         88  VEH-NOT-HANDICAPPED          VALUE "N".
002600     05  VEH-LUXURY-FLAG              PIC X(01).
002700         88  VEH-IS-LUXURY                VALUE "Y".
002800         88  VEH-NOT-LUXURY               VALUE "N".
002900*    ---------- SITE/MAINTENANCE TRAILER (SEE PKL169) -----------
003000     05  VEH-FACILITY-ID              PIC X(04).
003100     05  VEH-TERMINAL-ID              PIC X(04).
003200     05  VEH-LAST-MAINT-DATE          PIC 9(08).
003300     05  VEH-LAST-MAINT-TIME          PIC 9(04).
003400     05  VEH-LAST-MAINT-OPID          PIC X(06).
003500     05  VEH-REC-STATUS-IND           PIC X(01).
003600         88  VEH-REC-IS-ACTIVE            VALUE "A".
003700         88  VEH-REC-IS-ARCHIVED          VALUE "X".
003800     05  VEH-CHECKSUM                 PIC 9(05) COMP.
003900     05  VEH-SPARE-1                  PIC X(10).
004000     05  VEH-SPARE-2                  PIC X(10).
004100     05  FILLER                        PIC X(10).
