000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     PKLRSEC.
000500       AUTHOR.         DESMOND LIM.
000600       INSTALLATION.   CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN.   10 APR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *
001100      *DESCRIPTION :  SECURITY LOG LISTING.  TWO VARIANTS, SELECTED BY
001200      *               UPSI-SWITCH-0 AT RUN TIME (SEE RUN BOOK PKL-RB-04
001300      *               FOR THE OPERATOR CARD THAT SETS THE SWITCH) -
001400      *               OFF = ALL LOGS, GROUPED BY PLATE WITH A CONTROL
001500      *               BREAK, ROWS IN ENTRY ORDER WITHIN EACH PLATE.
001600      *               ON  = LOGS FOR ONE ENTRY DATE ONLY (ACCEPTED FROM
001700      *               SYSIN), NO CONTROL BREAK, FILE ORDER.  THE FILE
001800      *               IS LINE SEQUENTIAL AND NOT KEYED ON PLATE SO THE
001900      *               BREAK VARIANT LOADS IT TO A TABLE AND SORTS THE
002000      *               TABLE IN STORAGE - SEE C500.
002100      *----------------------------------------------------------------*
002200      * HISTORY OF MODIFICATION:                                      *
002300      *----------------------------------------------------------------*
002400      * TAG    INIT   DATE        DESCRIPTION                         *
002500      * ------ ------ ----------  ----------------------------------- *
002600      * PKL044 DSL    10/04/1991 - INITIAL VERSION, ALL-LOGS ONLY.      *
002700      * PKL091 MKN    08/05/2001 - ADD UPSI-0 BY-DATE VARIANT PER       *
002800      *                            SECURITY OFFICE REQUEST PKL-RQ-061.  *
002850      * PKL167 KPT    14/03/2007 - PAD THE LOG-ENTRY TABLE ROW WITH A    *
002860      *                            FILLER BYTE PER SITE STANDARDS       *
002870      *                            REVIEW - PKL-RQ-075.                 *
002900      *----------------------------------------------------------------*
003000               EJECT
003100      **********************
003200       ENVIRONMENT DIVISION.
003300      **********************
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER.  IBM-AS400.
003600       OBJECT-COMPUTER.  IBM-AS400.
003700       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003800                         UPSI-0 IS UPSI-SWITCH-0
003900                           ON  STATUS IS WK-C-BY-DATE-VARIANT
004000                           OFF STATUS IS WK-C-ALL-LOGS-VARIANT.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT ENTRYEXIT-LOG-IN ASSIGN TO ENTRYEXIT-LOG-OUT
004400                  ORGANIZATION IS LINE SEQUENTIAL
004500                  FILE STATUS  IS WK-C-FILE-STATUS.
004600           SELECT PRINT-FILE ASSIGN TO SECRPT
004700                  ORGANIZATION IS LINE SEQUENTIAL.
004800      *
004900      ***************
005000       DATA DIVISION.
005100      ***************
005200       FILE SECTION.
005300       FD  ENTRYEXIT-LOG-IN
005400           LABEL RECORDS ARE OMITTED.
005500       COPY LOGREC.
005600      *
005700       FD  PRINT-FILE
005800           LABEL RECORDS ARE OMITTED.
005900       01  PRINT-RECORD                 PIC X(100).
006000      *
006100       WORKING-STORAGE SECTION.
006200      *************************
006300       01  FILLER PIC X(24) VALUE "** PROGRAM PKLRSEC **".
006400      *
006500       01  WK-C-COMMON.
006600       COPY PLCMWS.
006700      *
006800       01  TITLE-LINE.
006900           05  FILLER PIC X(31) VALUE SPACES.
007000           05  FILLER PIC X(20) VALUE "SECURITY LOGS REPORT".
007100           05  FILLER PIC X(39) VALUE SPACES.
007200      *
007300       01  HEADING-1.
007400           05  FILLER PIC X(15) VALUE "LICENSE PLATE".
007500           05  FILLER PIC X(12) VALUE "SPOT ID".
007600           05  FILLER PIC X(20) VALUE "ENTRY TIME".
007700           05  FILLER PIC X(20) VALUE "EXIT TIME".
007800           05  FILLER PIC X(12) VALUE "VEHICLE TYPE".
007900      *
008000       01  HEADING-2.
008100           05  FILLER PIC X(15) VALUE ALL "-".
008200           05  FILLER PIC X(12) VALUE ALL "-".
008300           05  FILLER PIC X(20) VALUE ALL "-".
008400           05  FILLER PIC X(20) VALUE ALL "-".
008500           05  FILLER PIC X(12) VALUE ALL "-".
008600      *
008700       01  BREAK-LINE.
008800           05  FILLER PIC X(20) VALUE "PLATE: ".
008900           05  BL-PLATE          PIC X(15).
009000      *
009100       01  DETAIL-1.
009200           05  D-PLATE       PIC X(15).
009300           05  D-SPOT-ID     PIC X(12).
009400           05  D-ENTRY-TIME  PIC X(20).
009500           05  D-EXIT-TIME   PIC X(20).
009600           05  D-VEH-TYPE    PIC X(12).
009610           05  FILLER        PIC X(21).
009700      *
009800       01  WK-C-VARIANT-SWITCH      PIC X(01).
009900           88  WK-C-BY-DATE-VARIANT     VALUE "1".
010000           88  WK-C-ALL-LOGS-VARIANT    VALUE "0".
010100       01  WK-N-FILTER-DATE         PIC 9(08).
010110       01  WK-N-FILTER-DATE-R REDEFINES WK-N-FILTER-DATE.
010120           05  WK-N-FILTER-CCYY     PIC 9(04).
010130           05  WK-N-FILTER-MM       PIC 9(02).
010140           05  WK-N-FILTER-DD       PIC 9(02).
010200      *
010300       01  WK-C-END-OF-LOG          PIC X(01) VALUE "N".
010400           88  WK-C-LOG-EOF             VALUE "Y".
010500       01  WK-N-PRINTED-LINES       PIC 9(02) COMP.
010600           88  WK-C-PAGE-FULL           VALUE 30 THRU 99.
010700       01  WK-N-ROW-COUNT           PIC 9(05) COMP.
010710       01  WK-N-ROW-COUNT-R REDEFINES WK-N-ROW-COUNT
010720                                      PIC 9(05) COMP.
010800       01  WK-C-FIRST-BREAK         PIC X(01) VALUE "Y".
010900      *
011000       01  WK-N-LOG-MAX-ENTRIES     PIC 9(05) COMP VALUE 2000.
011100       01  WK-N-LOG-COUNT           PIC 9(05) COMP.
011200       01  WK-N-LOG-IDX             PIC 9(05) COMP.
011300       01  WK-N-LOG-IDX2            PIC 9(05) COMP.
011400       01  WK-LOG-TABLE.
011500           05  WK-LOG-ENTRY OCCURS 2000 TIMES.
011600               10  WK-LOG-T-PLATE      PIC X(15).
011700               10  WK-LOG-T-SPOT-ID    PIC X(06).
011800               10  WK-LOG-T-VEH-TYPE   PIC X(08).
011900               10  WK-LOG-T-ENTRY-DATE PIC 9(08).
012000               10  WK-LOG-T-ENTRY-TIME PIC 9(04).
012100               10  WK-LOG-T-EXIT-DATE  PIC 9(08).
012200               10  WK-LOG-T-EXIT-TIME  PIC 9(04).
012300               10  WK-LOG-T-SEQ-NO     PIC 9(05) COMP.
012350               10  FILLER              PIC X(01).                 PKL167  
012400       01  WK-LOG-TABLE-BYTES REDEFINES WK-LOG-TABLE              PKL167  
012500                                        PIC X(100000).            PKL167  
012600       01  WK-LOG-HOLD-ENTRY.
012700           05  WK-LOG-H-PLATE        PIC X(15).
012800           05  WK-LOG-H-SPOT-ID      PIC X(06).
012900           05  WK-LOG-H-VEH-TYPE     PIC X(08).
013000           05  WK-LOG-H-ENTRY-DATE   PIC 9(08).
013100           05  WK-LOG-H-ENTRY-TIME   PIC 9(04).
013200           05  WK-LOG-H-EXIT-DATE    PIC 9(08).
013300           05  WK-LOG-H-EXIT-TIME    PIC 9(04).
013400           05  WK-LOG-H-SEQ-NO       PIC 9(05) COMP.
013500       01  WK-C-SWAP-MADE           PIC X(01).
013600           88  WK-C-A-SWAP-WAS-MADE     VALUE "Y".
013700      *
014000      ***************************************************************
014100       PROCEDURE DIVISION.
014200      ***************************************************************
014300       MAIN-MODULE.
014400           IF  UPSI-SWITCH-0 = "1"
014500               MOVE "1" TO WK-C-VARIANT-SWITCH
014600           ELSE
014700               MOVE "0" TO WK-C-VARIANT-SWITCH
014800           END-IF.
014900           PERFORM A000-OPEN-FILES
015000              THRU A099-OPEN-FILES-EX.
015100           IF  WK-C-BY-DATE-VARIANT
015200               PERFORM E000-RUN-BY-DATE-VARIANT
015300                  THRU E099-RUN-BY-DATE-VARIANT-EX
015400           ELSE
015500               PERFORM D000-RUN-ALL-LOGS-VARIANT
015600                  THRU D099-RUN-ALL-LOGS-VARIANT-EX
015700           END-IF.
015800           CLOSE ENTRYEXIT-LOG-IN PRINT-FILE.
015900           EXIT PROGRAM.
016000      *
016100      *---------------------------------------------------------------*
016200       A000-OPEN-FILES.
016300      *---------------------------------------------------------------*
016400           OPEN INPUT ENTRYEXIT-LOG-IN.
016500           OPEN OUTPUT PRINT-FILE.
016600           IF  WK-C-BY-DATE-VARIANT
016700               ACCEPT WK-N-FILTER-DATE FROM SYSIN
016800           END-IF.
016900      *
017000       A099-OPEN-FILES-EX.
017100           EXIT.
017200      *
017300      *---------------------------------------------------------------*
017400       B100-PRINT-HEADINGS.
017500      *---------------------------------------------------------------*
017600           MOVE TITLE-LINE TO PRINT-RECORD.
017700           WRITE PRINT-RECORD.
017800           MOVE SPACES     TO PRINT-RECORD.
017900           WRITE PRINT-RECORD.
018000           MOVE HEADING-1  TO PRINT-RECORD.
018100           WRITE PRINT-RECORD.
018200           MOVE HEADING-2  TO PRINT-RECORD.
018300           WRITE PRINT-RECORD.
018400           MOVE ZERO       TO WK-N-PRINTED-LINES.
018500      *
018600       B199-PRINT-HEADINGS-EX.
018700           EXIT.
018800      *
018900      *---------------------------------------------------------------*
019000       C100-FINALIZE-PAGE.
019100      *---------------------------------------------------------------*
019200           MOVE SPACES TO PRINT-RECORD.
019300           STRING "TOTAL SECURITY LOG ROWS: " DELIMITED BY SIZE
019400                  WK-N-ROW-COUNT          DELIMITED BY SIZE
019500                  INTO PRINT-RECORD.
019600           WRITE PRINT-RECORD.
019700      *
019800       C199-FINALIZE-PAGE-EX.
019900           EXIT.
020000      *
020100      *---------------------------------------------------------------*
020200       C200-BUILD-AND-PRINT-DETAIL.
020300      *---------------------------------------------------------------*
020400           MOVE WK-LOG-H-PLATE       TO D-PLATE.
020500           MOVE WK-LOG-H-SPOT-ID     TO D-SPOT-ID.
020600           MOVE WK-LOG-H-ENTRY-DATE  TO D-ENTRY-TIME.
020700           IF  WK-LOG-H-EXIT-DATE = ZERO
020800               MOVE "STILL PARKED"   TO D-EXIT-TIME
020900           ELSE
021000               MOVE WK-LOG-H-EXIT-DATE TO D-EXIT-TIME
021100           END-IF.
021200           MOVE WK-LOG-H-VEH-TYPE    TO D-VEH-TYPE.
021300           MOVE DETAIL-1             TO PRINT-RECORD.
021400           WRITE PRINT-RECORD.
021500           ADD 1 TO WK-N-PRINTED-LINES.
021600           ADD 1 TO WK-N-ROW-COUNT.
021700           IF  WK-C-PAGE-FULL
021800               PERFORM B100-PRINT-HEADINGS
021900                  THRU B199-PRINT-HEADINGS-EX
022000           END-IF.
022100      *
022200       C299-BUILD-AND-PRINT-DETAIL-EX.
022300           EXIT.
022400      *
022500      *---------------------------------------------------------------*
022600       E000-RUN-BY-DATE-VARIANT.
022700      *---------------------------------------------------------------*
022800           PERFORM B100-PRINT-HEADINGS
022900              THRU B199-PRINT-HEADINGS-EX.
023000           PERFORM E100-READ-ONE-LOG.
023100           PERFORM E200-PRINT-IF-MATCHES-DATE
023200              THRU E299-PRINT-IF-MATCHES-DATE-EX
023300              UNTIL WK-C-LOG-EOF.
023400           PERFORM C100-FINALIZE-PAGE
023500              THRU C199-FINALIZE-PAGE-EX.
023600      *
023700       E099-RUN-BY-DATE-VARIANT-EX.
023800           EXIT.
023900      *
024000      *---------------------------------------------------------------*
024100       E100-READ-ONE-LOG.
024200      *---------------------------------------------------------------*
024300           READ ENTRYEXIT-LOG-IN
024400               AT END MOVE "Y" TO WK-C-END-OF-LOG.
024500      *
024600      *---------------------------------------------------------------*
024700       E200-PRINT-IF-MATCHES-DATE.
024800      *---------------------------------------------------------------*
024900           IF  LOG-ENTRY-DATE = WK-N-FILTER-DATE
025000               MOVE LOG-LICENSE-PLATE TO WK-LOG-H-PLATE
025100               MOVE LOG-SPOT-ID       TO WK-LOG-H-SPOT-ID
025200               MOVE LOG-VEHICLE-TYPE  TO WK-LOG-H-VEH-TYPE
025300               MOVE LOG-ENTRY-DATE    TO WK-LOG-H-ENTRY-DATE
025400               MOVE LOG-EXIT-DATE     TO WK-LOG-H-EXIT-DATE
025500               PERFORM C200-BUILD-AND-PRINT-DETAIL
025600                  THRU C299-BUILD-AND-PRINT-DETAIL-EX
025700           END-IF.
025800           PERFORM E100-READ-ONE-LOG.
025900      *
026000       E299-PRINT-IF-MATCHES-DATE-EX.
026100           EXIT.
026200      *
026300      *---------------------------------------------------------------*
026400       D000-RUN-ALL-LOGS-VARIANT.
026500      *---------------------------------------------------------------*
026600           PERFORM B100-PRINT-HEADINGS
026700              THRU B199-PRINT-HEADINGS-EX.
026800           PERFORM A100-LOAD-LOG-TABLE
026900              THRU A199-LOAD-LOG-TABLE-EX.
027000           PERFORM C500-SORT-LOG-TABLE
027100              THRU C599-SORT-LOG-TABLE-EX.
027200           PERFORM D100-PRINT-SORTED-TABLE
027300              THRU D199-PRINT-SORTED-TABLE-EX
027400              VARYING WK-N-LOG-IDX FROM 1 BY 1
027500              UNTIL WK-N-LOG-IDX > WK-N-LOG-COUNT.
027600           PERFORM C100-FINALIZE-PAGE
027700              THRU C199-FINALIZE-PAGE-EX.
027800      *
027900       D099-RUN-ALL-LOGS-VARIANT-EX.
028000           EXIT.
028100      *
028200      *---------------------------------------------------------------*
028300       A100-LOAD-LOG-TABLE.
028400      *---------------------------------------------------------------*
028500           MOVE ZERO TO WK-N-LOG-COUNT.
028600           PERFORM E100-READ-ONE-LOG.
028700           PERFORM A120-LOAD-ONE-LOG
028800              UNTIL WK-C-LOG-EOF.
028900      *
029000       A199-LOAD-LOG-TABLE-EX.
029100           EXIT.
029200      *
029300      *---------------------------------------------------------------*
029400       A120-LOAD-ONE-LOG.
029500      *---------------------------------------------------------------*
029600           ADD 1 TO WK-N-LOG-COUNT.
029700           MOVE LOG-LICENSE-PLATE TO WK-LOG-T-PLATE (WK-N-LOG-COUNT).
029800           MOVE LOG-SPOT-ID       TO WK-LOG-T-SPOT-ID (WK-N-LOG-COUNT).
029900           MOVE LOG-VEHICLE-TYPE  TO WK-LOG-T-VEH-TYPE (WK-N-LOG-COUNT).
030000           MOVE LOG-ENTRY-DATE    TO WK-LOG-T-ENTRY-DATE (WK-N-LOG-COUNT).
030100           MOVE LOG-ENTRY-TIME    TO WK-LOG-T-ENTRY-TIME (WK-N-LOG-COUNT).
030200           MOVE LOG-EXIT-DATE     TO WK-LOG-T-EXIT-DATE (WK-N-LOG-COUNT).
030300           MOVE LOG-EXIT-TIME     TO WK-LOG-T-EXIT-TIME (WK-N-LOG-COUNT).
030400           MOVE WK-N-LOG-COUNT    TO WK-LOG-T-SEQ-NO (WK-N-LOG-COUNT).
030500           PERFORM E100-READ-ONE-LOG.
030600      *
030700      *---------------------------------------------------------------*
030800       C500-SORT-LOG-TABLE.
030900      *---------------------------------------------------------------*
031000      *    IN-STORAGE BUBBLE SORT, KEYED ON PLATE THEN ORIGINAL
031100      *    SEQUENCE NUMBER, SO THE ENTRY ORDER WITHIN A PLATE GROUP
031200      *    IS PRESERVED (A STABLE SORT) WHILE THE FILE ITSELF STAYS
031300      *    IN ARRIVAL ORDER - SEE DESCRIPTION BANNER ABOVE.
031400      *---------------------------------------------------------------*
031500           MOVE "Y" TO WK-C-SWAP-MADE.
031600           PERFORM C510-ONE-SORT-PASS
031700              THRU C519-ONE-SORT-PASS-EX
031800              UNTIL NOT WK-C-A-SWAP-WAS-MADE.
031900      *
032000       C599-SORT-LOG-TABLE-EX.
032100           EXIT.
032200      *
032300      *---------------------------------------------------------------*
032400       C510-ONE-SORT-PASS.
032500      *---------------------------------------------------------------*
032600           MOVE "N" TO WK-C-SWAP-MADE.
032700           PERFORM C520-COMPARE-ADJACENT
032800              THRU C529-COMPARE-ADJACENT-EX
032900              VARYING WK-N-LOG-IDX FROM 1 BY 1
033000              UNTIL WK-N-LOG-IDX > WK-N-LOG-COUNT - 1.
033100      *
033200       C519-ONE-SORT-PASS-EX.
033300           EXIT.
033400      *
033500      *---------------------------------------------------------------*
033600       C520-COMPARE-ADJACENT.
033700      *---------------------------------------------------------------*
033800           COMPUTE WK-N-LOG-IDX2 = WK-N-LOG-IDX + 1.
033900           IF  WK-LOG-T-PLATE (WK-N-LOG-IDX) >
033910                   WK-LOG-T-PLATE (WK-N-LOG-IDX2)
034000               OR (WK-LOG-T-PLATE (WK-N-LOG-IDX) =
034010                   WK-LOG-T-PLATE (WK-N-LOG-IDX2)
034100                   AND WK-LOG-T-SEQ-NO (WK-N-LOG-IDX) >
034200                       WK-LOG-T-SEQ-NO (WK-N-LOG-IDX2))
034300               MOVE WK-LOG-ENTRY (WK-N-LOG-IDX)  TO WK-LOG-HOLD-ENTRY
034400               MOVE WK-LOG-ENTRY (WK-N-LOG-IDX2)
034410                   TO WK-LOG-ENTRY (WK-N-LOG-IDX)
034500               MOVE WK-LOG-HOLD-ENTRY
034510                   TO WK-LOG-ENTRY (WK-N-LOG-IDX2)
034600               MOVE "Y" TO WK-C-SWAP-MADE
034700           END-IF.
034800      *
034900       C529-COMPARE-ADJACENT-EX.
035000           EXIT.
035100      *
035200      *---------------------------------------------------------------*
035300       D100-PRINT-SORTED-TABLE.
035400      *---------------------------------------------------------------*
035500           IF  WK-C-FIRST-BREAK = "Y"
035600               MOVE "N" TO WK-C-FIRST-BREAK
035700               MOVE WK-LOG-T-PLATE (WK-N-LOG-IDX) TO BL-PLATE
035800               MOVE BREAK-LINE TO PRINT-RECORD
035900               WRITE PRINT-RECORD
036000           ELSE
036100               IF  WK-LOG-T-PLATE (WK-N-LOG-IDX) NOT =
036200                       WK-LOG-T-PLATE (WK-N-LOG-IDX - 1)
036300                   MOVE WK-LOG-T-PLATE (WK-N-LOG-IDX) TO BL-PLATE
036400                   MOVE BREAK-LINE TO PRINT-RECORD
036500                   WRITE PRINT-RECORD
036600               END-IF
036700           END-IF.
036800           MOVE WK-LOG-T-PLATE (WK-N-LOG-IDX)      TO WK-LOG-H-PLATE.
036900           MOVE WK-LOG-T-SPOT-ID (WK-N-LOG-IDX)    TO WK-LOG-H-SPOT-ID.
037000           MOVE WK-LOG-T-VEH-TYPE (WK-N-LOG-IDX)   TO WK-LOG-H-VEH-TYPE.
037100           MOVE WK-LOG-T-ENTRY-DATE (WK-N-LOG-IDX) TO WK-LOG-H-ENTRY-DATE.
037200           MOVE WK-LOG-T-EXIT-DATE (WK-N-LOG-IDX)  TO WK-LOG-H-EXIT-DATE.
037300           PERFORM C200-BUILD-AND-PRINT-DETAIL
037400              THRU C299-BUILD-AND-PRINT-DETAIL-EX.
037500      *
037600       D199-PRINT-SORTED-TABLE-EX.
037700           EXIT.
037800      *
037900      ******************************************************************
038000      ************** END OF PROGRAM SOURCE -  PKLRSEC ****************
038100      ******************************************************************
