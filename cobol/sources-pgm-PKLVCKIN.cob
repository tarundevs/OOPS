000100      ***************************************************************
000200       IDENTIFICATION DIVISION.
000300      ***************************************************************
000400       PROGRAM-ID. PKLVCKIN.
000500       AUTHOR. R L HARGREAVES.
000600       INSTALLATION. CENTRAL CAR PARKS DIVISION.
000700       DATE-WRITTEN. 20 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY. CONFIDENTIAL - CAR PARKS DIVISION USE ONLY.
001000      *----------------------------------------------------------------*
001100      *DESCRIPTION : THIS PROGRAM IS THE CHECK-IN ORCHESTRATOR.       *
001200      *              IT VALIDATES THE VEHICLE AGAINST VEHICLES-IN,    *
001300      *              THEN EITHER ALLOCATES A WALK-UP SPOT OR HONOURS  *
001400      *              AN EXISTING RESERVATION, AND APPENDS THE ENTRY   *
001500      *              TO THE ENTRY/EXIT SECURITY LOG.                  *
001600      *----------------------------------------------------------------*
001700      * HISTORY OF MODIFICATION:                                      *
001800      *----------------------------------------------------------------*
001900      * TAG    INIT   DATE        DESCRIPTION                         *
002000      * ------ ------ ----------  ----------------------------------- *
002100      * PKL034 RLH    20/03/1991 - INITIAL VERSION, WALK-UP ONLY.     *
002200      * PKL063 DJT    05/11/1994 - ADD RESERVED CHECK-IN PATH, CALLS  *
002300      *                            PKLVRES FOR THE USE WINDOW CHECK.  *
002400      * PKL078 SGN    19/12/1998 - Y2K: WK-C-VCKIN-CUR-DATE AND THE   *
002500      *                            LOG ENTRY DATE WIDENED TO 9(08)    *
002600      *                            CCYYMMDD THROUGHOUT.               *
002700      * PKL144 APH    14/06/2004 - REJECT UNKNOWN PLATES AGAINST      *
002800      *                            VEHICLES-IN RATHER THAN ASSUME     *
002900      *                            CAR CLASS - AUDIT FINDING PKL-AUD-25.
002950      * PKL159 KPT    14/03/2007 - ADD PLATE/DATE HOLDING AREAS USED    *
002960      *                            WHEN BUILDING THE LOG RECORD PER    *
002970      *                            PKL-RQ-075.                        *
003000      *----------------------------------------------------------------*
003100               EJECT
003200      ***************************************************************
003300       ENVIRONMENT DIVISION.
003400      ***************************************************************
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER. IBM-AS400.
003700       OBJECT-COMPUTER. IBM-AS400.
003800       SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT VEHICLES-IN ASSIGN TO VEHICLES-IN
004200                  ORGANIZATION IS LINE SEQUENTIAL
004300                  FILE STATUS  IS WK-C-FILE-STATUS.
004400           SELECT ENTRYEXIT-LOG-OUT ASSIGN TO ENTRYEXIT-LOG-OUT
004500                  ORGANIZATION IS LINE SEQUENTIAL
004600                  FILE STATUS  IS WK-C-FS2.
004700      ***************
004800       DATA DIVISION.
004900      ***************
005000       FILE SECTION.
005100      ***************
005200       FD  VEHICLES-IN
005300           LABEL RECORDS ARE OMITTED.
005400       COPY VEHREC.
005500      *
005600       FD  ENTRYEXIT-LOG-OUT
005700           LABEL RECORDS ARE OMITTED.
005800       COPY LOGREC.
005900      *
006000       WORKING-STORAGE SECTION.
006100      *************************
006200       01  FILLER PIC X(24) VALUE "** PROGRAM PKLVCKIN **".
006300      *
006400       01  WK-C-COMMON.
006500       COPY PLCMWS.
006600       01  WK-C-FS2 PIC X(02).
006700      *
006800       01  WK-C-VEH-FOUND-FLAG PIC X(01) VALUE "N".
006900           88  WK-C-VEH-FOUND VALUE "Y".
007000       01  WK-C-VEH-TYPE-SAVE PIC X(08).
007100       01  WK-C-VEH-TYPE-SAVE-R REDEFINES WK-C-VEH-TYPE-SAVE.
007200           05  WK-C-VEH-TYPE-BYTE PIC X(01) OCCURS 8 TIMES.
007210       01  WK-C-VCKIN-PLATE-HOLD PIC X(15).                       PKL159  
007220       01  WK-C-VCKIN-PLATE-HOLD-R REDEFINES WK-C-VCKIN-PLATE-HOLD.
007225      *                                                             PKL159
007230           05  WK-C-VCKIN-PLATE-PFX  PIC X(03).                   PKL159  
007240           05  WK-C-VCKIN-PLATE-REST PIC X(12).                   PKL159  
007250       01  WK-N-VCKIN-DATE-HOLD  PIC 9(08).                       PKL159  
007260       01  WK-N-VCKIN-DATE-HOLD-R REDEFINES WK-N-VCKIN-DATE-HOLD. PKL159  
007270           05  WK-N-VCKIN-HOLD-CCYY  PIC 9(04).                   PKL159  
007280           05  WK-N-VCKIN-HOLD-MM    PIC 9(02).                   PKL159  
007290           05  WK-N-VCKIN-HOLD-DD    PIC 9(02).                   PKL159  
007300      *
007400      * ------------- BUFFERS FOR CALLS TO HELPER MODULES ------------*
007500       COPY VSPOT.
007600       COPY VRES.
007700      *
007800      *****************
007900       LINKAGE SECTION.
008000      *****************
008100       COPY VCKIN.
008200               EJECT
008300      ***************************************************************
008400       PROCEDURE DIVISION USING WK-C-VCKIN-RECORD.
008500      ***************************************************************
008600       MAIN-MODULE.
008700           MOVE SPACES TO WK-C-VCKIN-ASSIGNED-SPOT.
008800           MOVE SPACES TO WK-C-VCKIN-SUCCESS-FLAG.
008900           MOVE SPACES TO WK-C-VCKIN-ERROR-CD.
009000           PERFORM A000-FIND-VEHICLE
009100              THRU A099-FIND-VEHICLE-EX.
009200           IF  WK-C-VEH-FOUND
009300               IF  WK-C-VCKIN-IS-RESERVED
009400                   PERFORM B200-RESERVED-CHECKIN
009500                      THRU B299-RESERVED-CHECKIN-EX
009600               ELSE
009700                   PERFORM B100-WALKUP-CHECKIN
009800                      THRU B199-WALKUP-CHECKIN-EX
009900               END-IF
010000           ELSE
010100               MOVE "PKL0121" TO WK-C-VCKIN-ERROR-CD
010200           END-IF.
010300           EXIT PROGRAM.
010400      *
010500      *---------------------------------------------------------------*
010600       A000-FIND-VEHICLE.
010700      *---------------------------------------------------------------*
010800           MOVE "N" TO WK-C-VEH-FOUND-FLAG.
010900           OPEN INPUT VEHICLES-IN.
011000           IF  NOT WK-C-SUCCESSFUL
011100               DISPLAY "PKLVCKIN - OPEN FILE ERROR - VEHICLES-IN"
011200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011300               MOVE "PKL0122" TO WK-C-VCKIN-ERROR-CD
011400               GO TO A099-FIND-VEHICLE-EX.
011500           PERFORM A010-READ-ONE-VEHICLE.
011600           PERFORM A020-TEST-ONE-VEHICLE
011700              UNTIL WK-C-END-OF-FILE OR WK-C-VEH-FOUND.
011800           CLOSE VEHICLES-IN.
011900      *
012000       A099-FIND-VEHICLE-EX.
012100           EXIT.
012200      *
012300      *---------------------------------------------------------------*
012400       A010-READ-ONE-VEHICLE.
012500      *---------------------------------------------------------------*
012600           READ VEHICLES-IN.
012700      *
012800      *---------------------------------------------------------------*
012900       A020-TEST-ONE-VEHICLE.
013000      *---------------------------------------------------------------*
013100           IF  VEH-LICENSE-PLATE = WK-C-VCKIN-PLATE
013200               SET WK-C-VEH-FOUND TO TRUE
013300               MOVE VEH-VEHICLE-TYPE TO WK-C-VCKIN-VEHICLE-TYPE
013400               MOVE VEH-VEHICLE-TYPE TO WK-C-VEH-TYPE-SAVE
013500           ELSE
013600               PERFORM A010-READ-ONE-VEHICLE
013700           END-IF.
013800      *
013900      *---------------------------------------------------------------*
014000       B100-WALKUP-CHECKIN.
014100      *---------------------------------------------------------------*
014200           MOVE "F"                    TO WK-C-VSPOT-OPTION.
014300           MOVE WK-C-VCKIN-VEHICLE-TYPE TO WK-C-VSPOT-VEHICLE-TYPE.
014400           MOVE WK-C-VCKIN-PLATE        TO WK-C-VSPOT-PLATE.
014500           CALL "PKLVSPOT" USING WK-C-VSPOT-RECORD.
014600           IF  WK-C-VSPOT-FOUND
014700               MOVE WK-C-VSPOT-ASSIGNED-SPOT TO WK-C-VCKIN-ASSIGNED-SPOT
014800               MOVE "Y" TO WK-C-VCKIN-SUCCESS-FLAG
014900               PERFORM C100-WRITE-LOG-ENTRY
015000                  THRU C199-WRITE-LOG-ENTRY-EX
015100           ELSE
015200               MOVE WK-C-VSPOT-ERROR-CD TO WK-C-VCKIN-ERROR-CD
015300           END-IF.
015400      *
015500       B199-WALKUP-CHECKIN-EX.
015600           EXIT.
015700      *
015800      *---------------------------------------------------------------*
015900       B200-RESERVED-CHECKIN.
016000      *---------------------------------------------------------------*
016100           MOVE "3"                      TO WK-C-VRES-OPTION.
016200           MOVE WK-C-VCKIN-PLATE          TO WK-C-VRES-PLATE.
016300           MOVE WK-C-VCKIN-CUR-DATE       TO WK-C-VRES-CUR-DATE.
016400           MOVE WK-C-VCKIN-CUR-TIME       TO WK-C-VRES-CUR-TIME.
016500           CALL "PKLVRES" USING WK-C-VRES-RECORD.
016600           IF  WK-C-VRES-OK
016700               MOVE "O"                   TO WK-C-VSPOT-OPTION
016800               MOVE WK-C-VRES-ASSIGNED-SPOT TO WK-C-VSPOT-SPOT-ID
016900               MOVE WK-C-VCKIN-PLATE        TO WK-C-VSPOT-PLATE
017000               CALL "PKLVSPOT" USING WK-C-VSPOT-RECORD
017100               MOVE WK-C-VRES-ASSIGNED-SPOT TO WK-C-VCKIN-ASSIGNED-SPOT
017200               MOVE "Y"                    TO WK-C-VCKIN-SUCCESS-FLAG
017300               PERFORM C100-WRITE-LOG-ENTRY
017400                  THRU C199-WRITE-LOG-ENTRY-EX
017500           ELSE
017600               MOVE WK-C-VRES-ERROR-CD TO WK-C-VCKIN-ERROR-CD
017700           END-IF.
017800      *
017900       B299-RESERVED-CHECKIN-EX.
018000           EXIT.
018100      *
018200      *---------------------------------------------------------------*
018300       C100-WRITE-LOG-ENTRY.
018400      *---------------------------------------------------------------*
018500           OPEN EXTEND ENTRYEXIT-LOG-OUT.
018600           IF  NOT (WK-C-FS2 = "00" OR WK-C-FS2 = "05")
018700               DISPLAY "PKLVCKIN - OPEN FILE ERROR - LOG-OUT"
018800               DISPLAY "FILE STATUS IS " WK-C-FS2
018900               MOVE "PKL0123" TO WK-C-VCKIN-ERROR-CD
019000               GO TO C199-WRITE-LOG-ENTRY-EX.
019100           MOVE WK-C-VCKIN-PLATE        TO WK-C-VCKIN-PLATE-HOLD. PKL159  
019110           MOVE WK-C-VCKIN-PLATE-HOLD   TO LOG-LICENSE-PLATE.     PKL159  
019200           MOVE WK-C-VCKIN-ASSIGNED-SPOT TO LOG-SPOT-ID.
019300           MOVE WK-C-VCKIN-VEHICLE-TYPE TO LOG-VEHICLE-TYPE.
019310           MOVE WK-C-VCKIN-CUR-DATE     TO WK-N-VCKIN-DATE-HOLD.  PKL159  
019400           MOVE WK-N-VCKIN-DATE-HOLD    TO LOG-ENTRY-DATE.        PKL159  
019500           MOVE WK-C-VCKIN-CUR-TIME     TO LOG-ENTRY-TIME.
019600           MOVE ZERO                    TO LOG-EXIT-DATE.
019700           MOVE ZERO                    TO LOG-EXIT-TIME.
019800           MOVE ZERO                    TO LOG-DURATION-HOURS.
019900           WRITE LOG-RECORD.
020000           CLOSE ENTRYEXIT-LOG-OUT.
020100      *
020200       C199-WRITE-LOG-ENTRY-EX.
020300           EXIT.
020400      *
020500      ******************************************************************
020600      ************** END OF PROGRAM SOURCE -  PKLVCKIN ***************
020700      ******************************************************************
